000100******************************************************************
000110*               T L C Q Q R Y   -   C O P Y B O O K             *
000120******************************************************************
000130* APLICACION  : TARJETA CREDITO - SOLICITUDES DE CREDITO         *
000140* MIEMBRO     : TLCQQRY                                          *
000150* DESCRIPCION : LAYOUT DE LA TARJETA DE CONSULTA (QUERY-CARDS),  *
000160*             : UNA PREGUNTA DE OPERADOR EN TEXTO LIBRE POR      *
000170*             : RENGLON, PROCESADA EN EL ORDEN EN QUE LLEGA.     *
000180* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000190* FECHA       : 14/01/2024                                       *
000200******************************************************************
000210*     --------  HISTORIAL DE CAMBIOS  --------
000220* 14/01/2024 PEDR BPM-228901 CREACION DEL LAYOUT INICIAL.
000230******************************************************************
000240 01  REG-TLCQQRY.
000250     05  QRY-TEXTO                PIC X(72).
000260     05  FILLER                   PIC X(08).
