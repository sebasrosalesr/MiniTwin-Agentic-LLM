000100******************************************************************
000110*               T L C Q L I N   -   C O P Y B O O K             *
000120******************************************************************
000130* APLICACION  : TARJETA CREDITO - SOLICITUDES DE CREDITO         *
000140* MIEMBRO     : TLCQLIN                                          *
000150* DESCRIPCION : LAYOUT DEL RENGLON DE REPORTE (REPORT), TEXTO    *
000160*             : FORMATEADO DE 132 POSICIONES AL ESTILO IMPRESORA.*
000170* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000180* FECHA       : 14/01/2024                                       *
000190******************************************************************
000200*     --------  HISTORIAL DE CAMBIOS  --------
000210* 14/01/2024 PEDR BPM-228901 CREACION DEL LAYOUT INICIAL.
000220******************************************************************
000230 01  REG-TLCQLIN.
000240     05  RPT-LINEA                PIC X(131).
000250     05  FILLER                   PIC X(01) VALUE SPACE.
