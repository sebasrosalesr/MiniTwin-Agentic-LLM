000100******************************************************************
000110* FECHA       : 15/01/2024                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000130* APLICACION  : TARJETA CREDITO - SOLICITUDES DE CREDITO         *
000140* PROGRAMA    : TLCQNRM                                          *
000150* TIPO        : SUBRUTINA (CALL)                                 *
000160* DESCRIPCION : NORMALIZA UN IDENTIFICADOR (TICKET, FACTURA O    *
000170*             : ITEM): RECORTA BLANCOS Y PASA A MAYUSCULAS. SI   *
000180*             : LK-NRM-MODO = 'I' (FACTURA) TAMBIEN QUITA LOS    *
000190*             : ESPACIOS INTERNOS Y EL PREFIJO INV O INV-.       *
000200* ARCHIVOS    : NO APLICA                                        *
000210* PROGRAMA(S) : NINGUNO (RUTINA HOJA)                            *
000220* INSTALADO   : 15/01/2024                                       *
000230* BPM/RATIONAL: 228901                                           *
000240* NOMBRE      : MOTOR DE CONSULTAS DE OPERACIONES DE CREDITO     *
000250******************************************************************
000260*     --------  HISTORIAL DE CAMBIOS  --------
000270* 15/01/2024 PEDR BPM-228901 CREACION DE LA RUTINA (UTIL-NORM).
000280* 22/01/2024 PEDR BPM-228940 SE AGREGA EL MODO 'I' PARA FACTURAS.
000290* 11/09/1999 PEDR BPM-225519 AJUSTE Y2K EN RUTINAS DEL MODULO
000300*                            (REVISION GENERAL, SIN IMPACTO AQUI)
000310* 22/03/2024 JMLO BPM-229014 WKS-I Y WKS-J PASAN A NIVEL 77,
000320*                            FUERA DEL GRUPO DE TRABAJO.
000330******************************************************************
000340 IDENTIFICATION DIVISION.
000350 PROGRAM-ID.    TLCQNRM.
000360 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000370 INSTALLATION.  TARJETA CREDITO - SISTEMAS.
000380 DATE-WRITTEN.  15/01/2024.
000390 DATE-COMPILED.
000400 SECURITY.      NON-CONFIDENCIAL.
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-390.
000440 OBJECT-COMPUTER. IBM-390.
000450 SPECIAL-NAMES.
000460     CLASS CLASE-DIGITOS IS '0' '1' '2' '3' '4' '5' '6' '7' '8'
000470                             '9'.
000480 DATA DIVISION.
000490 WORKING-STORAGE SECTION.
000500******************************************************************
000510*               R E C U R S O S   D E   T R A B A J O            *
000520******************************************************************
000530*--> INDICES DE BARRIDO, A NIVEL 77 (NO SON PARTE DE NINGUN GRUPO).
000540 77  WKS-I                        PIC 9(03) COMP VALUE ZERO.
000550 77  WKS-J                        PIC 9(03) COMP VALUE ZERO.
000560 01  WKS-VARIABLES-TRABAJO.
000570     05  WKS-LONGITUD             PIC 9(03) COMP VALUE ZERO.
000580     05  WKS-BUFFER               PIC X(32) VALUE SPACES.
000590     05  WKS-BUFFER-SIN-ESPACIOS  PIC X(32) VALUE SPACES.
000600 01  WKS-BUFFER-R REDEFINES WKS-BUFFER.
000610*--> VISTA POSICION POR POSICION, USADA EN LOS BARRIDOS DE LA
000620*    RUTINA DE QUITA-ESPACIOS Y QUITA-PREFIJO.
000630     05  WKS-BUFFER-POS OCCURS 32 TIMES PIC X(01).
000640 01  WKS-BUFFER-SE-R REDEFINES WKS-BUFFER-SIN-ESPACIOS.
000650     05  WKS-BUFFER-SE-POS OCCURS 32 TIMES PIC X(01).
000660 01  WKS-PREFIJOS.
000670     05  FILLER                   PIC X(04) VALUE 'INV-'.
000680     05  FILLER                   PIC X(04) VALUE 'INV '.
000690 01  WKS-PREFIJOS-R REDEFINES WKS-PREFIJOS.
000700     05  WKS-PREFIJO OCCURS 2 TIMES PIC X(04).
000710 LINKAGE SECTION.
000720 01  LK-NRM-MODO                  PIC X(01).
000730     88  LK-MODO-SIMPLE                       VALUE 'T'.
000740     88  LK-MODO-FACTURA                      VALUE 'I'.
000750 01  LK-NRM-ENTRADA               PIC X(32).
000760 01  LK-NRM-SALIDA                PIC X(32).
000770 PROCEDURE DIVISION USING LK-NRM-MODO, LK-NRM-ENTRADA,
000780                           LK-NRM-SALIDA.
000790******************************************************************
000800*                    S E C C I O N   P R I N C I P A L           *
000810******************************************************************
000820 000-MAIN SECTION.
000830     MOVE SPACES             TO WKS-BUFFER LK-NRM-SALIDA
000840     PERFORM 100-A-MAYUSCULAS
000850     PERFORM 200-RECORTA-BLANCOS
000860     IF LK-MODO-FACTURA
000870        PERFORM 300-QUITA-ESPACIOS-INTERNOS
000880        PERFORM 400-QUITA-PREFIJO-INV
000890     END-IF
000900     MOVE WKS-BUFFER          TO LK-NRM-SALIDA.
000910 000-MAIN-E.  EXIT.
000920     GOBACK.
000930******************************************************************
000940 100-A-MAYUSCULAS SECTION.
000950     MOVE LK-NRM-ENTRADA      TO WKS-BUFFER
000960     INSPECT WKS-BUFFER CONVERTING
000970             'abcdefghijklmnopqrstuvwxyz' TO
000980             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000990 100-A-MAYUSCULAS-E.  EXIT.
001000******************************************************************
001010 200-RECORTA-BLANCOS SECTION.
001020*--> COBOL NO TRAE TRIM; SE EMPUJA EL TEXTO A LA IZQUIERDA
001030     MOVE ZEROES              TO WKS-I
001040     INSPECT WKS-BUFFER TALLYING WKS-I FOR LEADING SPACE
001050     IF WKS-I > ZEROES AND WKS-I < 32
001060        MOVE WKS-BUFFER (WKS-I + 1 : ) TO WKS-BUFFER
001070     END-IF.
001080 200-RECORTA-BLANCOS-E.  EXIT.
001090******************************************************************
001100 300-QUITA-ESPACIOS-INTERNOS SECTION.
001110     MOVE SPACES              TO WKS-BUFFER-SIN-ESPACIOS
001120     MOVE ZEROES              TO WKS-J
001130     PERFORM 310-COPIA-POSICION THRU 310-COPIA-POSICION-E
001140             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 32
001150     MOVE WKS-BUFFER-SIN-ESPACIOS TO WKS-BUFFER.
001160 300-QUITA-ESPACIOS-INTERNOS-E.  EXIT.
001170******************************************************************
001180 310-COPIA-POSICION SECTION.
001190     IF WKS-BUFFER-POS (WKS-I) NOT = SPACE
001200        ADD 1 TO WKS-J
001210        MOVE WKS-BUFFER-POS (WKS-I) TO WKS-BUFFER-SE-POS (WKS-J)
001220     END-IF.
001230 310-COPIA-POSICION-E.  EXIT.
001240******************************************************************
001250 400-QUITA-PREFIJO-INV SECTION.
001260     PERFORM 410-COMPARA-PREFIJO THRU 410-COMPARA-PREFIJO-E
001270             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 2.
001280 400-QUITA-PREFIJO-INV-E.  EXIT.
001290******************************************************************
001300 410-COMPARA-PREFIJO SECTION.
001310     IF WKS-BUFFER (1 : 4) = WKS-PREFIJO (WKS-I)
001320        MOVE WKS-BUFFER (5 : 28) TO WKS-BUFFER
001330        PERFORM 200-RECORTA-BLANCOS
001340     END-IF.
001350 410-COMPARA-PREFIJO-E.  EXIT.
