000100******************************************************************
000110*               T L C Q M S T   -   C O P Y B O O K             *
000120******************************************************************
000130* APLICACION  : TARJETA CREDITO - SOLICITUDES DE CREDITO         *
000140* MIEMBRO     : TLCQMST                                          *
000150* DESCRIPCION : LAYOUT DEL MAESTRO DE SOLICITUDES DE CREDITO     *
000160*             : (CREDIT-MASTER), UN RENGLON POR ENTRADA DE       *
000170*             : SOLICITUD DE CREDITO (TICKET).                   *
000180* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000190* FECHA       : 14/01/2024                                       *
000200******************************************************************
000210*     --------  HISTORIAL DE CAMBIOS  --------
000220* 14/01/2024 PEDR BPM-228901 CREACION DEL LAYOUT INICIAL.
000230* 02/02/2024 PEDR BPM-228944 SE AMPLIA FILLER DE CIERRE A 53 POS.
000240******************************************************************
000250 01  REG-TLCQMST.
000260*--> LLAVE DE CONTROL INTERNA DEL RENGLON (NO ES LA LLAVE DE TCKT)
000270     05  TLCQ-RECORD-ID           PIC X(12).
000280*--> NUMERO DE TICKET, FORMATO R- + 6 DIGITOS (EJ. R-040699)
000290     05  TLCQ-TICKET-NO           PIC X(10).
000300     05  TLCQ-REQUESTED-BY        PIC X(20).
000310     05  TLCQ-SALES-REP           PIC X(20).
000320     05  TLCQ-ISSUE-TYPE          PIC X(20).
000330*--> FECHA DE SOLICITUD, FORMATO AAAA-MM-DD (TEXTO, VALIDAR)
000340     05  TLCQ-FECHA-SOLICITUD     PIC X(10).
000350*--> HISTORIAL DE ESTADO EN TEXTO LIBRE; PUEDE TRAER FECHA DE
000360*    ACTUALIZACION ENTRE CORCHETES [AAAA-MM-DD HH:MM:SS] Y
000370*    MARCAS DE NUMERO DE CREDITO (CREDIT NUMBER, RTNCM...)
000380     05  TLCQ-STATUS-HIST         PIC X(120).
000390*--> NUMERO DE NOTA DE CREDITO EMITIDA (RTN); BLANCO/NAN/NONE/
000400*    NULL/NA = AUN NO EMITIDA
000410     05  TLCQ-RTN-CR-NO           PIC X(12).
000420     05  TLCQ-CUSTOMER-NO         PIC X(10).
000430     05  TLCQ-ITEM-NO             PIC X(12).
000440*--> NUMERO DE FACTURA, DIGITOS, PUEDE TRAER PREFIJO INV
000450     05  TLCQ-INVOICE-NO          PIC X(12).
000460     05  TLCQ-REASON-CREDIT       PIC X(80).
000470*--> MONTO SOLICITADO DE CREDITO, SIGNO Y 2 DECIMALES
000480     05  TLCQ-CREDIT-TOTAL        PIC S9(7)V99.
000490     05  FILLER                   PIC X(53).
