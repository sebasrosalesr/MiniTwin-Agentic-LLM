000100******************************************************************
000110* FECHA       : 14/01/2024                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000130* APLICACION  : TARJETA CREDITO - SOLICITUDES DE CREDITO         *
000140* PROGRAMA    : TLCQDATE                                         *
000150* TIPO        : SUBRUTINA (CALL)                                 *
000160* DESCRIPCION : VALIDA Y CONVIERTE FECHAS DEL MAESTRO. EL MODO   *
000170*             : 'F' RECIBE 'AAAA-MM-DD' (FECHA DE SOLICITUD) Y   *
000180*             : EL MODO 'H' RECIBE EL HISTORIAL DE ESTADO Y LE   *
000190*             : EXTRAE EL SELLO '[AAAA-MM-DD HH:MM:SS]' MAS      *
000200*             : RECIENTE QUE ENCUENTRE EN EL TEXTO.              *
000210* ARCHIVOS    : NO APLICA                                        *
000220* PROGRAMA(S) : NINGUNO (RUTINA HOJA)                            *
000230* INSTALADO   : 14/01/2024                                       *
000240* BPM/RATIONAL: 228901                                           *
000250* NOMBRE      : MOTOR DE CONSULTAS DE OPERACIONES DE CREDITO     *
000260******************************************************************
000270*     --------  HISTORIAL DE CAMBIOS  --------
000280* 14/01/2024 PEDR BPM-228901 CREACION DE LA RUTINA (UTIL-DATE),
000290*                            MODO 'F' PARA FECHA DE SOLICITUD.
000300* 18/01/2024 PEDR BPM-228930 SE AGREGA EL MODO 'H' PARA EXTRAER
000310*                            EL SELLO DE ACTUALIZACION DEL
000320*                            HISTORIAL DE ESTADO.
000330* 25/01/2024 PEDR BPM-228938 VALIDACION DE MES Y DIA FUERA DE
000340*                            RANGO (ANTES SOLO SE VALIDABA QUE
000350*                            FUERAN NUMERICOS).
000360* 10/09/1999 PEDR BPM-225519 AJUSTE Y2K: SE CONFIRMA QUE EL SIGLO
000370*                            VIENE COMPLETO DESDE EL MAESTRO Y NO
000380*                            SE TRUNCA A 2 POSICIONES EN NINGUNA
000390*                            PARTE DE ESTA RUTINA.
000400* 22/03/2024 JMLO BPM-229014 WKS-I Y WKS-LONGITUD PASAN A NIVEL
000410*                            77, FUERA DEL GRUPO DE TRABAJO.
000420******************************************************************
000430 IDENTIFICATION DIVISION.
000440 PROGRAM-ID.    TLCQDATE.
000450 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000460 INSTALLATION.  TARJETA CREDITO - SISTEMAS.
000470 DATE-WRITTEN.  14/01/2024.
000480 DATE-COMPILED.
000490 SECURITY.      NON-CONFIDENCIAL.
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER. IBM-390.
000530 OBJECT-COMPUTER. IBM-390.
000540 SPECIAL-NAMES.
000550     CLASS CLASE-NUMERICA IS '0' '1' '2' '3' '4' '5' '6' '7' '8'
000560                              '9'.
000570 DATA DIVISION.
000580 WORKING-STORAGE SECTION.
000590******************************************************************
000600*               R E C U R S O S   D E   T R A B A J O            *
000610******************************************************************
000620*--> CONTADORES SUELTOS DE BARRIDO, A NIVEL 77 (NO SON PARTE DE
000630*    NINGUN GRUPO; SOLO SE USAN COMO INDICE/LONGITUD DE TRABAJO).
000640 77  WKS-I                        PIC 9(03) COMP VALUE ZERO.
000650 77  WKS-LONGITUD                 PIC 9(03) COMP VALUE ZERO.
000660 01  WKS-AREAS-DE-TRABAJO.
000670     05  WKS-POS-CORCHETE         PIC 9(03) COMP VALUE ZERO.
000680     05  WKS-ENCONTRADO           PIC X(01) VALUE 'N'.
000690         88  WKS-SI-ENCONTRADO               VALUE 'Y'.
000700 01  WKS-FECHA-TEXTO              PIC X(10) VALUE SPACES.
000710 01  WKS-FECHA-TEXTO-R REDEFINES WKS-FECHA-TEXTO.
000720     05  WKS-FT-ANIO              PIC X(04).
000730     05  FILLER                   PIC X(01).
000740     05  WKS-FT-MES               PIC X(02).
000750     05  FILLER                   PIC X(01).
000760     05  WKS-FT-DIA               PIC X(02).
000770 01  WKS-SELLO-TEXTO              PIC X(19) VALUE SPACES.
000780 01  WKS-SELLO-TEXTO-R REDEFINES WKS-SELLO-TEXTO.
000790     05  WKS-ST-ANIO              PIC X(04).
000800     05  FILLER                   PIC X(01).
000810     05  WKS-ST-MES               PIC X(02).
000820     05  FILLER                   PIC X(01).
000830     05  WKS-ST-DIA               PIC X(02).
000840     05  FILLER                   PIC X(01).
000850     05  WKS-ST-HORA              PIC X(02).
000860     05  FILLER                   PIC X(01).
000870     05  WKS-ST-MIN               PIC X(02).
000880     05  FILLER                   PIC X(01).
000890     05  WKS-ST-SEG               PIC X(02).
000900 01  WKS-MES-TABLA-DIAS.
000910     05  FILLER                   PIC 9(02) VALUE 31.
000920     05  FILLER                   PIC 9(02) VALUE 29.
000930     05  FILLER                   PIC 9(02) VALUE 31.
000940     05  FILLER                   PIC 9(02) VALUE 30.
000950     05  FILLER                   PIC 9(02) VALUE 31.
000960     05  FILLER                   PIC 9(02) VALUE 30.
000970     05  FILLER                   PIC 9(02) VALUE 31.
000980     05  FILLER                   PIC 9(02) VALUE 31.
000990     05  FILLER                   PIC 9(02) VALUE 30.
001000     05  FILLER                   PIC 9(02) VALUE 31.
001010     05  FILLER                   PIC 9(02) VALUE 30.
001020     05  FILLER                   PIC 9(02) VALUE 31.
001030 01  WKS-MES-TABLA-DIAS-R REDEFINES WKS-MES-TABLA-DIAS.
001040     05  WKS-MES-MAX-DIA OCCURS 12 TIMES PIC 9(02).
001050 01  WKS-SUBINDICE-MES            PIC 9(02) COMP VALUE ZERO.
001060 01  WKS-DIA-NUMERICO             PIC 9(02) COMP VALUE ZERO.
001070 LINKAGE SECTION.
001080 01  LK-DATE-MODO                 PIC X(01).
001090     88  LK-MODO-FECHA                        VALUE 'F'.
001100     88  LK-MODO-HISTORIAL                    VALUE 'H'.
001110 01  LK-DATE-ENTRADA              PIC X(120).
001120 01  LK-DATE-SALIDA-BIN           PIC 9(14).
001130 01  LK-DATE-VALIDA               PIC X(01).
001140     88  LK-FECHA-VALIDA                      VALUE 'Y'.
001150 PROCEDURE DIVISION USING LK-DATE-MODO, LK-DATE-ENTRADA,
001160                           LK-DATE-SALIDA-BIN, LK-DATE-VALIDA.
001170******************************************************************
001180*                    S E C C I O N   P R I N C I P A L           *
001190******************************************************************
001200 000-MAIN SECTION.
001210     MOVE ZERO                TO LK-DATE-SALIDA-BIN
001220     MOVE 'N'                 TO LK-DATE-VALIDA
001230     EVALUATE TRUE
001240        WHEN LK-MODO-FECHA
001250           PERFORM 100-VALIDA-FECHA-SOLICITUD
001260        WHEN LK-MODO-HISTORIAL
001270           PERFORM 200-EXTRAE-SELLO-HISTORIAL
001280        WHEN OTHER
001290           CONTINUE
001300     END-EVALUATE.
001310 000-MAIN-E.  EXIT.
001320     GOBACK.
001330******************************************************************
001340*     VALIDA 'AAAA-MM-DD' Y REGRESA AAAAMMDD EN BINARIO ZONEADO   *
001350******************************************************************
001360 100-VALIDA-FECHA-SOLICITUD SECTION.
001370     MOVE LK-DATE-ENTRADA (1:10) TO WKS-FECHA-TEXTO
001380     IF WKS-FT-ANIO IS NUMERIC AND WKS-FT-MES IS NUMERIC
001390           AND WKS-FT-DIA IS NUMERIC
001400           AND LK-DATE-ENTRADA (5:1) = '-'
001410           AND LK-DATE-ENTRADA (8:1) = '-'
001420        PERFORM 110-VALIDA-RANGO-FECHA
001430     END-IF.
001440 100-VALIDA-FECHA-SOLICITUD-E.  EXIT.
001450******************************************************************
001460 110-VALIDA-RANGO-FECHA SECTION.
001470     MOVE ZERO                TO WKS-SUBINDICE-MES WKS-DIA-NUMERICO
001480     IF WKS-FT-MES >= '01' AND WKS-FT-MES <= '12'
001490        MOVE WKS-FT-MES          TO WKS-SUBINDICE-MES
001500        MOVE WKS-FT-DIA          TO WKS-DIA-NUMERICO
001510        IF WKS-FT-DIA >= '01' AND
001520           WKS-FT-DIA NUMERIC
001530           AND WKS-DIA-NUMERICO <=
001540               WKS-MES-MAX-DIA (WKS-SUBINDICE-MES)
001550           MOVE WKS-FECHA-TEXTO (1:4) TO LK-DATE-SALIDA-BIN (1:4)
001560           MOVE WKS-FECHA-TEXTO (6:2) TO LK-DATE-SALIDA-BIN (5:2)
001570           MOVE WKS-FECHA-TEXTO (9:2) TO LK-DATE-SALIDA-BIN (7:2)
001580           MOVE 'Y'                TO LK-DATE-VALIDA
001590        END-IF
001600     END-IF.
001610 110-VALIDA-RANGO-FECHA-E.  EXIT.
001620******************************************************************
001630*     BUSCA DENTRO DEL HISTORIAL DE ESTADO EL ULTIMO SELLO       *
001640*     '[AAAA-MM-DD HH:MM:SS]' Y LO REGRESA COMO AAAAMMDDHHMMSS   *
001650******************************************************************
001660 200-EXTRAE-SELLO-HISTORIAL SECTION.
001670     MOVE 'N'                 TO WKS-ENCONTRADO
001680     MOVE ZERO                TO WKS-POS-CORCHETE
001690     INSPECT LK-DATE-ENTRADA TALLYING WKS-LONGITUD
001700             FOR CHARACTERS BEFORE INITIAL SPACES
001710     PERFORM 205-BUSCA-CORCHETE THRU 205-BUSCA-CORCHETE-E
001720             VARYING WKS-I FROM 120 BY -1 UNTIL WKS-I < 1
001730     IF WKS-POS-CORCHETE > ZERO
001740        MOVE LK-DATE-ENTRADA (WKS-POS-CORCHETE + 1:19)
001750                                 TO WKS-SELLO-TEXTO
001760        PERFORM 210-VALIDA-SELLO
001770     END-IF.
001780 200-EXTRAE-SELLO-HISTORIAL-E.  EXIT.
001790******************************************************************
001800*     SE RECORRE LA CADENA DE DERECHA A IZQUIERDA PARA QUEDARSE   *
001810*     CON EL ULTIMO CORCHETE DE APERTURA, ES DECIR EL SELLO MAS   *
001820*     RECIENTE QUE HAYA AGREGADO UN OPERADOR AL HISTORIAL.        *
001830******************************************************************
001840 205-BUSCA-CORCHETE SECTION.
001850     IF LK-DATE-ENTRADA (WKS-I:1) = '['
001860           AND WKS-POS-CORCHETE = ZERO
001870        MOVE WKS-I               TO WKS-POS-CORCHETE
001880     END-IF.
001890 205-BUSCA-CORCHETE-E.  EXIT.
001900******************************************************************
001910 210-VALIDA-SELLO SECTION.
001920     IF WKS-ST-ANIO IS NUMERIC AND WKS-ST-MES IS NUMERIC
001930           AND WKS-ST-DIA IS NUMERIC AND WKS-ST-HORA IS NUMERIC
001940           AND WKS-ST-MIN IS NUMERIC AND WKS-ST-SEG IS NUMERIC
001950        MOVE WKS-SELLO-TEXTO (1:4)  TO LK-DATE-SALIDA-BIN (1:4)
001960        MOVE WKS-SELLO-TEXTO (6:2)  TO LK-DATE-SALIDA-BIN (5:2)
001970        MOVE WKS-SELLO-TEXTO (9:2)  TO LK-DATE-SALIDA-BIN (7:2)
001980        MOVE WKS-SELLO-TEXTO (12:2) TO LK-DATE-SALIDA-BIN (9:2)
001990        MOVE WKS-SELLO-TEXTO (15:2) TO LK-DATE-SALIDA-BIN (11:2)
002000        MOVE WKS-SELLO-TEXTO (18:2) TO LK-DATE-SALIDA-BIN (13:2)
002010        MOVE 'Y'                    TO LK-DATE-VALIDA
002020     END-IF.
002030 210-VALIDA-SELLO-E.  EXIT.
