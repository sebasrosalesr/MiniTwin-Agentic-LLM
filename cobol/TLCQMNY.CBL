000100******************************************************************
000110* FECHA       : 16/01/2024                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000130* APLICACION  : TARJETA CREDITO - SOLICITUDES DE CREDITO         *
000140* PROGRAMA    : TLCQMNY                                          *
000150* TIPO        : SUBRUTINA (CALL)                                 *
000160* DESCRIPCION : DA FORMATO AL MONTO DE CREDITO (S9(7)V99) COMO   *
000170*             : CADENA DE DESPLIEGUE CON SIGNO AL FRENTE, DOS    *
000180*             : DECIMALES Y COMAS DE MILLAR: '$1,234.56' O       *
000190*             : '-$1,234.56' CUANDO EL MONTO ES NEGATIVO.        *
000200* ARCHIVOS    : NO APLICA                                        *
000210* PROGRAMA(S) : NINGUNO (RUTINA HOJA)                            *
000220* INSTALADO   : 16/01/2024                                       *
000230* BPM/RATIONAL: 228901                                           *
000240* NOMBRE      : MOTOR DE CONSULTAS DE OPERACIONES DE CREDITO     *
000250******************************************************************
000260*     --------  HISTORIAL DE CAMBIOS  --------
000270* 16/01/2024 PEDR BPM-228901 CREACION DE LA RUTINA (UTIL-MONEY).
000280* 29/01/2024 PEDR BPM-228944 CORRECCION DE COMAS CUANDO EL MONTO
000290*                            TIENE MENOS DE 4 DIGITOS ENTEROS.
000300* 14/09/1999 PEDR BPM-225519 AJUSTE Y2K EN RUTINAS DEL MODULO
000310*                            (REVISION GENERAL, SIN IMPACTO AQUI)
000320* 22/03/2024 JMLO BPM-229014 WKS-I Y WKS-J PASAN A NIVEL 77,
000330*                            FUERA DEL GRUPO DE TRABAJO.
000340******************************************************************
000350 IDENTIFICATION DIVISION.
000360 PROGRAM-ID.    TLCQMNY.
000370 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000380 INSTALLATION.  TARJETA CREDITO - SISTEMAS.
000390 DATE-WRITTEN.  16/01/2024.
000400 DATE-COMPILED.
000410 SECURITY.      NON-CONFIDENCIAL.
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER. IBM-390.
000450 OBJECT-COMPUTER. IBM-390.
000460 SPECIAL-NAMES.
000470     CURRENCY SIGN IS '$' WITH PICTURE SYMBOL '$'.
000480 DATA DIVISION.
000490 WORKING-STORAGE SECTION.
000500******************************************************************
000510*               R E C U R S O S   D E   T R A B A J O            *
000520******************************************************************
000530 01  WKS-MONTO-ABSOLUTO           PIC S9(7)V99 COMP-3 VALUE ZERO.
000540 01  WKS-MONTO-EDITADO            PIC $$$,$$$,$$9.99.
000550*--> INDICES DE BARRIDO CARACTER POR CARACTER, A NIVEL 77.
000560 77  WKS-I                        PIC 9(03) COMP VALUE ZERO.
000570 77  WKS-J                        PIC 9(03) COMP VALUE ZERO.
000580 01  WKS-AREAS-DE-TRABAJO.
000590     05  WKS-LONGITUD             PIC 9(03) COMP VALUE ZERO.
000600     05  WKS-K                    PIC 9(03) COMP VALUE ZERO.
000610     05  WKS-SIGNO                PIC X(01) VALUE SPACE.
000620     05  WKS-RESULTADO            PIC X(16) VALUE SPACES.
000630 01  WKS-AREAS-DE-TRABAJO-R REDEFINES WKS-AREAS-DE-TRABAJO.
000640*--> VISTA BYTE POR BYTE DEL AREA DE TRABAJO, USADA SOLO EN
000650*    REVISIONES DE SOPORTE (DUMP) CUANDO SE REPORTA UN MONTO MAL
000660*    FORMATEADO.
000670     05  WKS-AREAS-BYTE OCCURS 25 TIMES PIC X(01).
000680 01  WKS-RESULTADO-R REDEFINES WKS-RESULTADO.
000690     05  WKS-RESULTADO-POS OCCURS 16 TIMES PIC X(01).
000700 01  WKS-MONTO-EDITADO-R REDEFINES WKS-MONTO-EDITADO.
000710     05  WKS-MONTO-EDITADO-POS OCCURS 13 TIMES PIC X(01).
000720 LINKAGE SECTION.
000730 01  LK-MNY-MONTO                 PIC S9(7)V99.
000740 01  LK-MNY-SALIDA                PIC X(16).
000750 PROCEDURE DIVISION USING LK-MNY-MONTO, LK-MNY-SALIDA.
000760******************************************************************
000770*                    S E C C I O N   P R I N C I P A L           *
000780******************************************************************
000790 000-MAIN SECTION.
000800     MOVE SPACES              TO LK-MNY-SALIDA WKS-RESULTADO
000810     MOVE SPACE                TO WKS-SIGNO
000820     IF LK-MNY-MONTO < ZERO
000830        MOVE '-'               TO WKS-SIGNO
000840     END-IF
000850     PERFORM 100-VALOR-ABSOLUTO
000860     MOVE WKS-MONTO-ABSOLUTO   TO WKS-MONTO-EDITADO
000870     PERFORM 200-ARMA-RESULTADO
000880     MOVE WKS-RESULTADO        TO LK-MNY-SALIDA.
000890 000-MAIN-E.  EXIT.
000900     GOBACK.
000910******************************************************************
000920 100-VALOR-ABSOLUTO SECTION.
000930     MOVE LK-MNY-MONTO         TO WKS-MONTO-ABSOLUTO
000940     IF WKS-MONTO-ABSOLUTO < ZERO
000950        MULTIPLY -1 BY WKS-MONTO-ABSOLUTO
000960     END-IF.
000970 100-VALOR-ABSOLUTO-E.  EXIT.
000980******************************************************************
000990*     RECORTA LOS BLANCOS DE LA IZQUIERDA DEL CAMPO EDITADO Y     *
001000*     ANTEPONE EL SIGNO Y EL SIMBOLO DE MONEDA AL RESULTADO.      *
001010******************************************************************
001020 200-ARMA-RESULTADO SECTION.
001030     MOVE ZEROES               TO WKS-I
001040     INSPECT WKS-MONTO-EDITADO TALLYING WKS-I FOR LEADING SPACE
001050     MOVE 1                    TO WKS-J
001060     IF WKS-SIGNO = '-'
001070        MOVE '-'               TO WKS-RESULTADO-POS (1)
001080        ADD 1 TO WKS-J
001090     END-IF
001100     ADD 1 TO WKS-I
001110     PERFORM 210-COPIA-DIGITO THRU 210-COPIA-DIGITO-E
001120             VARYING WKS-K FROM WKS-I BY 1 UNTIL WKS-K > 13.
001130 200-ARMA-RESULTADO-E.  EXIT.
001140******************************************************************
001150 210-COPIA-DIGITO SECTION.
001160     MOVE WKS-MONTO-EDITADO-POS (WKS-K) TO WKS-RESULTADO-POS (WKS-J)
001170     ADD 1 TO WKS-J.
001180 210-COPIA-DIGITO-E.  EXIT.
