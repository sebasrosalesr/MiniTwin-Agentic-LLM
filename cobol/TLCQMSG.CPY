000100******************************************************************
000110*               T L C Q M S G   -   C O P Y B O O K             *
000120******************************************************************
000130* APLICACION  : TARJETA CREDITO - SOLICITUDES DE CREDITO         *
000140* MIEMBRO     : TLCQMSG                                          *
000150* DESCRIPCION : TABLA DE LAS 14 LINEAS DE AYUDA (CUANDO NINGUN   *
000160*             : ANALISIS RECLAMA LA CONSULTA) Y LOS MENSAJES DE  *
000170*             : "SIN RESULTADOS" DE CADA UNIDAD.                 *
000180* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000190* FECHA       : 15/01/2024                                       *
000200******************************************************************
000210*     --------  HISTORIAL DE CAMBIOS  --------
000220* 15/01/2024 PEDR BPM-228901 CREACION DE LA TABLA INICIAL.
000230******************************************************************
000240 01  WKS-HELP-LINES.
000250     05  FILLER PIC X(80) VALUE
000260         '1. TICKET REQUESTS  - ALL ENTRIES FOR A TICKET ID'.
000270     05  FILLER PIC X(80) VALUE
000280         '2. TICKET STATUS    - DETAIL AND SUMMARY FOR A TICKET'.
000290     05  FILLER PIC X(80) VALUE
000300         '3. RECORD LOOKUP    - EXISTENCE CHECK FOR TICKET/INV'.
000310     05  FILLER PIC X(80) VALUE
000320         '4. CUSTOMER TICKETS - ALL TICKETS FOR A CUSTOMER'.
000330     05  FILLER PIC X(80) VALUE
000340         '5. CREDIT ACTIVITY  - UPDATES IN A DATE WINDOW'.
000350     05  FILLER PIC X(80) VALUE
000360         '6. RTN SUMMARY      - RECORDS WITH AN ISSUED CREDIT NO'.
000370     05  FILLER PIC X(80) VALUE
000380         '7. PRIORITY TICKETS - OPEN TICKETS OLDER THAN 15 DAYS'.
000390     05  FILLER PIC X(80) VALUE
000400         '8. CREDIT AGING     - AGING BUCKETS OVER OPEN TICKETS'.
000410     05  FILLER PIC X(80) VALUE
000420         '9. STALLED TICKETS  - OPEN TICKETS WITH NO UPDATE'.
000430     05  FILLER PIC X(80) VALUE
000440         '10. OVERALL SUMMARY - DATASET AND MONTH TOTALS'.
000450     05  FILLER PIC X(80) VALUE
000460         '11. TOP ACCOUNTS    - CUSTOMERS RANKED BY CREDIT $'.
000470     05  FILLER PIC X(80) VALUE
000480         '12. TOP ITEMS       - ITEMS RANKED BY CREDIT $'.
000490     05  FILLER PIC X(80) VALUE
000500         '13. CREDIT TRENDS   - LAST 30 VS PREVIOUS 30 DAYS'.
000510     05  FILLER PIC X(80) VALUE
000520         '14. CREDIT ANOMALIES- Z-SCORE OUTLIER SCAN, 90 DAYS'.
000530 01  WKS-HELP-LINES-R REDEFINES WKS-HELP-LINES.
000540     05  WKS-HELP-LINE OCCURS 14 TIMES PIC X(80).
000550******************************************************************
000560*                 MENSAJES DE "SIN RESULTADOS"                  *
000570******************************************************************
000580 01  WKS-MSG-NOT-FOUND           PIC X(60) VALUE
000590     'NO ROWS FOUND FOR THE REQUESTED TICKET.'.
000600 01  WKS-MSG-NO-IDS              PIC X(60) VALUE
000610     'NO ID COULD BE EXTRACTED FROM THE QUERY TEXT.'.
000620 01  WKS-MSG-NO-CUSTOMER-TOKEN   PIC X(60) VALUE
000630     'NO CUSTOMER TOKEN FOUND IN THE QUERY TEXT.'.
000640 01  WKS-MSG-NO-CUSTOMER-MATCH   PIC X(60) VALUE
000650     'NO TICKETS FOUND FOR THAT CUSTOMER IN THE WINDOW GIVEN.'.
000660 01  WKS-MSG-NO-WINDOW           PIC X(60) VALUE
000670     'NO UPDATES FOUND IN THE REQUESTED PERIOD.'.
000680 01  WKS-MSG-NO-RTN              PIC X(60) VALUE
000690     'NO RECORDS WITH AN ISSUED CREDIT NUMBER WERE FOUND.'.
000700 01  WKS-MSG-NO-DATES            PIC X(60) VALUE
000710     'NO RECORDS WITH A VALID DATE WERE FOUND.'.
000720 01  WKS-MSG-ALL-HAVE-RTN        PIC X(60) VALUE
000730     'ALL OPEN TICKETS ALREADY HAVE A CREDIT NUMBER.'.
000740 01  WKS-MSG-NONE-OLDER          PIC X(60) VALUE
000750     'NO TICKETS ARE OLDER THAN 15 DAYS.'.
000760 01  WKS-MSG-NO-STALLED          PIC X(60) VALUE
000770     'NO STALLED TICKETS MATCH THE REQUESTED THRESHOLD.'.
000780 01  WKS-MSG-INSUFF-DATA         PIC X(60) VALUE
000790     'INSUFFICIENT DATA IN THE REQUESTED WINDOWS.'.
000800 01  WKS-MSG-NO-ANOMALIES        PIC X(60) VALUE
000810     'NO CLEAR ANOMALIES WERE FOUND FOR THE GIVEN THRESHOLDS.'.
000820 01  WKS-MSG-NO-SIGMA            PIC X(60) VALUE
000830     'AMOUNTS IN THE WINDOW HAVE NO VARIATION; NO SCORE TO RUN.'.
