000100******************************************************************
000110* FECHA       : 14/01/2024                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000130* APLICACION  : TARJETA CREDITO - SOLICITUDES DE CREDITO         *
000140* PROGRAMA    : TLCQ1RPT                                         *
000150* TIPO        : PROCESO BATCH                                    *
000160* DESCRIPCION : MOTOR DE CONSULTAS DE OPERACIONES DE CREDITO.    *
000170*             : LEE EL MAESTRO DE SOLICITUDES DE CREDITO UNA     *
000180*             : SOLA VEZ A MEMORIA Y, POR CADA TARJETA DE        *
000190*             : CONSULTA EN TEXTO LIBRE, PRUEBA 14 ANALISIS EN   *
000200*             : ORDEN FIJO (U01-U14); EL PRIMERO QUE RECLAMA LA  *
000210*             : CONSULTA CORRE Y ESCRIBE SU REPORTE. SI NINGUNO  *
000220*             : RECLAMA, SE ESCRIBE EL REPORTE DE AYUDA DE LAS   *
000230*             : 14 CAPACIDADES.                                  *
000240* ARCHIVOS    : CREDIT-MASTER (ENTRADA), QUERY-CARDS (ENTRADA),  *
000250*             : REPORT (SALIDA)                                  *
000260* PROGRAMA(S) : TLCQDATE, TLCQMNY, TLCQNRM, TLCQRANK             *
000270* INSTALADO   : 14/01/2024                                       *
000280* BPM/RATIONAL: 228901                                           *
000290* NOMBRE      : MOTOR DE CONSULTAS DE OPERACIONES DE CREDITO     *
000300******************************************************************
000310*     --------  HISTORIAL DE CAMBIOS  --------
000320* 14/01/2024 PEDR BPM-228901 CREACION DEL PROGRAMA. CARGA DE
000330*                            MAESTRO A TABLA Y DESPACHADOR.
000340* 16/01/2024 PEDR BPM-228901 U01 TICKET-REQUESTS Y U02
000350*                            TICKET-STATUS.
000360* 18/01/2024 PEDR BPM-228930 U03 RECORD-LOOKUP (CALL A TLCQNRM).
000370* 20/01/2024 PEDR BPM-228933 U04 CUSTOMER-TICKETS, U05
000380*                            CREDIT-ACTIVITY, BANDERAS DE RTN.
000390* 24/01/2024 PEDR BPM-228936 U06 RTN-SUMMARY, U07
000400*                            PRIORITY-TICKETS (REGLA EXTENDIDA).
000410* 28/01/2024 PEDR BPM-228940 U08 CREDIT-AGING Y U09
000420*                            STALLED-TICKETS (TABLAS DE CUBETA).
000430* 01/02/2024 PEDR BPM-228950 U10 OVERALL-SUMMARY.
000440* 03/02/2024 PEDR BPM-228957 U11 TOP-ACCOUNTS, U12 TOP-ITEMS
000450*                            (CALL A TLCQRANK).
000460* 05/02/2024 PEDR BPM-228959 U13 CREDIT-TRENDS.
000470* 08/02/2024 PEDR BPM-228961 U14 CREDIT-ANOMALIES (MEDIA Y
000480*                            DESVIACION ESTANDAR, Z-SCORE).
000490* 09/02/2024 PEDR BPM-228961 TABLA DE TICKETS DISTINTOS PARA
000500*                            CONTEOS POR TICKET EN U04/U05/
000510*                            U10-U14.
000520* 12/02/2024 PEDR BPM-228966 REPORTE DE AYUDA (14 LINEAS) CUANDO
000530*                            NINGUN ANALISIS RECLAMA LA CONSULTA.
000540* 11/09/1999 PEDR BPM-225519 AJUSTE Y2K: SE REVISA QUE NINGUN
000550*                            CAMPO DE FECHA EN ESTE PROGRAMA
000560*                            TRUNQUE EL SIGLO A 2 POSICIONES; LA
000570*                            RUTINA JULIANA DE 050-CALCULA-JULIANO
000580*                            YA TRABAJABA CON AAAA COMPLETO.
000590* 19/03/2024 JMLO BPM-229011 U02: EL "PRIMERA FECHA" SE COMPARABA
000600*                            CONTRA WKS-QRY-CUSTOMER-TOKEN (CAMPO
000610*                            DE OTRA TARJETA). SE AGREGAN HOLDERS
000620*                            PROPIOS WKS-U02-PRIMERA-FECHA/
000630*                            -CUSTOMER Y SE IMPRIME EL CLIENTE.
000640* 22/03/2024 JMLO BPM-229014 210-PRUEBA-DISPAROS: LOS DISPAROS DE
000650*                            U04, U05, U07, U08 Y U09 RECLAMABAN
000660*                            CON UNA SOLA PALABRA SUELTA. SE
000670*                            REESCRIBEN COMO CONDICIONES COMPUES-
000680*                            TAS (VER WKS-DISPARO-MITAD-A/B) Y SE
000690*                            QUITA EL DEFAULT DE 30 DIAS DE U05
000700*                            CUANDO NO HAY VENTANA EN EL TEXTO.
000710* 09/08/2026 JMLO BPM-229201 210-PRUEBA-DISPAROS SE REORDENA A
000720*                            U01-U14 Y CADA DISPARO QUEDA CON SUS
000730*                            CONDICIONES COMPLETAS (SINONIMOS Y
000740*                            PATRON DE ID); NUEVAS 225-PRUEBA-
000750*                            PATRON-ID, 226-CUENTA-DIGITO Y
000760*                            250-PRUEBA-SUPERLATIVO. 240-EXTRAE-
000770*                            VENTANA-DIAS RECONOCE AHORA "LAST
000780*                            WEEK", "LAST MONTH", "THIS MONTH" Y
000790*                            "FROM FECHA TO TODAY" (244-VENTANA-
000800*                            DESDE-FECHA, CALL A TLCQDATE) ANTES
000810*                            DE CAER AL DIGITO QUE ANTECEDE A
000820*                            "DAY". SE DECLARAN EN ESTE PROGRAMA
000830*                            LOS CAMPOS LK-DATE-ENTRADA/-SALIDA-
000840*                            BIN/-VALIDA QUE YA SE USABAN EN LA
000850*                            CALL A TLCQDATE SIN ESPEJO LOCAL.
000860******************************************************************
000870 IDENTIFICATION DIVISION.
000880 PROGRAM-ID.    TLCQ1RPT.
000890 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000900 INSTALLATION.  TARJETA CREDITO - SISTEMAS.
000910 DATE-WRITTEN.  14/01/2024.
000920 DATE-COMPILED.
000930 SECURITY.      NON-CONFIDENCIAL.
000940 ENVIRONMENT DIVISION.
000950 CONFIGURATION SECTION.
000960 SOURCE-COMPUTER. IBM-390.
000970 OBJECT-COMPUTER. IBM-390.
000980 SPECIAL-NAMES.
000990     C01 IS TOPE-DE-FORMA
001000     UPSI-0 IS WKS-SWITCH-0 ON STATUS IS WKS-SW0-ENCENDIDO
001010                            OFF STATUS IS WKS-SW0-APAGADO
001020     CLASS CLASE-NUMERICA IS '0' '1' '2' '3' '4' '5' '6' '7' '8'
001030                              '9'.
001040 INPUT-OUTPUT SECTION.
001050 FILE-CONTROL.
001060     SELECT CREDIT-MASTER ASSIGN TO CRMASTER
001070         FILE STATUS IS FS-CRMASTER FSE-CRMASTER.
001080     SELECT QUERY-CARDS   ASSIGN TO QRYCARDS
001090         FILE STATUS IS FS-QRYCARDS FSE-QRYCARDS.
001100     SELECT REPORT        ASSIGN TO RPTSALIDA
001110         FILE STATUS IS FS-REPORT   FSE-REPORT.
001120 DATA DIVISION.
001130 FILE SECTION.
001140******************************************************************
001150*                 A R C H I V O   M A E S T R O                 *
001160******************************************************************
001170 FD  CREDIT-MASTER
001180     LABEL RECORDS ARE STANDARD
001190     RECORDING MODE IS F.
001200 01  REG-CREDIT-MASTER.
001210     COPY TLCQMST.
001220******************************************************************
001230*               T A R J E T A S   D E   C O N S U L T A         *
001240******************************************************************
001250 FD  QUERY-CARDS
001260     LABEL RECORDS ARE STANDARD
001270     RECORDING MODE IS F.
001280     COPY TLCQQRY.
001290******************************************************************
001300*                 A R C H I V O   D E   R E P O R T E           *
001310******************************************************************
001320 FD  REPORT
001330     LABEL RECORDS ARE STANDARD
001340     RECORDING MODE IS F.
001350     COPY TLCQLIN.
001360 WORKING-STORAGE SECTION.
001370******************************************************************
001380*            CONTROL DE ARCHIVOS (ESTADOS Y SWITCHES)            *
001390******************************************************************
001400 01  WKS-CONTROL-ARCHIVOS.
001410     05  FS-CRMASTER              PIC 9(02) VALUE ZERO.
001420     05  FS-QRYCARDS              PIC 9(02) VALUE ZERO.
001430     05  FS-REPORT                PIC 9(02) VALUE ZERO.
001440     05  FILLER                   PIC X(02).
001450 01  WKS-FSE-CRMASTER.
001460     05  FSE-CRMASTER.
001470         10  FSE-RETURN-CM        PIC S9(4) COMP-5.
001480         10  FSE-FUNCTION-CM      PIC S9(4) COMP-5.
001490         10  FSE-FEEDBACK-CM      PIC S9(4) COMP-5.
001500     05  FILLER                   PIC X(02).
001510 01  WKS-FSE-QRYCARDS.
001520     05  FSE-QRYCARDS.
001530         10  FSE-RETURN-QC        PIC S9(4) COMP-5.
001540         10  FSE-FUNCTION-QC      PIC S9(4) COMP-5.
001550         10  FSE-FEEDBACK-QC      PIC S9(4) COMP-5.
001560     05  FILLER                   PIC X(02).
001570 01  WKS-FSE-REPORT.
001580     05  FSE-REPORT.
001590         10  FSE-RETURN-RP        PIC S9(4) COMP-5.
001600         10  FSE-FUNCTION-RP      PIC S9(4) COMP-5.
001610         10  FSE-FEEDBACK-RP      PIC S9(4) COMP-5.
001620     05  FILLER                   PIC X(02).
001630 01  WKS-SWITCHES.
001640     05  WKS-FIN-CREDIT-MASTER    PIC X(01) VALUE 'N'.
001650         88  WKS-SI-FIN-CRMASTER              VALUE 'Y'.
001660     05  WKS-FIN-QUERY-CARDS      PIC X(01) VALUE 'N'.
001670         88  WKS-SI-FIN-QRYCARDS              VALUE 'Y'.
001680     05  WKS-SWITCH-0             PIC X(01) VALUE 'N'.
001690         88  WKS-SW0-ENCENDIDO                VALUE 'Y'.
001700         88  WKS-SW0-APAGADO                  VALUE 'N'.
001710     05  FILLER                   PIC X(02).
001720******************************************************************
001730*           TABLAS DE MEMORIA (MAESTRO, TICKETS, GRUPOS)         *
001740******************************************************************
001750 COPY TLCQTAB.
001760******************************************************************
001770*           TABLA DE AYUDA Y MENSAJES DE "SIN RESULTADOS"        *
001780******************************************************************
001790 COPY TLCQMSG.
001800******************************************************************
001810*        FECHA DE PROCESO (HOY) Y ARITMETICA JULIANA             *
001820******************************************************************
001830 01  WKS-HOY-AAAAMMDD             PIC 9(08) VALUE ZERO.
001840 01  WKS-HOY-R REDEFINES WKS-HOY-AAAAMMDD.
001850     05  WKS-HOY-YYYY             PIC 9(04).
001860     05  WKS-HOY-MM               PIC 9(02).
001870     05  WKS-HOY-DD               PIC 9(02).
001880 01  WKS-HOY-JULIANO              PIC 9(08) COMP VALUE ZERO.
001890 01  WKS-JUL-AREA.
001900     05  WKS-JUL-Y                PIC 9(04) COMP.
001910     05  WKS-JUL-M                PIC 9(02) COMP.
001920     05  WKS-JUL-D                PIC 9(02) COMP.
001930     05  WKS-JUL-A                PIC 9(04) COMP.
001940     05  WKS-JUL-Y2               PIC 9(06) COMP.
001950     05  WKS-JUL-M2               PIC 9(04) COMP.
001960     05  WKS-JUL-NUM              PIC 9(08) COMP VALUE ZERO.
001970     05  FILLER                   PIC X(02).
001980 01  WKS-PRIMER-DIA-MES-JULIANO   PIC 9(08) COMP VALUE ZERO.
001990 01  WKS-MAX-FECHA-JULIANO        PIC 9(08) COMP VALUE ZERO.
002000 01  WKS-MTD-DIAS                 PIC S9(05) COMP-3 VALUE ZERO.
002010 01  WKS-VENT-A-INICIO            PIC S9(08) COMP VALUE ZERO.
002020 01  WKS-VENT-A-FIN               PIC S9(08) COMP VALUE ZERO.
002030 01  WKS-VENT-B-INICIO            PIC S9(08) COMP VALUE ZERO.
002040 01  WKS-VENT-B-FIN               PIC S9(08) COMP VALUE ZERO.
002050 01  WKS-DEN-PORCENTAJE           PIC S9(09)V99 VALUE ZERO.
002060******************************************************************
002070*     AREAS DE BUSQUEDA DE PALABRAS CLAVE (ESTILO SUBRUTINA)     *
002080******************************************************************
002090 01  WKS-BUSCA-AREA.
002100     05  WKS-BUSCA-TEXTO          PIC X(120) VALUE SPACES.
002110     05  WKS-BUSCA-PALABRA        PIC X(30)  VALUE SPACES.
002120     05  WKS-BUSCA-LONG           PIC 9(02) COMP VALUE ZERO.
002130     05  WKS-BUSCA-POS            PIC 9(03) COMP VALUE ZERO.
002140     05  WKS-BUSCA-POS-HALLADA    PIC 9(03) COMP VALUE ZERO.
002150     05  WKS-BUSCA-SI             PIC X(01) VALUE 'N'.
002160         88  WKS-BUSCA-ENCONTRO               VALUE 'Y'.
002170 01  WKS-BUSCA-TEXTO-R REDEFINES WKS-BUSCA-TEXTO.
002180     05  WKS-BUSCA-TEXTO-POS OCCURS 120 TIMES PIC X(01).
002190******************************************************************
002200*     GUARDA LA MITAD YA PROBADA DE UNA CONDICION COMPUESTA DE    *
002210*     DISPARO ("A" AND "B") MIENTRAS SE PRUEBA LA OTRA MITAD, YA  *
002220*     QUE CADA LLAMADA A 090-BUSCA-PALABRA PISA WKS-BUSCA-SI.     *
002230******************************************************************
002240 01  WKS-DISPARO-MITAD-A           PIC X(01) VALUE 'N'.
002250     88  WKS-DISPARO-TIENE-A                  VALUE 'Y'.
002260 01  WKS-DISPARO-MITAD-B           PIC X(01) VALUE 'N'.
002270     88  WKS-DISPARO-TIENE-B                  VALUE 'Y'.
002280 01  WKS-DISPARO-MITAD-C           PIC X(01) VALUE 'N'.
002290     88  WKS-DISPARO-TIENE-C                  VALUE 'Y'.
002300*--> BANDERA DE "PATRON DE ID" (R-###, INV#### O NUMERO SUELTO DE
002310*    6 O MAS DIGITOS) QUE USA U03; LA LLENA 225-PRUEBA-PATRON-ID.
002320 01  WKS-QRY-ID-PATRON             PIC X(01) VALUE 'N'.
002330     88  WKS-QRY-TIENE-ID-PATRON              VALUE 'Y'.
002340 01  WKS-ID-RUN-LEN                PIC 9(02) COMP VALUE ZERO.
002350******************************************************************
002360*                 T A R J E T A   D E   C O N S U L T A          *
002370******************************************************************
002380 01  WKS-QRY-MAYUS                PIC X(120) VALUE SPACES.
002390 01  WKS-QRY-TICKET-ID            PIC X(10) VALUE SPACES.
002400 01  WKS-QRY-CUSTOMER-TOKEN       PIC X(10) VALUE SPACES.
002410 01  WKS-QRY-VENTANA-DIAS         PIC 9(03) COMP VALUE ZERO.
002420 01  WKS-QRY-TIENE-VENTANA        PIC X(01) VALUE 'N'.
002430     88  WKS-QRY-SI-TIENE-VENTANA             VALUE 'Y'.
002440 01  WKS-QRY-INICIO-JULIANO       PIC 9(08) COMP VALUE ZERO.
002450 01  WKS-QRY-FIN-JULIANO          PIC 9(08) COMP VALUE ZERO.
002460 01  WKS-QRY-SOLO-EMITIDOS        PIC X(01) VALUE 'N'.
002470     88  WKS-QRY-SOLO-EMITIDOS-SI             VALUE 'Y'.
002480     88  WKS-QRY-SOLO-EMITIDOS-NO             VALUE 'N'.
002490 01  WKS-DIA-BUF                  PIC X(03) VALUE '000'.
002500 01  WKS-DIA-STOP                 PIC X(01) VALUE 'N'.
002510     88  WKS-DIA-DETENER                      VALUE 'Y'.
002520******************************************************************
002530*             BANDERAS DE RECLAMO POR ANALISIS (U01-U14)         *
002540******************************************************************
002550 01  WKS-BANDERAS-RECLAMO.
002560     05  WKS-CLAIM-U01            PIC X(01) VALUE 'N'.
002570         88  WKS-RECLAMA-U01                  VALUE 'Y'.
002580     05  WKS-CLAIM-U02            PIC X(01) VALUE 'N'.
002590         88  WKS-RECLAMA-U02                  VALUE 'Y'.
002600     05  WKS-CLAIM-U03            PIC X(01) VALUE 'N'.
002610         88  WKS-RECLAMA-U03                  VALUE 'Y'.
002620     05  WKS-CLAIM-U04            PIC X(01) VALUE 'N'.
002630         88  WKS-RECLAMA-U04                  VALUE 'Y'.
002640     05  WKS-CLAIM-U05            PIC X(01) VALUE 'N'.
002650         88  WKS-RECLAMA-U05                  VALUE 'Y'.
002660     05  WKS-CLAIM-U06            PIC X(01) VALUE 'N'.
002670         88  WKS-RECLAMA-U06                  VALUE 'Y'.
002680     05  WKS-CLAIM-U07            PIC X(01) VALUE 'N'.
002690         88  WKS-RECLAMA-U07                  VALUE 'Y'.
002700     05  WKS-CLAIM-U08            PIC X(01) VALUE 'N'.
002710         88  WKS-RECLAMA-U08                  VALUE 'Y'.
002720     05  WKS-CLAIM-U09            PIC X(01) VALUE 'N'.
002730         88  WKS-RECLAMA-U09                  VALUE 'Y'.
002740     05  WKS-CLAIM-U10            PIC X(01) VALUE 'N'.
002750         88  WKS-RECLAMA-U10                  VALUE 'Y'.
002760     05  WKS-CLAIM-U11            PIC X(01) VALUE 'N'.
002770         88  WKS-RECLAMA-U11                  VALUE 'Y'.
002780     05  WKS-CLAIM-U12            PIC X(01) VALUE 'N'.
002790         88  WKS-RECLAMA-U12                  VALUE 'Y'.
002800     05  WKS-CLAIM-U13            PIC X(01) VALUE 'N'.
002810         88  WKS-RECLAMA-U13                  VALUE 'Y'.
002820     05  WKS-CLAIM-U14            PIC X(01) VALUE 'N'.
002830         88  WKS-RECLAMA-U14                  VALUE 'Y'.
002840******************************************************************
002850*          AREAS DE TRABAJO COMUNES A VARIOS ANALISIS            *
002860******************************************************************
002870 01  WKS-CONTADORES-GENERALES.
002880     05  WKS-I                    PIC 9(05) COMP VALUE ZERO.
002890     05  WKS-J                    PIC 9(05) COMP VALUE ZERO.
002900     05  WKS-K                    PIC 9(05) COMP VALUE ZERO.
002910     05  WKS-MAS-IX               PIC 9(05) COMP VALUE ZERO.
002920     05  WKS-RENGLONES-IMPRESOS   PIC 9(05) COMP VALUE ZERO.
002930     05  WKS-TOPE-LISTA           PIC 9(05) COMP VALUE ZERO.
002940 01  WKS-CHK-CLAVE                PIC X(20) VALUE SPACES.
002950 01  WKS-CHK-MONTO                PIC S9(09)V99 VALUE ZERO.
002960******************************************************************
002970*     HOLDER DE "PRIMERA FECHA/CLIENTE" PROPIO DE U02 - NO SE     *
002980*     REUTILIZA WKS-QRY-CUSTOMER-TOKEN PARA ESTO (ESE CAMPO ES    *
002990*     DE LA TARJETA DE CONSULTA Y U04 LO VUELVE A LLENAR).        *
003000******************************************************************
003010 77  WKS-U02-PRIMERA-FECHA        PIC X(10) VALUE SPACES.
003020 77  WKS-U02-PRIMERA-CUSTOMER     PIC X(10) VALUE SPACES.
003030 01  WKS-ACUMULADORES-UNIDAD.
003040     05  WKS-CONTADOR-1           PIC 9(07) COMP VALUE ZERO.
003050     05  WKS-CONTADOR-2           PIC 9(07) COMP VALUE ZERO.
003060     05  WKS-CONTADOR-3           PIC 9(07) COMP VALUE ZERO.
003070     05  WKS-MONTO-1              PIC S9(09)V99 VALUE ZERO.
003080     05  WKS-MONTO-2              PIC S9(09)V99 VALUE ZERO.
003090     05  WKS-MONTO-3              PIC S9(09)V99 VALUE ZERO.
003100 01  WKS-MONTO-EDITADO-GRAL       PIC X(16) VALUE SPACES.
003110 01  WKS-NORM-ENTRADA             PIC X(32) VALUE SPACES.
003120 01  WKS-NORM-SALIDA              PIC X(32) VALUE SPACES.
003130 01  WKS-NORM-MODO                PIC X(01) VALUE SPACES.
003140*--> AREAS LOCALES QUE ESPEJAN LOS PARAMETROS DE CALL 'TLCQDATE'
003150*    (NO SE USAN DIRECTO LOS NOMBRES DE SU LINKAGE SECTION).
003160 01  LK-DATE-ENTRADA              PIC X(120) VALUE SPACES.
003170 01  LK-DATE-SALIDA-BIN           PIC 9(14) VALUE ZERO.
003180 01  LK-DATE-VALIDA               PIC X(01) VALUE 'N'.
003190     88  LK-FECHA-VALIDA                      VALUE 'Y'.
003200 01  WKS-EDITA-LINEA.
003210     05  WKS-EDITA-CONTADOR       PIC ZZZ,ZZ9.
003220     05  WKS-EDITA-DIAS           PIC ZZ9.
003230     05  WKS-EDITA-ZSCORE         PIC -9(03).99.
003240     05  WKS-EDITA-PORCENTAJE     PIC -9(03).9.
003250******************************************************************
003260*     RENGLON DE IMPRESION GENERICO (ARMADO POR REFERENCIA)      *
003270******************************************************************
003280 01  WKS-LINEA-GRAL               PIC X(131) VALUE SPACES.
003290 01  WKS-LINEA-GRAL-R REDEFINES WKS-LINEA-GRAL.
003300     05  WKS-LINEA-GRAL-POS OCCURS 131 TIMES PIC X(01).
003310******************************************************************
003320*               TABLAS DE CUBETA (U08 AGING, U09 STALLED)        *
003330******************************************************************
003340 01  WKS-AGING-BUCKETS.
003350     05  WKS-AGE-BUCKET OCCURS 6 TIMES.
003360         10  WKS-AGE-DESC         PIC X(08).
003370         10  WKS-AGE-CNT          PIC 9(05) COMP VALUE ZERO.
003380 01  WKS-STALL-BUCKETS.
003390     05  WKS-STALL-BUCKET OCCURS 3 TIMES.
003400         10  WKS-STALL-DESC       PIC X(08).
003410         10  WKS-STALL-CNT        PIC 9(05) COMP VALUE ZERO.
003420 01  WKS-UMBRAL-AGING             PIC 9(03) COMP VALUE 60.
003430 01  WKS-UMBRAL-STALLED           PIC 9(03) COMP VALUE 7.
003440******************************************************************
003450*        AREAS PARA EL RANKING (LLAMADA A TLCQRANK)              *
003460******************************************************************
003470 01  WKS-RANK-TOPN                PIC 9(03) VALUE 10.
003480 01  WKS-RANK-IN-COUNT            PIC 9(05) VALUE ZERO.
003490 01  WKS-RANK-IN-TABLE.
003500     05  WKS-RANK-IN-ENTRY OCCURS 1 TO 2000 TIMES
003510                 DEPENDING ON WKS-RANK-IN-COUNT.
003520         10  WKS-RANK-IN-KEY      PIC X(20).
003530         10  WKS-RANK-IN-CNT      PIC 9(07).
003540         10  WKS-RANK-IN-AMT      PIC S9(09)V99.
003550 01  WKS-RANK-OUT-COUNT           PIC 9(03) VALUE ZERO.
003560 01  WKS-RANK-OUT-TABLE.
003570     05  WKS-RANK-OUT-ENTRY OCCURS 10 TIMES.
003580         10  WKS-RANK-OUT-KEY     PIC X(20).
003590         10  WKS-RANK-OUT-CNT     PIC 9(07).
003600         10  WKS-RANK-OUT-AMT     PIC S9(09)V99.
003610******************************************************************
003620*          ESTADISTICAS DE FIN DE CORRIDA (U14, CIERRE)          *
003630******************************************************************
003640 01  WKS-ESTADISTICA-CORRIDA.
003650     05  WKS-TOTAL-TARJETAS-LEIDAS   PIC 9(07) COMP VALUE ZERO.
003660     05  WKS-TOTAL-RENGLONES-MAESTRO PIC 9(07) COMP VALUE ZERO.
003670     05  WKS-TOTAL-SIN-RECLAMO       PIC 9(07) COMP VALUE ZERO.
003680 01  WKS-MEDIA-MONTO               PIC S9(09)V9999 VALUE ZERO.
003690 01  WKS-SUMA-CUADRADOS            PIC S9(15)V9999 VALUE ZERO.
003700 01  WKS-VARIANZA-MONTO            PIC S9(09)V9999 VALUE ZERO.
003710 01  WKS-DESVIACION-MONTO          PIC S9(09)V9999 VALUE ZERO.
003720 01  WKS-DIFERENCIA-MONTO          PIC S9(09)V9999 VALUE ZERO.
003730 01  WKS-ZSCORE-ABS                PIC S9(03)V99 VALUE ZERO.
003740 PROCEDURE DIVISION.
003750******************************************************************
003760*                    S E C C I O N   P R I N C I P A L           *
003770******************************************************************
003780 000-MAIN SECTION.
003790     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
003800     PERFORM 150-CARGA-MAESTRO THRU 150-CARGA-MAESTRO-E
003810     PERFORM 160-CONSTRUYE-TABLA-TICKETS
003820             THRU 160-CONSTRUYE-TABLA-TICKETS-E
003830     PERFORM 167-CALCULA-FECHA-MAXIMA THRU 167-CALCULA-FECHA-MAXIMA-E
003840     PERFORM 200-DISPATCH-QUERY THRU 200-DISPATCH-QUERY-E
003850             UNTIL WKS-SI-FIN-QRYCARDS
003860     PERFORM 1800-CIERRA-ARCHIVOS THRU 1800-CIERRA-ARCHIVOS-E.
003870 000-MAIN-E.  EXIT.
003880     STOP RUN.
003890******************************************************************
003900*     ABRE LOS TRES ARCHIVOS Y HACE LA LECTURA INICIAL DE CADA    *
003910*     UNO (TECNICA DE "LEER ANTES DEL CICLO").                   *
003920******************************************************************
003930 100-APERTURA-ARCHIVOS SECTION.
003940     OPEN INPUT  CREDIT-MASTER
003950     IF FS-CRMASTER NOT = '00'
003960        CALL 'DEBD1R00' USING 'TLCQ1RPT', 'CREDIT-MASTER',
003970             'OPEN', SPACES, FS-CRMASTER, FSE-CRMASTER
003980     END-IF
003990     OPEN INPUT  QUERY-CARDS
004000     IF FS-QRYCARDS NOT = '00'
004010        CALL 'DEBD1R00' USING 'TLCQ1RPT', 'QUERY-CARDS',
004020             'OPEN', SPACES, FS-QRYCARDS, FSE-QRYCARDS
004030     END-IF
004040     OPEN OUTPUT REPORT
004050     IF FS-REPORT NOT = '00'
004060        CALL 'DEBD1R00' USING 'TLCQ1RPT', 'REPORT',
004070             'OPEN', SPACES, FS-REPORT, FSE-REPORT
004080     END-IF
004090     ACCEPT WKS-HOY-AAAAMMDD FROM DATE YYYYMMDD
004100     MOVE WKS-HOY-YYYY        TO WKS-JUL-Y
004110     MOVE WKS-HOY-MM          TO WKS-JUL-M
004120     MOVE WKS-HOY-DD          TO WKS-JUL-D
004130     PERFORM 050-CALCULA-JULIANO THRU 050-CALCULA-JULIANO-E
004140     MOVE WKS-JUL-NUM         TO WKS-HOY-JULIANO
004150     MOVE 1                   TO WKS-JUL-D
004160     PERFORM 050-CALCULA-JULIANO THRU 050-CALCULA-JULIANO-E
004170     MOVE WKS-JUL-NUM         TO WKS-PRIMER-DIA-MES-JULIANO
004180     READ CREDIT-MASTER
004190          AT END MOVE 'Y' TO WKS-FIN-CREDIT-MASTER
004200     END-READ
004210     READ QUERY-CARDS
004220          AT END MOVE 'Y' TO WKS-FIN-QUERY-CARDS
004230     END-READ.
004240 100-APERTURA-ARCHIVOS-E.  EXIT.
004250******************************************************************
004260*     CARGA EL MAESTRO COMPLETO A LA TABLA WKS-MASTER-TABLE,     *
004270*     UNA SOLA VEZ, CALCULANDO LOS CAMPOS DERIVADOS DE CADA      *
004280*     RENGLON (FECHA VALIDA, SELLO DE ACTUALIZACION, BANDERAS    *
004290*     DE RTN, DIAS ABIERTO, DIAS DESDE ULTIMA ACTUALIZACION).    *
004300******************************************************************
004310 150-CARGA-MAESTRO SECTION.
004320     PERFORM 155-PROCESA-RENGLON-MAESTRO
004330             THRU 155-PROCESA-RENGLON-MAESTRO-E
004340             UNTIL WKS-SI-FIN-CRMASTER.
004350 150-CARGA-MAESTRO-E.  EXIT.
004360******************************************************************
004370 155-PROCESA-RENGLON-MAESTRO SECTION.
004380     ADD 1 TO WKS-TOTAL-RENGLONES-MAESTRO
004390     IF WKS-MST-COUNT < 5000
004400        ADD 1                    TO WKS-MST-COUNT
004410        SET MST-IX               TO WKS-MST-COUNT
004420        MOVE TLCQ-RECORD-ID      TO WKS-MST-RECID (MST-IX)
004430        MOVE TLCQ-TICKET-NO      TO WKS-MST-TICKET (MST-IX)
004440        MOVE TLCQ-REQUESTED-BY   TO WKS-MST-REQBY (MST-IX)
004450        MOVE TLCQ-SALES-REP      TO WKS-MST-REP (MST-IX)
004460        MOVE TLCQ-ISSUE-TYPE     TO WKS-MST-ISSUE (MST-IX)
004470        MOVE TLCQ-FECHA-SOLICITUD TO WKS-MST-DATE-TXT (MST-IX)
004480        MOVE TLCQ-STATUS-HIST    TO WKS-MST-STATUS (MST-IX)
004490        MOVE TLCQ-RTN-CR-NO      TO WKS-MST-RTN (MST-IX)
004500        MOVE TLCQ-CUSTOMER-NO    TO WKS-MST-CUSTOMER (MST-IX)
004510        MOVE TLCQ-ITEM-NO        TO WKS-MST-ITEM (MST-IX)
004520        MOVE TLCQ-INVOICE-NO     TO WKS-MST-INVOICE (MST-IX)
004530        MOVE TLCQ-REASON-CREDIT  TO WKS-MST-REASON (MST-IX)
004540        MOVE TLCQ-CREDIT-TOTAL   TO WKS-MST-AMOUNT (MST-IX)
004550        MOVE 'Y'                 TO WKS-MST-AMOUNT-VALID (MST-IX)
004560        PERFORM 156-VALIDA-FECHA-RENGLON
004570                THRU 156-VALIDA-FECHA-RENGLON-E
004580        PERFORM 157-EXTRAE-SELLO-RENGLON
004590                THRU 157-EXTRAE-SELLO-RENGLON-E
004600        PERFORM 158-MARCA-BANDERAS-RTN
004610                THRU 158-MARCA-BANDERAS-RTN-E
004620     END-IF
004630     READ CREDIT-MASTER
004640          AT END MOVE 'Y' TO WKS-FIN-CREDIT-MASTER
004650     END-READ.
004660 155-PROCESA-RENGLON-MAESTRO-E.  EXIT.
004670******************************************************************
004680 156-VALIDA-FECHA-RENGLON SECTION.
004690     MOVE 'F'                 TO WKS-NORM-MODO
004700     MOVE SPACES              TO WKS-NORM-ENTRADA
004710     MOVE WKS-MST-DATE-TXT (MST-IX) TO WKS-NORM-ENTRADA (1:10)
004720     MOVE ZERO                TO LK-DATE-SALIDA-BIN
004730     MOVE 'N'                 TO LK-DATE-VALIDA
004740     CALL 'TLCQDATE' USING WKS-NORM-MODO, WKS-NORM-ENTRADA,
004750                            LK-DATE-SALIDA-BIN, LK-DATE-VALIDA
004760     IF LK-FECHA-VALIDA
004770        MOVE LK-DATE-SALIDA-BIN (1:8) TO WKS-MST-DATE-BIN (MST-IX)
004780        MOVE 'Y'               TO WKS-MST-DATE-VALID (MST-IX)
004790        MOVE WKS-MST-DATE-YYYY (MST-IX) TO WKS-JUL-Y
004800        MOVE WKS-MST-DATE-MM (MST-IX)   TO WKS-JUL-M
004810        MOVE WKS-MST-DATE-DD (MST-IX)   TO WKS-JUL-D
004820        PERFORM 050-CALCULA-JULIANO THRU 050-CALCULA-JULIANO-E
004830        MOVE WKS-JUL-NUM         TO WKS-MST-DATE-JULIANO (MST-IX)
004840        COMPUTE WKS-MST-DAYSOPEN (MST-IX) =
004850                WKS-HOY-JULIANO - WKS-JUL-NUM
004860     ELSE
004870        MOVE 'N'               TO WKS-MST-DATE-VALID (MST-IX)
004880     END-IF.
004890 156-VALIDA-FECHA-RENGLON-E.  EXIT.
004900******************************************************************
004910 157-EXTRAE-SELLO-RENGLON SECTION.
004920     MOVE 'H'                 TO WKS-NORM-MODO
004930     MOVE SPACES              TO LK-DATE-ENTRADA
004940     MOVE WKS-MST-STATUS (MST-IX) TO LK-DATE-ENTRADA (1:120)
004950     MOVE ZERO                TO LK-DATE-SALIDA-BIN
004960     MOVE 'N'                 TO LK-DATE-VALIDA
004970     CALL 'TLCQDATE' USING WKS-NORM-MODO, LK-DATE-ENTRADA,
004980                            LK-DATE-SALIDA-BIN, LK-DATE-VALIDA
004990     IF LK-FECHA-VALIDA
005000        MOVE LK-DATE-SALIDA-BIN TO WKS-MST-UPDTS-BIN (MST-IX)
005010        MOVE 'Y'               TO WKS-MST-UPDTS-VALID (MST-IX)
005020        STRING WKS-MST-UPD-YYYY (MST-IX) '-'
005030               WKS-MST-UPD-MM (MST-IX)   '-'
005040               WKS-MST-UPD-DD (MST-IX)   ' '
005050               WKS-MST-UPD-HH (MST-IX)   ':'
005060               WKS-MST-UPD-MN (MST-IX)   ':'
005070               WKS-MST-UPD-SS (MST-IX)
005080               DELIMITED BY SIZE INTO WKS-MST-UPDTS (MST-IX)
005090        END-STRING
005100        MOVE WKS-MST-UPD-YYYY (MST-IX) TO WKS-JUL-Y
005110        MOVE WKS-MST-UPD-MM (MST-IX)   TO WKS-JUL-M
005120        MOVE WKS-MST-UPD-DD (MST-IX)   TO WKS-JUL-D
005130        PERFORM 050-CALCULA-JULIANO THRU 050-CALCULA-JULIANO-E
005140        COMPUTE WKS-MST-DAYSUPD (MST-IX) =
005150                WKS-HOY-JULIANO - WKS-JUL-NUM
005160     ELSE
005170        MOVE 'N'               TO WKS-MST-UPDTS-VALID (MST-IX)
005180     END-IF.
005190 157-EXTRAE-SELLO-RENGLON-E.  EXIT.
005200******************************************************************
005210*     MARCA LAS TRES BANDERAS DE "TIENE NUMERO DE CREDITO":      *
005220*     REGLA SIMPLE (U06), REGLA SIMPLE INCLUYENDO NA (U08/U09)   *
005230*     Y REGLA EXTENDIDA (U07, TAMBIEN REVISA EL HISTORIAL).      *
005240******************************************************************
005250 158-MARCA-BANDERAS-RTN SECTION.
005260     MOVE WKS-MST-RTN (MST-IX) TO WKS-NORM-ENTRADA
005270     INSPECT WKS-NORM-ENTRADA CONVERTING
005280             'abcdefghijklmnopqrstuvwxyz' TO
005290             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005300     MOVE 'N'                 TO WKS-MST-RTNFLAG-A (MST-IX)
005310     MOVE 'N'                 TO WKS-MST-RTNFLAG-B (MST-IX)
005320     MOVE 'N'                 TO WKS-MST-RTNFLAG-EXT (MST-IX)
005330     IF WKS-NORM-ENTRADA NOT = SPACES
005340           AND WKS-NORM-ENTRADA (1:12) NOT = 'NAN         '
005350           AND WKS-NORM-ENTRADA (1:12) NOT = 'NONE        '
005360           AND WKS-NORM-ENTRADA (1:12) NOT = 'NULL        '
005370        MOVE 'Y'               TO WKS-MST-RTNFLAG-A (MST-IX)
005380        IF WKS-NORM-ENTRADA (1:12) NOT = 'NA          '
005390           MOVE 'Y'            TO WKS-MST-RTNFLAG-B (MST-IX)
005400        END-IF
005410     END-IF
005420     MOVE WKS-MST-RTNFLAG-B (MST-IX) TO WKS-MST-RTNFLAG-EXT (MST-IX)
005430     IF NOT MST-RTN-EXT-YES (MST-IX)
005440        MOVE WKS-MST-STATUS (MST-IX) TO WKS-BUSCA-TEXTO
005450        INSPECT WKS-BUSCA-TEXTO CONVERTING
005460                'abcdefghijklmnopqrstuvwxyz' TO
005470                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005480        MOVE 'CREDIT NUMBER'   TO WKS-BUSCA-PALABRA
005490        MOVE 13                TO WKS-BUSCA-LONG
005500        PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
005510        IF WKS-BUSCA-ENCONTRO
005520           MOVE 'Y'            TO WKS-MST-RTNFLAG-EXT (MST-IX)
005530        ELSE
005540           MOVE 'CREDIT REQUEST NO' TO WKS-BUSCA-PALABRA
005550           MOVE 18             TO WKS-BUSCA-LONG
005560           PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
005570           IF WKS-BUSCA-ENCONTRO
005580              MOVE 'Y'         TO WKS-MST-RTNFLAG-EXT (MST-IX)
005590           ELSE
005600              MOVE 'RTNCM'     TO WKS-BUSCA-PALABRA
005610              MOVE 5           TO WKS-BUSCA-LONG
005620              PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
005630              IF WKS-BUSCA-ENCONTRO
005640                 MOVE 'Y'      TO WKS-MST-RTNFLAG-EXT (MST-IX)
005650              END-IF
005660           END-IF
005670        END-IF
005680     END-IF.
005690 158-MARCA-BANDERAS-RTN-E.  EXIT.
005700******************************************************************
005710*     CALCULA EL NUMERO DE DIA JULIANO (ALGORITMO GREGORIANO A   *
005720*     JDN) PARA PODER RESTAR DOS FECHAS AAAA/MM/DD EN DIAS       *
005730*     ENTEROS SIN USAR FUNCIONES INTRINSECAS DE FECHA.           *
005740******************************************************************
005750 050-CALCULA-JULIANO SECTION.
005760     COMPUTE WKS-JUL-A = (14 - WKS-JUL-M) / 12
005770     COMPUTE WKS-JUL-Y2 = WKS-JUL-Y + 4800 - WKS-JUL-A
005780     COMPUTE WKS-JUL-M2 = WKS-JUL-M + (12 * WKS-JUL-A) - 3
005790     COMPUTE WKS-JUL-NUM =
005800             WKS-JUL-D
005810             + (((153 * WKS-JUL-M2) + 2) / 5)
005820             + (365 * WKS-JUL-Y2)
005830             + (WKS-JUL-Y2 / 4)
005840             - (WKS-JUL-Y2 / 100)
005850             + (WKS-JUL-Y2 / 400)
005860             - 32045.
005870 050-CALCULA-JULIANO-E.  EXIT.
005880******************************************************************
005890*     BUSCA WKS-BUSCA-PALABRA (LARGO WKS-BUSCA-LONG) DENTRO DE   *
005900*     WKS-BUSCA-TEXTO (120 POSICIONES). RUTINA DE USO GENERAL    *
005910*     PARA LAS PRUEBAS DE DISPARO DE CADA ANALISIS.              *
005920******************************************************************
005930 090-BUSCA-PALABRA SECTION.
005940     MOVE 'N'                 TO WKS-BUSCA-SI
005950     MOVE ZERO                TO WKS-BUSCA-POS-HALLADA
005960     IF WKS-BUSCA-LONG > ZERO
005970        PERFORM 091-COMPARA-POSICION THRU 091-COMPARA-POSICION-E
005980                VARYING WKS-BUSCA-POS FROM 1 BY 1
005990                UNTIL WKS-BUSCA-POS > (121 - WKS-BUSCA-LONG)
006000                   OR WKS-BUSCA-ENCONTRO
006010     END-IF.
006020 090-BUSCA-PALABRA-E.  EXIT.
006030******************************************************************
006040 091-COMPARA-POSICION SECTION.
006050     IF WKS-BUSCA-TEXTO (WKS-BUSCA-POS : WKS-BUSCA-LONG)
006060           = WKS-BUSCA-PALABRA (1 : WKS-BUSCA-LONG)
006070        MOVE 'Y'               TO WKS-BUSCA-SI
006080        MOVE WKS-BUSCA-POS     TO WKS-BUSCA-POS-HALLADA
006090     END-IF.
006100 091-COMPARA-POSICION-E.  EXIT.
006110******************************************************************
006120*     CONSTRUYE LA TABLA DE TICKETS DISTINTOS A PARTIR DEL        *
006130*     MAESTRO YA CARGADO (UN TICKET PUEDE TENER VARIOS RENGLONES  *
006140*     DE ESTADO; AQUI SE QUEDA EL RENGLON MAS RECIENTE POR FECHA  *
006150*     Y SE SUMA EL MONTO DE TODOS SUS RENGLONES).                *
006160******************************************************************
006170 160-CONSTRUYE-TABLA-TICKETS SECTION.
006180     MOVE ZERO                TO WKS-TKT-COUNT
006190     IF WKS-MST-COUNT > ZERO
006200        PERFORM 165-ACOMODA-UN-RENGLON THRU 165-ACOMODA-UN-RENGLON-E
006210                VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-MST-COUNT
006220     END-IF.
006230 160-CONSTRUYE-TABLA-TICKETS-E.  EXIT.
006240******************************************************************
006250 165-ACOMODA-UN-RENGLON SECTION.
006260     SET MST-IX                TO WKS-I
006270     MOVE 'N'                  TO WKS-BUSCA-SI
006280     IF WKS-TKT-COUNT > ZERO
006290        PERFORM 166-BUSCA-TICKET THRU 166-BUSCA-TICKET-E
006300                VARYING TKT-IX FROM 1 BY 1
006310                UNTIL TKT-IX > WKS-TKT-COUNT
006320                   OR WKS-BUSCA-ENCONTRO
006330     END-IF
006340     IF WKS-BUSCA-ENCONTRO
006350        SET TKT-IX TO WKS-BUSCA-POS-HALLADA
006360        ADD WKS-MST-AMOUNT (MST-IX) TO WKS-TKT-AMOUNT (TKT-IX)
006370        IF WKS-MST-DATE-BIN (MST-IX) >
006380              WKS-MST-DATE-BIN (WKS-TKT-LAST-ROW (TKT-IX))
006390           MOVE WKS-I            TO WKS-TKT-LAST-ROW (TKT-IX)
006400           MOVE WKS-MST-CUSTOMER (MST-IX) TO WKS-TKT-CUSTOMER (TKT-IX)
006410           MOVE WKS-MST-ITEM (MST-IX)     TO WKS-TKT-ITEM (TKT-IX)
006420           MOVE WKS-MST-REP (MST-IX)      TO WKS-TKT-REP (TKT-IX)
006430        END-IF
006440        IF MST-RTN-A-YES (MST-IX)
006450           MOVE 'Y'              TO WKS-TKT-HAS-RTN-A (TKT-IX)
006460        END-IF
006470        IF MST-RTN-B-YES (MST-IX)
006480           MOVE 'Y'              TO WKS-TKT-HAS-RTN-B (TKT-IX)
006490        END-IF
006500     ELSE
006510        IF WKS-TKT-COUNT < 5000
006520           ADD 1                 TO WKS-TKT-COUNT
006530           SET TKT-IX            TO WKS-TKT-COUNT
006540           MOVE WKS-MST-TICKET (MST-IX)   TO WKS-TKT-NUMBER (TKT-IX)
006550           MOVE WKS-MST-CUSTOMER (MST-IX) TO WKS-TKT-CUSTOMER (TKT-IX)
006560           MOVE WKS-MST-ITEM (MST-IX)     TO WKS-TKT-ITEM (TKT-IX)
006570           MOVE WKS-MST-REP (MST-IX)      TO WKS-TKT-REP (TKT-IX)
006580           MOVE WKS-I                     TO WKS-TKT-LAST-ROW (TKT-IX)
006590           MOVE WKS-MST-AMOUNT (MST-IX)   TO WKS-TKT-AMOUNT (TKT-IX)
006600           MOVE WKS-MST-RTNFLAG-A (MST-IX) TO WKS-TKT-HAS-RTN-A (TKT-IX)
006610           MOVE WKS-MST-RTNFLAG-B (MST-IX) TO WKS-TKT-HAS-RTN-B (TKT-IX)
006620        END-IF
006630     END-IF.
006640 165-ACOMODA-UN-RENGLON-E.  EXIT.
006650******************************************************************
006660 166-BUSCA-TICKET SECTION.
006670     IF WKS-TKT-NUMBER (TKT-IX) = WKS-MST-TICKET (MST-IX)
006680        MOVE 'Y'               TO WKS-BUSCA-SI
006690        SET WKS-BUSCA-POS-HALLADA TO TKT-IX
006700     END-IF.
006710 166-BUSCA-TICKET-E.  EXIT.
006720******************************************************************
006730*     OBTIENE LA FECHA MAS RECIENTE DE TODO EL MAESTRO, YA COMO   *
006740*     DIA JULIANO. U13 (TENDENCIAS) Y U14 (ANOMALIAS) ANCLAN SUS  *
006750*     VENTANAS EN ESTA FECHA Y NO EN LA FECHA DE HOY.             *
006760******************************************************************
006770 167-CALCULA-FECHA-MAXIMA SECTION.
006780     MOVE ZERO                    TO WKS-MAX-FECHA-JULIANO
006790     IF WKS-MST-COUNT > ZERO
006800        PERFORM 168-COMPARA-FECHA-MAXIMA THRU 168-COMPARA-FECHA-MAXIMA-E
006810                VARYING MST-IX FROM 1 BY 1
006820                UNTIL MST-IX > WKS-MST-COUNT
006830     END-IF.
006840 167-CALCULA-FECHA-MAXIMA-E.  EXIT.
006850******************************************************************
006860 168-COMPARA-FECHA-MAXIMA SECTION.
006870     IF WKS-MST-DATE-VALID (MST-IX) = 'Y'
006880           AND WKS-MST-DATE-JULIANO (MST-IX) > WKS-MAX-FECHA-JULIANO
006890        MOVE WKS-MST-DATE-JULIANO (MST-IX) TO WKS-MAX-FECHA-JULIANO
006900     END-IF.
006910 168-COMPARA-FECHA-MAXIMA-E.  EXIT.
006920******************************************************************
006930*     BUSCA UNA LLAVE EN LA TABLA GENERICA DE GRUPOS; SI NO LA   *
006940*     ENCUENTRA LA AGREGA. EN AMBOS CASOS ACUMULA CANTIDAD Y      *
006950*     MONTO EN EL RENGLON DE LA LLAVE. USADA POR U04, U05, U10,   *
006960*     U11, U12 Y U13 PARA CONTEOS Y SUMAS POR GRUPO.             *
006970******************************************************************
006980 095-BUSCA-O-AGREGA-GRUPO SECTION.
006990     MOVE 'N'                  TO WKS-BUSCA-SI
007000     IF WKS-GEN-GROUP-COUNT > ZERO
007010        PERFORM 096-BUSCA-UNA-LLAVE THRU 096-BUSCA-UNA-LLAVE-E
007020                VARYING GRP-IX FROM 1 BY 1
007030                UNTIL GRP-IX > WKS-GEN-GROUP-COUNT
007040                   OR WKS-BUSCA-ENCONTRO
007050     END-IF
007060     IF WKS-BUSCA-ENCONTRO
007070        SET GRP-IX TO WKS-BUSCA-POS-HALLADA
007080     ELSE
007090        IF WKS-GEN-GROUP-COUNT < 2000
007100           ADD 1                TO WKS-GEN-GROUP-COUNT
007110           SET GRP-IX           TO WKS-GEN-GROUP-COUNT
007120           MOVE WKS-CHK-CLAVE    TO WKS-GEN-GROUP-KEY (GRP-IX)
007130           MOVE ZERO             TO WKS-GEN-GROUP-CNT (GRP-IX)
007140           MOVE ZERO             TO WKS-GEN-GROUP-AMT (GRP-IX)
007150        END-IF
007160     END-IF
007170     ADD 1                     TO WKS-GEN-GROUP-CNT (GRP-IX)
007180     ADD WKS-CHK-MONTO         TO WKS-GEN-GROUP-AMT (GRP-IX).
007190 095-BUSCA-O-AGREGA-GRUPO-E.  EXIT.
007200******************************************************************
007210 096-BUSCA-UNA-LLAVE SECTION.
007220     IF WKS-GEN-GROUP-KEY (GRP-IX) = WKS-CHK-CLAVE
007230        MOVE 'Y'                TO WKS-BUSCA-SI
007240        SET WKS-BUSCA-POS-HALLADA TO GRP-IX
007250     END-IF.
007260 096-BUSCA-UNA-LLAVE-E.  EXIT.
007270******************************************************************
007280*     ESCRIBE UN RENGLON DEL REPORTE DESDE WKS-LINEA-GRAL Y LO   *
007290*     DEJA EN BLANCO PARA EL SIGUIENTE USO.                      *
007300******************************************************************
007310 097-ESCRIBE-LINEA SECTION.
007320     MOVE WKS-LINEA-GRAL        TO RPT-LINEA
007330     WRITE REG-TLCQLIN
007340     IF FS-REPORT NOT = '00'
007350        CALL 'DEBD1R00' USING 'TLCQ1RPT', 'REPORT',
007360             'WRITE', SPACES, FS-REPORT, FSE-REPORT
007370     END-IF
007380     ADD 1                     TO WKS-RENGLONES-IMPRESOS
007390     MOVE SPACES                TO WKS-LINEA-GRAL.
007400 097-ESCRIBE-LINEA-E.  EXIT.
007410******************************************************************
007420*     LLAMA A TLCQMNY PARA DAR FORMATO DE DESPLIEGUE AL MONTO    *
007430*     QUE VIENE EN WKS-CHK-MONTO.                                *
007440******************************************************************
007450 098-FORMATEA-MONTO SECTION.
007460     CALL 'TLCQMNY' USING WKS-CHK-MONTO, WKS-MONTO-EDITADO-GRAL.
007470 098-FORMATEA-MONTO-E.  EXIT.
007480******************************************************************
007490*              S E C C I O N   D E S P A C H A D O R A          *
007500******************************************************************
007510 200-DISPATCH-QUERY SECTION.
007520     MOVE QRY-TEXTO             TO WKS-QRY-MAYUS (1:72)
007530     INSPECT WKS-QRY-MAYUS CONVERTING
007540             'abcdefghijklmnopqrstuvwxyz' TO
007550             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
007560     MOVE 'N' TO WKS-CLAIM-U01 WKS-CLAIM-U02 WKS-CLAIM-U03
007570                 WKS-CLAIM-U04 WKS-CLAIM-U05 WKS-CLAIM-U06
007580                 WKS-CLAIM-U07 WKS-CLAIM-U08 WKS-CLAIM-U09
007590                 WKS-CLAIM-U10 WKS-CLAIM-U11 WKS-CLAIM-U12
007600                 WKS-CLAIM-U13 WKS-CLAIM-U14
007610     PERFORM 210-PRUEBA-DISPAROS THRU 210-PRUEBA-DISPAROS-E
007620     EVALUATE TRUE
007630        WHEN WKS-RECLAMA-U01
007640             PERFORM 300-U01-TICKET-REQUESTS
007650                     THRU 300-U01-TICKET-REQUESTS-E
007660        WHEN WKS-RECLAMA-U02
007670             PERFORM 400-U02-TICKET-STATUS
007680                     THRU 400-U02-TICKET-STATUS-E
007690        WHEN WKS-RECLAMA-U03
007700             PERFORM 500-U03-RECORD-LOOKUP
007710                     THRU 500-U03-RECORD-LOOKUP-E
007720        WHEN WKS-RECLAMA-U04
007730             PERFORM 600-U04-CUSTOMER-TICKETS
007740                     THRU 600-U04-CUSTOMER-TICKETS-E
007750        WHEN WKS-RECLAMA-U05
007760             PERFORM 700-U05-CREDIT-ACTIVITY
007770                     THRU 700-U05-CREDIT-ACTIVITY-E
007780        WHEN WKS-RECLAMA-U06
007790             PERFORM 800-U06-RTN-SUMMARY
007800                     THRU 800-U06-RTN-SUMMARY-E
007810        WHEN WKS-RECLAMA-U07
007820             PERFORM 900-U07-PRIORITY-TICKETS
007830                     THRU 900-U07-PRIORITY-TICKETS-E
007840        WHEN WKS-RECLAMA-U08
007850             PERFORM 1000-U08-CREDIT-AGING
007860                     THRU 1000-U08-CREDIT-AGING-E
007870        WHEN WKS-RECLAMA-U09
007880             PERFORM 1100-U09-STALLED-TICKETS
007890                     THRU 1100-U09-STALLED-TICKETS-E
007900        WHEN WKS-RECLAMA-U10
007910             PERFORM 1200-U10-OVERALL-SUMMARY
007920                     THRU 1200-U10-OVERALL-SUMMARY-E
007930        WHEN WKS-RECLAMA-U11
007940             PERFORM 1300-U11-TOP-ACCOUNTS
007950                     THRU 1300-U11-TOP-ACCOUNTS-E
007960        WHEN WKS-RECLAMA-U12
007970             PERFORM 1400-U12-TOP-ITEMS
007980                     THRU 1400-U12-TOP-ITEMS-E
007990        WHEN WKS-RECLAMA-U13
008000             PERFORM 1500-U13-CREDIT-TRENDS
008010                     THRU 1500-U13-CREDIT-TRENDS-E
008020        WHEN WKS-RECLAMA-U14
008030             PERFORM 1600-U14-CREDIT-ANOMALIES
008040                     THRU 1600-U14-CREDIT-ANOMALIES-E
008050        WHEN OTHER
008060             ADD 1 TO WKS-TOTAL-SIN-RECLAMO
008070             PERFORM 1700-HELP-REPORT THRU 1700-HELP-REPORT-E
008080     END-EVALUATE
008090     READ QUERY-CARDS
008100          AT END MOVE 'Y' TO WKS-FIN-QUERY-CARDS
008110     END-READ.
008120 200-DISPATCH-QUERY-E.  EXIT.
008130*     PRUEBA, EN ORDEN FIJO U01-U14, LAS CONDICIONES DE DISPARO    *
008140*     DE CADA ANALISIS SOBRE EL TEXTO DE LA CONSULTA YA EN        *
008150*     MAYUSCULAS. EL PRIMER ANALISIS CUYA CONDICION SE CUMPLE     *
008160*     PRENDE SU BANDERA Y DETIENE LA CADENA (BPM-229187).         *
008170******************************************************************
008180 210-PRUEBA-DISPAROS SECTION.
008190*--> U01 PIDE UN ID DE TICKET R-### JUNTO CON UNA PALABRA DE
008200*    "TODOS LOS RENGLONES" (REQUESTS/ENTRIES/RECORDS/ALL).
008210     PERFORM 220-EXTRAE-TICKET-ID THRU 220-EXTRAE-TICKET-ID-E
008220     IF WKS-QRY-TICKET-ID NOT = SPACES
008230        MOVE WKS-QRY-MAYUS TO WKS-BUSCA-TEXTO
008240        MOVE 'REQUESTS' TO WKS-BUSCA-PALABRA
008250        MOVE 8 TO WKS-BUSCA-LONG
008260        PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
008270        IF WKS-BUSCA-ENCONTRO
008280           MOVE 'Y' TO WKS-CLAIM-U01
008290        ELSE
008300           MOVE 'ENTRIES' TO WKS-BUSCA-PALABRA
008310           MOVE 7 TO WKS-BUSCA-LONG
008320           PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
008330           IF WKS-BUSCA-ENCONTRO
008340              MOVE 'Y' TO WKS-CLAIM-U01
008350           ELSE
008360              MOVE 'RECORDS' TO WKS-BUSCA-PALABRA
008370              MOVE 7 TO WKS-BUSCA-LONG
008380              PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
008390              IF WKS-BUSCA-ENCONTRO
008400                 MOVE 'Y' TO WKS-CLAIM-U01
008410              ELSE
008420                 MOVE 'ALL' TO WKS-BUSCA-PALABRA
008430                 MOVE 3 TO WKS-BUSCA-LONG
008440                 PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
008450                 IF WKS-BUSCA-ENCONTRO
008460                    MOVE 'Y' TO WKS-CLAIM-U01
008470                 END-IF
008480              END-IF
008490           END-IF
008500        END-IF
008510     END-IF
008520*--> U02 PIDE SOLO EL ID DE TICKET R-### (YA EXTRAIDO ARRIBA).
008530     IF NOT WKS-RECLAMA-U01
008540        IF WKS-QRY-TICKET-ID NOT = SPACES
008550           MOVE 'Y' TO WKS-CLAIM-U02
008560        END-IF
008570     END-IF
008580*--> U03 PIDE UNA PALABRA DE "EN EL SISTEMA" JUNTO CON UNA DE
008590*    "TICKET/INVOICE/CREDIT" Y, ADEMAS, UN PATRON DE ID VALIDO
008600*    (R-###, INV#### O UN NUMERO SUELTO DE 6+ DIGITOS).
008610     IF NOT WKS-RECLAMA-U01 AND NOT WKS-RECLAMA-U02
008620        MOVE 'N' TO WKS-DISPARO-MITAD-A
008630        MOVE WKS-QRY-MAYUS TO WKS-BUSCA-TEXTO
008640        MOVE 'LOGGED' TO WKS-BUSCA-PALABRA MOVE 6 TO WKS-BUSCA-LONG
008650        PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
008660        IF WKS-BUSCA-ENCONTRO
008670           MOVE 'Y' TO WKS-DISPARO-MITAD-A
008680        ELSE
008690           MOVE 'IN THE SYSTEM' TO WKS-BUSCA-PALABRA
008700           MOVE 13 TO WKS-BUSCA-LONG
008710           PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
008720           IF WKS-BUSCA-ENCONTRO
008730              MOVE 'Y' TO WKS-DISPARO-MITAD-A
008740           ELSE
008750              MOVE 'ON RECORD' TO WKS-BUSCA-PALABRA
008760              MOVE 9 TO WKS-BUSCA-LONG
008770              PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
008780              IF WKS-BUSCA-ENCONTRO
008790                 MOVE 'Y' TO WKS-DISPARO-MITAD-A
008800              ELSE
008810                 MOVE 'ON FILE' TO WKS-BUSCA-PALABRA
008820                 MOVE 7 TO WKS-BUSCA-LONG
008830                 PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
008840                 IF WKS-BUSCA-ENCONTRO
008850                    MOVE 'Y' TO WKS-DISPARO-MITAD-A
008860                 ELSE
008870                    MOVE 'DO WE HAVE' TO WKS-BUSCA-PALABRA
008880                    MOVE 11 TO WKS-BUSCA-LONG
008890                    PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
008900                    IF WKS-BUSCA-ENCONTRO
008910                       MOVE 'Y' TO WKS-DISPARO-MITAD-A
008920                    ELSE
008930                       MOVE 'EXIST' TO WKS-BUSCA-PALABRA
008940                       MOVE 5 TO WKS-BUSCA-LONG
008950                       PERFORM 090-BUSCA-PALABRA
008960                               THRU 090-BUSCA-PALABRA-E
008970                       IF WKS-BUSCA-ENCONTRO
008980                          MOVE 'Y' TO WKS-DISPARO-MITAD-A
008990                       END-IF
009000                    END-IF
009010                 END-IF
009020              END-IF
009030           END-IF
009040        END-IF
009050        IF WKS-DISPARO-TIENE-A
009060           MOVE 'N' TO WKS-DISPARO-MITAD-B
009070           MOVE 'TICKET' TO WKS-BUSCA-PALABRA MOVE 6 TO WKS-BUSCA-LONG
009080           PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
009090           IF WKS-BUSCA-ENCONTRO
009100              MOVE 'Y' TO WKS-DISPARO-MITAD-B
009110           ELSE
009120              MOVE 'INVOICE' TO WKS-BUSCA-PALABRA
009130              MOVE 7 TO WKS-BUSCA-LONG
009140              PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
009150              IF WKS-BUSCA-ENCONTRO
009160                 MOVE 'Y' TO WKS-DISPARO-MITAD-B
009170              ELSE
009180                 MOVE 'CREDIT' TO WKS-BUSCA-PALABRA
009190                 MOVE 6 TO WKS-BUSCA-LONG
009200                 PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
009210                 IF WKS-BUSCA-ENCONTRO
009220                    MOVE 'Y' TO WKS-DISPARO-MITAD-B
009230                 END-IF
009240              END-IF
009250           END-IF
009260           IF WKS-DISPARO-TIENE-B
009270              PERFORM 225-PRUEBA-PATRON-ID
009280                      THRU 225-PRUEBA-PATRON-ID-E
009290              IF WKS-QRY-TIENE-ID-PATRON
009300                 MOVE 'Y' TO WKS-CLAIM-U03
009310              END-IF
009320           END-IF
009330        END-IF
009340     END-IF
009350*--> U04 PIDE "CUSTOMER" JUNTO CON "TICKET".
009360     IF NOT WKS-RECLAMA-U01 AND NOT WKS-RECLAMA-U02
009370           AND NOT WKS-RECLAMA-U03
009380        MOVE 'N' TO WKS-DISPARO-MITAD-A
009390        MOVE WKS-QRY-MAYUS TO WKS-BUSCA-TEXTO
009400        MOVE 'CUSTOMER' TO WKS-BUSCA-PALABRA MOVE 8 TO WKS-BUSCA-LONG
009410        PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
009420        IF WKS-BUSCA-ENCONTRO
009430           MOVE 'Y' TO WKS-DISPARO-MITAD-A
009440           MOVE 'TICKET' TO WKS-BUSCA-PALABRA MOVE 6 TO WKS-BUSCA-LONG
009450           PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
009460           IF WKS-BUSCA-ENCONTRO
009470              MOVE 'Y' TO WKS-CLAIM-U04
009480           END-IF
009490        END-IF
009500     END-IF
009510*--> U05 PIDE "CREDIT"/"CREDITS" (LA SUBCADENA "CREDIT" CUBRE
009520*    AMBAS) JUNTO CON "UPDATE"/"UPDATED" Y, ADEMAS, UNA VENTANA
009530*    DE DIAS RESOLUBLE EN EL TEXTO; SIN VENTANA NO RECLAMA.
009540     IF NOT WKS-RECLAMA-U01 AND NOT WKS-RECLAMA-U02
009550           AND NOT WKS-RECLAMA-U03 AND NOT WKS-RECLAMA-U04
009560        MOVE 'N' TO WKS-DISPARO-MITAD-A
009570        MOVE WKS-QRY-MAYUS TO WKS-BUSCA-TEXTO
009580        MOVE 'CREDIT' TO WKS-BUSCA-PALABRA MOVE 6 TO WKS-BUSCA-LONG
009590        PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
009600        IF WKS-BUSCA-ENCONTRO
009610           MOVE 'Y' TO WKS-DISPARO-MITAD-A
009620        END-IF
009630        IF WKS-DISPARO-TIENE-A
009640           MOVE 'N' TO WKS-DISPARO-MITAD-B
009650           MOVE 'UPDATE' TO WKS-BUSCA-PALABRA MOVE 6 TO WKS-BUSCA-LONG
009660           PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
009670           IF WKS-BUSCA-ENCONTRO
009680              MOVE 'Y' TO WKS-DISPARO-MITAD-B
009690           END-IF
009700           IF WKS-DISPARO-TIENE-B
009710              PERFORM 240-EXTRAE-VENTANA-DIAS
009720                      THRU 240-EXTRAE-VENTANA-DIAS-E
009730              IF WKS-QRY-SI-TIENE-VENTANA
009740                 MOVE 'Y' TO WKS-CLAIM-U05
009750              END-IF
009760           END-IF
009770        END-IF
009780     END-IF
009790*--> U06 PIDE "CREDIT NUMBER", O LA CLAVE "RTN_CR_NO", O LA
009800*    PAREJA "RTN" JUNTO CON "CREDIT".
009810     IF NOT WKS-RECLAMA-U01 AND NOT WKS-RECLAMA-U02
009820           AND NOT WKS-RECLAMA-U03 AND NOT WKS-RECLAMA-U04
009830           AND NOT WKS-RECLAMA-U05
009840        MOVE WKS-QRY-MAYUS TO WKS-BUSCA-TEXTO
009850        MOVE 'CREDIT NUMBER' TO WKS-BUSCA-PALABRA
009860        MOVE 13 TO WKS-BUSCA-LONG
009870        PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
009880        IF WKS-BUSCA-ENCONTRO
009890           MOVE 'Y' TO WKS-CLAIM-U06
009900        ELSE
009910           MOVE 'RTN_CR_NO' TO WKS-BUSCA-PALABRA
009920           MOVE 9 TO WKS-BUSCA-LONG
009930           PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
009940           IF WKS-BUSCA-ENCONTRO
009950              MOVE 'Y' TO WKS-CLAIM-U06
009960           ELSE
009970              MOVE 'RTN' TO WKS-BUSCA-PALABRA MOVE 3 TO WKS-BUSCA-LONG
009980              PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
009990              IF WKS-BUSCA-ENCONTRO
010000                 MOVE 'CREDIT' TO WKS-BUSCA-PALABRA
010010                 MOVE 6 TO WKS-BUSCA-LONG
010020                 PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
010030                 IF WKS-BUSCA-ENCONTRO
010040                    MOVE 'Y' TO WKS-CLAIM-U06
010050                 END-IF
010060              END-IF
010070           END-IF
010080        END-IF
010090     END-IF
010100*--> U07 PIDE "PRIORITY" JUNTO CON "TICKET".
010110     IF NOT WKS-RECLAMA-U01 AND NOT WKS-RECLAMA-U02
010120           AND NOT WKS-RECLAMA-U03 AND NOT WKS-RECLAMA-U04
010130           AND NOT WKS-RECLAMA-U05 AND NOT WKS-RECLAMA-U06
010140        MOVE 'N' TO WKS-DISPARO-MITAD-A
010150        MOVE WKS-QRY-MAYUS TO WKS-BUSCA-TEXTO
010160        MOVE 'PRIORITY' TO WKS-BUSCA-PALABRA MOVE 8 TO WKS-BUSCA-LONG
010170        PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
010180        IF WKS-BUSCA-ENCONTRO
010190           MOVE 'Y' TO WKS-DISPARO-MITAD-A
010200           MOVE 'TICKET' TO WKS-BUSCA-PALABRA MOVE 6 TO WKS-BUSCA-LONG
010210           PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
010220           IF WKS-BUSCA-ENCONTRO
010230              MOVE 'Y' TO WKS-CLAIM-U07
010240           END-IF
010250        END-IF
010260     END-IF
010270*--> U08 PIDE "AGING"/"AGEING" O LA FRASE "OLDER THAN N DAY(S)"/
010280*    "OVER N DAY(S)", JUNTO CON "CREDIT" O "TICKET".
010290     IF NOT WKS-RECLAMA-U01 AND NOT WKS-RECLAMA-U02
010300           AND NOT WKS-RECLAMA-U03 AND NOT WKS-RECLAMA-U04
010310           AND NOT WKS-RECLAMA-U05 AND NOT WKS-RECLAMA-U06
010320           AND NOT WKS-RECLAMA-U07
010330        MOVE 'N' TO WKS-DISPARO-MITAD-A
010340        MOVE WKS-QRY-MAYUS TO WKS-BUSCA-TEXTO
010350        MOVE 'AGING' TO WKS-BUSCA-PALABRA MOVE 5 TO WKS-BUSCA-LONG
010360        PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
010370        IF WKS-BUSCA-ENCONTRO
010380           MOVE 'Y' TO WKS-DISPARO-MITAD-A
010390        ELSE
010400           MOVE 'AGEING' TO WKS-BUSCA-PALABRA MOVE 6 TO WKS-BUSCA-LONG
010410           PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
010420           IF WKS-BUSCA-ENCONTRO
010430              MOVE 'Y' TO WKS-DISPARO-MITAD-A
010440           ELSE
010450              MOVE 'OLDER THAN' TO WKS-BUSCA-PALABRA
010460              MOVE 10 TO WKS-BUSCA-LONG
010470              PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
010480              IF WKS-BUSCA-ENCONTRO
010490                 MOVE 'Y' TO WKS-DISPARO-MITAD-A
010500              ELSE
010510                 MOVE 'OVER' TO WKS-BUSCA-PALABRA
010520                 MOVE 4 TO WKS-BUSCA-LONG
010530                 PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
010540                 IF WKS-BUSCA-ENCONTRO
010550                    MOVE 'DAY' TO WKS-BUSCA-PALABRA
010560                    MOVE 3 TO WKS-BUSCA-LONG
010570                    PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
010580                    IF WKS-BUSCA-ENCONTRO
010590                       MOVE 'Y' TO WKS-DISPARO-MITAD-A
010600                    END-IF
010610                 END-IF
010620              END-IF
010630           END-IF
010640        END-IF
010650        IF WKS-DISPARO-TIENE-A
010660           MOVE 'N' TO WKS-DISPARO-MITAD-B
010670           MOVE 'CREDIT' TO WKS-BUSCA-PALABRA MOVE 6 TO WKS-BUSCA-LONG
010680           PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
010690           IF WKS-BUSCA-ENCONTRO
010700              MOVE 'Y' TO WKS-DISPARO-MITAD-B
010710           ELSE
010720              MOVE 'TICKET' TO WKS-BUSCA-PALABRA
010730              MOVE 6 TO WKS-BUSCA-LONG
010740              PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
010750              IF WKS-BUSCA-ENCONTRO
010760                 MOVE 'Y' TO WKS-DISPARO-MITAD-B
010770              END-IF
010780           END-IF
010790           IF WKS-DISPARO-TIENE-B
010800              MOVE 'Y' TO WKS-CLAIM-U08
010810           END-IF
010820        END-IF
010830     END-IF
010840*--> U09 PIDE UNA PALABRA DE "ESTANCADO" JUNTO CON "TICKET" O
010850*    "CREDIT".
010860     IF NOT WKS-RECLAMA-U01 AND NOT WKS-RECLAMA-U02
010870           AND NOT WKS-RECLAMA-U03 AND NOT WKS-RECLAMA-U04
010880           AND NOT WKS-RECLAMA-U05 AND NOT WKS-RECLAMA-U06
010890           AND NOT WKS-RECLAMA-U07 AND NOT WKS-RECLAMA-U08
010900        MOVE 'N' TO WKS-DISPARO-MITAD-A
010910        MOVE WKS-QRY-MAYUS TO WKS-BUSCA-TEXTO
010920        MOVE 'STALL' TO WKS-BUSCA-PALABRA MOVE 5 TO WKS-BUSCA-LONG
010930        PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
010940        IF WKS-BUSCA-ENCONTRO
010950           MOVE 'Y' TO WKS-DISPARO-MITAD-A
010960        ELSE
010970           MOVE 'NO RECENT UPDATE' TO WKS-BUSCA-PALABRA
010980           MOVE 16 TO WKS-BUSCA-LONG
010990           PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
011000           IF WKS-BUSCA-ENCONTRO
011010              MOVE 'Y' TO WKS-DISPARO-MITAD-A
011020           ELSE
011030              MOVE 'NO UPDATES' TO WKS-BUSCA-PALABRA
011040              MOVE 11 TO WKS-BUSCA-LONG
011050              PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
011060              IF WKS-BUSCA-ENCONTRO
011070                 MOVE 'Y' TO WKS-DISPARO-MITAD-A
011080              ELSE
011090                 MOVE 'NOT UPDATED' TO WKS-BUSCA-PALABRA
011100                 MOVE 11 TO WKS-BUSCA-LONG
011110                 PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
011120                 IF WKS-BUSCA-ENCONTRO
011130                    MOVE 'Y' TO WKS-DISPARO-MITAD-A
011140                 ELSE
011150                    MOVE 'NO MOVEMENT' TO WKS-BUSCA-PALABRA
011160                    MOVE 11 TO WKS-BUSCA-LONG
011170                    PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
011180                    IF WKS-BUSCA-ENCONTRO
011190                       MOVE 'Y' TO WKS-DISPARO-MITAD-A
011200                    END-IF
011210                 END-IF
011220              END-IF
011230           END-IF
011240        END-IF
011250        IF WKS-DISPARO-TIENE-A
011260           MOVE 'N' TO WKS-DISPARO-MITAD-B
011270           MOVE 'TICKET' TO WKS-BUSCA-PALABRA MOVE 6 TO WKS-BUSCA-LONG
011280           PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
011290           IF WKS-BUSCA-ENCONTRO
011300              MOVE 'Y' TO WKS-DISPARO-MITAD-B
011310           ELSE
011320              MOVE 'CREDIT' TO WKS-BUSCA-PALABRA
011330              MOVE 6 TO WKS-BUSCA-LONG
011340              PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
011350              IF WKS-BUSCA-ENCONTRO
011360                 MOVE 'Y' TO WKS-DISPARO-MITAD-B
011370              END-IF
011380           END-IF
011390           IF WKS-DISPARO-TIENE-B
011400              MOVE 'Y' TO WKS-CLAIM-U09
011410           END-IF
011420        END-IF
011430     END-IF
011440*--> U10 PIDE UNA PALABRA DE VISTA GENERAL: SUMMARY, OVERVIEW,
011450*    PICTURE, STATUS O LA FRASE "HOW ARE CREDITS".
011460     IF NOT WKS-RECLAMA-U01 AND NOT WKS-RECLAMA-U02
011470           AND NOT WKS-RECLAMA-U03 AND NOT WKS-RECLAMA-U04
011480           AND NOT WKS-RECLAMA-U05 AND NOT WKS-RECLAMA-U06
011490           AND NOT WKS-RECLAMA-U07 AND NOT WKS-RECLAMA-U08
011500           AND NOT WKS-RECLAMA-U09
011510        MOVE WKS-QRY-MAYUS TO WKS-BUSCA-TEXTO
011520        MOVE 'SUMMARY' TO WKS-BUSCA-PALABRA MOVE 7 TO WKS-BUSCA-LONG
011530        PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
011540        IF WKS-BUSCA-ENCONTRO
011550           MOVE 'Y' TO WKS-CLAIM-U10
011560        ELSE
011570           MOVE 'OVERVIEW' TO WKS-BUSCA-PALABRA
011580           MOVE 8 TO WKS-BUSCA-LONG
011590           PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
011600           IF WKS-BUSCA-ENCONTRO
011610              MOVE 'Y' TO WKS-CLAIM-U10
011620           ELSE
011630              MOVE 'PICTURE' TO WKS-BUSCA-PALABRA
011640              MOVE 7 TO WKS-BUSCA-LONG
011650              PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
011660              IF WKS-BUSCA-ENCONTRO
011670                 MOVE 'Y' TO WKS-CLAIM-U10
011680              ELSE
011690                 MOVE 'STATUS' TO WKS-BUSCA-PALABRA
011700                 MOVE 6 TO WKS-BUSCA-LONG
011710                 PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
011720                 IF WKS-BUSCA-ENCONTRO
011730                    MOVE 'Y' TO WKS-CLAIM-U10
011740                 ELSE
011750                    MOVE 'HOW ARE CREDITS' TO WKS-BUSCA-PALABRA
011760                    MOVE 16 TO WKS-BUSCA-LONG
011770                    PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
011780                    IF WKS-BUSCA-ENCONTRO
011790                       MOVE 'Y' TO WKS-CLAIM-U10
011800                    END-IF
011810                 END-IF
011820              END-IF
011830           END-IF
011840        END-IF
011850     END-IF
011860*--> U11 PIDE UNA PALABRA DE CUENTA (ACCOUNT/CUSTOMER) JUNTO CON
011870*    "CREDIT" Y UN SUPERLATIVO (MOST/TOP/HIGHEST/BIGGEST).
011880     IF NOT WKS-RECLAMA-U01 AND NOT WKS-RECLAMA-U02
011890           AND NOT WKS-RECLAMA-U03 AND NOT WKS-RECLAMA-U04
011900           AND NOT WKS-RECLAMA-U05 AND NOT WKS-RECLAMA-U06
011910           AND NOT WKS-RECLAMA-U07 AND NOT WKS-RECLAMA-U08
011920           AND NOT WKS-RECLAMA-U09 AND NOT WKS-RECLAMA-U10
011930        MOVE 'N' TO WKS-DISPARO-MITAD-A
011940        MOVE WKS-QRY-MAYUS TO WKS-BUSCA-TEXTO
011950        MOVE 'ACCOUNT' TO WKS-BUSCA-PALABRA MOVE 7 TO WKS-BUSCA-LONG
011960        PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
011970        IF WKS-BUSCA-ENCONTRO
011980           MOVE 'Y' TO WKS-DISPARO-MITAD-A
011990        ELSE
012000           MOVE 'CUSTOMER' TO WKS-BUSCA-PALABRA
012010           MOVE 8 TO WKS-BUSCA-LONG
012020           PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
012030           IF WKS-BUSCA-ENCONTRO
012040              MOVE 'Y' TO WKS-DISPARO-MITAD-A
012050           END-IF
012060        END-IF
012070        IF WKS-DISPARO-TIENE-A
012080           MOVE 'N' TO WKS-DISPARO-MITAD-B
012090           MOVE 'CREDIT' TO WKS-BUSCA-PALABRA MOVE 6 TO WKS-BUSCA-LONG
012100           PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
012110           IF WKS-BUSCA-ENCONTRO
012120              MOVE 'Y' TO WKS-DISPARO-MITAD-B
012130           END-IF
012140        END-IF
012150        IF WKS-DISPARO-TIENE-A AND WKS-DISPARO-TIENE-B
012160           PERFORM 250-PRUEBA-SUPERLATIVO
012170                   THRU 250-PRUEBA-SUPERLATIVO-E
012180           IF WKS-DISPARO-TIENE-C
012190              MOVE 'Y' TO WKS-CLAIM-U11
012200           END-IF
012210        END-IF
012220     END-IF
012230*--> U12 PIDE UNA PALABRA DE ARTICULO (ITEM/SKU/PRODUCT) JUNTO
012240*    CON "CREDIT" Y UN SUPERLATIVO.
012250     IF NOT WKS-RECLAMA-U01 AND NOT WKS-RECLAMA-U02
012260           AND NOT WKS-RECLAMA-U03 AND NOT WKS-RECLAMA-U04
012270           AND NOT WKS-RECLAMA-U05 AND NOT WKS-RECLAMA-U06
012280           AND NOT WKS-RECLAMA-U07 AND NOT WKS-RECLAMA-U08
012290           AND NOT WKS-RECLAMA-U09 AND NOT WKS-RECLAMA-U10
012300           AND NOT WKS-RECLAMA-U11
012310        MOVE 'N' TO WKS-DISPARO-MITAD-A
012320        MOVE WKS-QRY-MAYUS TO WKS-BUSCA-TEXTO
012330        MOVE 'ITEM' TO WKS-BUSCA-PALABRA MOVE 4 TO WKS-BUSCA-LONG
012340        PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
012350        IF WKS-BUSCA-ENCONTRO
012360           MOVE 'Y' TO WKS-DISPARO-MITAD-A
012370        ELSE
012380           MOVE 'SKU' TO WKS-BUSCA-PALABRA MOVE 3 TO WKS-BUSCA-LONG
012390           PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
012400           IF WKS-BUSCA-ENCONTRO
012410              MOVE 'Y' TO WKS-DISPARO-MITAD-A
012420           ELSE
012430              MOVE 'PRODUCT' TO WKS-BUSCA-PALABRA
012440              MOVE 7 TO WKS-BUSCA-LONG
012450              PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
012460              IF WKS-BUSCA-ENCONTRO
012470                 MOVE 'Y' TO WKS-DISPARO-MITAD-A
012480              END-IF
012490           END-IF
012500        END-IF
012510        IF WKS-DISPARO-TIENE-A
012520           MOVE 'N' TO WKS-DISPARO-MITAD-B
012530           MOVE 'CREDIT' TO WKS-BUSCA-PALABRA MOVE 6 TO WKS-BUSCA-LONG
012540           PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
012550           IF WKS-BUSCA-ENCONTRO
012560              MOVE 'Y' TO WKS-DISPARO-MITAD-B
012570           END-IF
012580        END-IF
012590        IF WKS-DISPARO-TIENE-A AND WKS-DISPARO-TIENE-B
012600           PERFORM 250-PRUEBA-SUPERLATIVO
012610                   THRU 250-PRUEBA-SUPERLATIVO-E
012620           IF WKS-DISPARO-TIENE-C
012630              MOVE 'Y' TO WKS-CLAIM-U12
012640           END-IF
012650        END-IF
012660     END-IF
012670*--> U13 PIDE UNA PALABRA DE TENDENCIA (TREND/PATTERN/INSIGHT/
012680*    HAPPENING) JUNTO CON "CREDIT" O "TICKET".
012690     IF NOT WKS-RECLAMA-U01 AND NOT WKS-RECLAMA-U02
012700           AND NOT WKS-RECLAMA-U03 AND NOT WKS-RECLAMA-U04
012710           AND NOT WKS-RECLAMA-U05 AND NOT WKS-RECLAMA-U06
012720           AND NOT WKS-RECLAMA-U07 AND NOT WKS-RECLAMA-U08
012730           AND NOT WKS-RECLAMA-U09 AND NOT WKS-RECLAMA-U10
012740           AND NOT WKS-RECLAMA-U11 AND NOT WKS-RECLAMA-U12
012750        MOVE 'N' TO WKS-DISPARO-MITAD-A
012760        MOVE WKS-QRY-MAYUS TO WKS-BUSCA-TEXTO
012770        MOVE 'TREND' TO WKS-BUSCA-PALABRA MOVE 5 TO WKS-BUSCA-LONG
012780        PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
012790        IF WKS-BUSCA-ENCONTRO
012800           MOVE 'Y' TO WKS-DISPARO-MITAD-A
012810        ELSE
012820           MOVE 'PATTERN' TO WKS-BUSCA-PALABRA
012830           MOVE 7 TO WKS-BUSCA-LONG
012840           PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
012850           IF WKS-BUSCA-ENCONTRO
012860              MOVE 'Y' TO WKS-DISPARO-MITAD-A
012870           ELSE
012880              MOVE 'INSIGHT' TO WKS-BUSCA-PALABRA
012890              MOVE 7 TO WKS-BUSCA-LONG
012900              PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
012910              IF WKS-BUSCA-ENCONTRO
012920                 MOVE 'Y' TO WKS-DISPARO-MITAD-A
012930              ELSE
012940                 MOVE 'HAPPENING' TO WKS-BUSCA-PALABRA
012950                 MOVE 9 TO WKS-BUSCA-LONG
012960                 PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
012970                 IF WKS-BUSCA-ENCONTRO
012980                    MOVE 'Y' TO WKS-DISPARO-MITAD-A
012990                 END-IF
013000              END-IF
013010           END-IF
013020        END-IF
013030        IF WKS-DISPARO-TIENE-A
013040           MOVE 'N' TO WKS-DISPARO-MITAD-B
013050           MOVE 'CREDIT' TO WKS-BUSCA-PALABRA MOVE 6 TO WKS-BUSCA-LONG
013060           PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
013070           IF WKS-BUSCA-ENCONTRO
013080              MOVE 'Y' TO WKS-DISPARO-MITAD-B
013090           ELSE
013100              MOVE 'TICKET' TO WKS-BUSCA-PALABRA
013110              MOVE 6 TO WKS-BUSCA-LONG
013120              PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
013130              IF WKS-BUSCA-ENCONTRO
013140                 MOVE 'Y' TO WKS-DISPARO-MITAD-B
013150              END-IF
013160           END-IF
013170           IF WKS-DISPARO-TIENE-B
013180              MOVE 'Y' TO WKS-CLAIM-U13
013190           END-IF
013200        END-IF
013210     END-IF
013220*--> U14 PIDE UNA PALABRA DE ANOMALIA (ANOMAL-/UNUSUAL/
013230*    SUSPICIOUS/OUTLIER/WEIRD) JUNTO CON "CREDIT" O "TICKET".
013240     IF NOT WKS-RECLAMA-U01 AND NOT WKS-RECLAMA-U02
013250           AND NOT WKS-RECLAMA-U03 AND NOT WKS-RECLAMA-U04
013260           AND NOT WKS-RECLAMA-U05 AND NOT WKS-RECLAMA-U06
013270           AND NOT WKS-RECLAMA-U07 AND NOT WKS-RECLAMA-U08
013280           AND NOT WKS-RECLAMA-U09 AND NOT WKS-RECLAMA-U10
013290           AND NOT WKS-RECLAMA-U11 AND NOT WKS-RECLAMA-U12
013300           AND NOT WKS-RECLAMA-U13
013310        MOVE 'N' TO WKS-DISPARO-MITAD-A
013320        MOVE WKS-QRY-MAYUS TO WKS-BUSCA-TEXTO
013330        MOVE 'ANOMAL' TO WKS-BUSCA-PALABRA MOVE 6 TO WKS-BUSCA-LONG
013340        PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
013350        IF WKS-BUSCA-ENCONTRO
013360           MOVE 'Y' TO WKS-DISPARO-MITAD-A
013370        ELSE
013380           MOVE 'UNUSUAL' TO WKS-BUSCA-PALABRA
013390           MOVE 7 TO WKS-BUSCA-LONG
013400           PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
013410           IF WKS-BUSCA-ENCONTRO
013420              MOVE 'Y' TO WKS-DISPARO-MITAD-A
013430           ELSE
013440              MOVE 'SUSPICIOUS' TO WKS-BUSCA-PALABRA
013450              MOVE 10 TO WKS-BUSCA-LONG
013460              PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
013470              IF WKS-BUSCA-ENCONTRO
013480                 MOVE 'Y' TO WKS-DISPARO-MITAD-A
013490              ELSE
013500                 MOVE 'OUTLIER' TO WKS-BUSCA-PALABRA
013510                 MOVE 7 TO WKS-BUSCA-LONG
013520                 PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
013530                 IF WKS-BUSCA-ENCONTRO
013540                    MOVE 'Y' TO WKS-DISPARO-MITAD-A
013550                 ELSE
013560                    MOVE 'WEIRD' TO WKS-BUSCA-PALABRA
013570                    MOVE 5 TO WKS-BUSCA-LONG
013580                    PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
013590                    IF WKS-BUSCA-ENCONTRO
013600                       MOVE 'Y' TO WKS-DISPARO-MITAD-A
013610                    END-IF
013620                 END-IF
013630              END-IF
013640           END-IF
013650        END-IF
013660        IF WKS-DISPARO-TIENE-A
013670           MOVE 'N' TO WKS-DISPARO-MITAD-B
013680           MOVE 'CREDIT' TO WKS-BUSCA-PALABRA MOVE 6 TO WKS-BUSCA-LONG
013690           PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
013700           IF WKS-BUSCA-ENCONTRO
013710              MOVE 'Y' TO WKS-DISPARO-MITAD-B
013720           ELSE
013730              MOVE 'TICKET' TO WKS-BUSCA-PALABRA
013740              MOVE 6 TO WKS-BUSCA-LONG
013750              PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
013760              IF WKS-BUSCA-ENCONTRO
013770                 MOVE 'Y' TO WKS-DISPARO-MITAD-B
013780              END-IF
013790           END-IF
013800           IF WKS-DISPARO-TIENE-B
013810              MOVE 'Y' TO WKS-CLAIM-U14
013820           END-IF
013830        END-IF
013840     END-IF.
013850 210-PRUEBA-DISPAROS-E.  EXIT.
013860******************************************************************
013870*     PRUEBA UN SUPERLATIVO (MOST/TOP/HIGHEST/BIGGEST) SOBRE EL   *
013880*     TEXTO DE LA CONSULTA; LO USAN U11 Y U12 COMO TERCERA MITAD  *
013890*     DE SU CONDICION COMPUESTA (WKS-DISPARO-MITAD-C).            *
013900******************************************************************
013910 250-PRUEBA-SUPERLATIVO SECTION.
013920     MOVE 'N' TO WKS-DISPARO-MITAD-C
013930     MOVE WKS-QRY-MAYUS TO WKS-BUSCA-TEXTO
013940     MOVE 'MOST' TO WKS-BUSCA-PALABRA MOVE 4 TO WKS-BUSCA-LONG
013950     PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
013960     IF WKS-BUSCA-ENCONTRO
013970        MOVE 'Y' TO WKS-DISPARO-MITAD-C
013980     ELSE
013990        MOVE 'TOP' TO WKS-BUSCA-PALABRA MOVE 3 TO WKS-BUSCA-LONG
014000        PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
014010        IF WKS-BUSCA-ENCONTRO
014020           MOVE 'Y' TO WKS-DISPARO-MITAD-C
014030        ELSE
014040           MOVE 'HIGHEST' TO WKS-BUSCA-PALABRA
014050           MOVE 7 TO WKS-BUSCA-LONG
014060           PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
014070           IF WKS-BUSCA-ENCONTRO
014080              MOVE 'Y' TO WKS-DISPARO-MITAD-C
014090           ELSE
014100              MOVE 'BIGGEST' TO WKS-BUSCA-PALABRA
014110              MOVE 7 TO WKS-BUSCA-LONG
014120              PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
014130              IF WKS-BUSCA-ENCONTRO
014140                 MOVE 'Y' TO WKS-DISPARO-MITAD-C
014150              END-IF
014160           END-IF
014170        END-IF
014180     END-IF.
014190 250-PRUEBA-SUPERLATIVO-E.  EXIT.
014200******************************************************************
014210*     PRUEBA EL PATRON DE ID QUE PIDE U03: R-### (YA VALIDADO EN  *
014220*     220-EXTRAE-TICKET-ID), UN PREFIJO INV O, A FALTA DE AMBOS,  *
014230*     UNA CORRIDA DE 6 O MAS DIGITOS SEGUIDOS EN EL TEXTO.        *
014240******************************************************************
014250 225-PRUEBA-PATRON-ID SECTION.
014260     MOVE 'N' TO WKS-QRY-ID-PATRON
014270     PERFORM 220-EXTRAE-TICKET-ID THRU 220-EXTRAE-TICKET-ID-E
014280     IF WKS-QRY-TICKET-ID NOT = SPACES
014290        MOVE 'Y' TO WKS-QRY-ID-PATRON
014300     ELSE
014310        MOVE WKS-QRY-MAYUS TO WKS-BUSCA-TEXTO
014320        MOVE 'INV' TO WKS-BUSCA-PALABRA MOVE 3 TO WKS-BUSCA-LONG
014330        PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
014340        IF WKS-BUSCA-ENCONTRO
014350           MOVE 'Y' TO WKS-QRY-ID-PATRON
014360        ELSE
014370           MOVE WKS-QRY-MAYUS TO WKS-BUSCA-TEXTO
014380           MOVE ZERO TO WKS-ID-RUN-LEN
014390           PERFORM 226-CUENTA-DIGITO THRU 226-CUENTA-DIGITO-E
014400                   VARYING WKS-I FROM 1 BY 1
014410                   UNTIL WKS-I > 120
014420                      OR WKS-QRY-TIENE-ID-PATRON
014430        END-IF
014440     END-IF.
014450 225-PRUEBA-PATRON-ID-E.  EXIT.
014460******************************************************************
014470 226-CUENTA-DIGITO SECTION.
014480     IF WKS-BUSCA-TEXTO-POS (WKS-I) IS NUMERIC
014490        ADD 1 TO WKS-ID-RUN-LEN
014500        IF WKS-ID-RUN-LEN >= 6
014510           MOVE 'Y' TO WKS-QRY-ID-PATRON
014520        END-IF
014530     ELSE
014540        MOVE ZERO TO WKS-ID-RUN-LEN
014550     END-IF.
014560 226-CUENTA-DIGITO-E.  EXIT.
014570******************************************************************
014580*     EXTRAE UN NUMERO DE TICKET FORMATO R-###### DEL TEXTO DE   *
014590*     LA CONSULTA (YA EN MAYUSCULAS, WKS-QRY-MAYUS).             *
014600******************************************************************
014610 220-EXTRAE-TICKET-ID SECTION.
014620     MOVE SPACES                TO WKS-QRY-TICKET-ID
014630     MOVE WKS-QRY-MAYUS         TO WKS-BUSCA-TEXTO
014640     MOVE 'R-'                  TO WKS-BUSCA-PALABRA
014650     MOVE 2                     TO WKS-BUSCA-LONG
014660     PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
014670     IF WKS-BUSCA-ENCONTRO
014680        MOVE WKS-BUSCA-TEXTO (WKS-BUSCA-POS-HALLADA : 10)
014690             TO WKS-QRY-TICKET-ID
014700     END-IF.
014710 220-EXTRAE-TICKET-ID-E.  EXIT.
014720******************************************************************
014730*     EXTRAE UN TOKEN DE CLIENTE: LA PALABRA QUE SIGUE A LA      *
014740*     PALABRA "CUSTOMER" EN EL TEXTO DE LA CONSULTA.             *
014750******************************************************************
014760 230-EXTRAE-CUSTOMER-TOKEN SECTION.
014770     MOVE SPACES                TO WKS-QRY-CUSTOMER-TOKEN
014780     MOVE WKS-QRY-MAYUS         TO WKS-BUSCA-TEXTO
014790     MOVE 'CUSTOMER'            TO WKS-BUSCA-PALABRA
014800     MOVE 8                     TO WKS-BUSCA-LONG
014810     PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
014820     IF WKS-BUSCA-ENCONTRO
014830        COMPUTE WKS-BUSCA-POS = WKS-BUSCA-POS-HALLADA + 9
014840        IF WKS-BUSCA-POS < 111
014850           MOVE WKS-BUSCA-TEXTO (WKS-BUSCA-POS : 10)
014860                TO WKS-QRY-CUSTOMER-TOKEN
014870        END-IF
014880     END-IF.
014890 230-EXTRAE-CUSTOMER-TOKEN-E.  EXIT.
014900******************************************************************
014910*     EXTRAE LA VENTANA DE DIAS DE LA CONSULTA. PRUEBA, EN ESTE  *
014920*     ORDEN: "LAST WEEK" (7), "LAST MONTH" (30), "THIS MONTH"    *
014930*     (DESDE EL DIA 1 DEL MES), "FROM <FECHA> TO TODAY" (VIA     *
014940*     244-VENTANA-DESDE-FECHA) Y, POR ULTIMO, EL DIGITO QUE      *
014950*     ANTECEDE A LA PALABRA "DAY" (P.EJ. "LAST 15 DAYS") COMO    *
014960*     RESPALDO (BPM-229201).                                    *
014970******************************************************************
014980 240-EXTRAE-VENTANA-DIAS SECTION.
014990     MOVE ZERO                  TO WKS-QRY-VENTANA-DIAS
015000     MOVE 'N'                   TO WKS-QRY-TIENE-VENTANA
015010     MOVE WKS-QRY-MAYUS         TO WKS-BUSCA-TEXTO
015020     MOVE 'LAST WEEK'           TO WKS-BUSCA-PALABRA
015030     MOVE 9                     TO WKS-BUSCA-LONG
015040     PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
015050     IF WKS-BUSCA-ENCONTRO
015060        MOVE 7                   TO WKS-QRY-VENTANA-DIAS
015070        MOVE 'Y'                 TO WKS-QRY-TIENE-VENTANA
015080     END-IF
015090     IF NOT WKS-QRY-SI-TIENE-VENTANA
015100        MOVE WKS-QRY-MAYUS       TO WKS-BUSCA-TEXTO
015110        MOVE 'LAST MONTH'        TO WKS-BUSCA-PALABRA
015120        MOVE 10                  TO WKS-BUSCA-LONG
015130        PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
015140        IF WKS-BUSCA-ENCONTRO
015150           MOVE 30                TO WKS-QRY-VENTANA-DIAS
015160           MOVE 'Y'               TO WKS-QRY-TIENE-VENTANA
015170        END-IF
015180     END-IF
015190     IF NOT WKS-QRY-SI-TIENE-VENTANA
015200        MOVE WKS-QRY-MAYUS       TO WKS-BUSCA-TEXTO
015210        MOVE 'THIS MONTH'        TO WKS-BUSCA-PALABRA
015220        MOVE 10                  TO WKS-BUSCA-LONG
015230        PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
015240        IF WKS-BUSCA-ENCONTRO
015250           MOVE WKS-HOY-DD         TO WKS-QRY-VENTANA-DIAS
015260           IF WKS-QRY-VENTANA-DIAS < 1
015270              MOVE 1                TO WKS-QRY-VENTANA-DIAS
015280           END-IF
015290           MOVE 'Y'               TO WKS-QRY-TIENE-VENTANA
015300        END-IF
015310     END-IF
015320     IF NOT WKS-QRY-SI-TIENE-VENTANA
015330        PERFORM 244-VENTANA-DESDE-FECHA
015340                THRU 244-VENTANA-DESDE-FECHA-E
015350     END-IF
015360     IF NOT WKS-QRY-SI-TIENE-VENTANA
015370        MOVE WKS-QRY-MAYUS       TO WKS-BUSCA-TEXTO
015380        MOVE 'DAY'               TO WKS-BUSCA-PALABRA
015390        MOVE 3                   TO WKS-BUSCA-LONG
015400        PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
015410        IF WKS-BUSCA-ENCONTRO
015420           MOVE '000'             TO WKS-DIA-BUF
015430           MOVE 'N'               TO WKS-DIA-STOP
015440           COMPUTE WKS-J = WKS-BUSCA-POS-HALLADA - 1
015450           PERFORM 242-SALTA-ESPACIO THRU 242-SALTA-ESPACIO-E
015460                   UNTIL WKS-J < 1
015470                      OR WKS-BUSCA-TEXTO (WKS-J : 1) NOT = SPACE
015480           PERFORM 243-TOMA-UN-DIGITO THRU 243-TOMA-UN-DIGITO-E
015490                   VARYING WKS-K FROM 3 BY -1
015500                   UNTIL WKS-K < 1
015510                      OR WKS-J < 1
015520                      OR WKS-DIA-DETENER
015530           IF WKS-DIA-BUF NOT = '000' AND WKS-DIA-BUF IS NUMERIC
015540              MOVE WKS-DIA-BUF    TO WKS-QRY-VENTANA-DIAS
015550              IF WKS-QRY-VENTANA-DIAS > ZERO
015560                 MOVE 'Y'         TO WKS-QRY-TIENE-VENTANA
015570              END-IF
015580           END-IF
015590        END-IF
015600     END-IF.
015610 240-EXTRAE-VENTANA-DIAS-E.  EXIT.
015620******************************************************************
015630 242-SALTA-ESPACIO SECTION.
015640     SUBTRACT 1 FROM WKS-J.
015650 242-SALTA-ESPACIO-E.  EXIT.
015660******************************************************************
015670 243-TOMA-UN-DIGITO SECTION.
015680     IF WKS-J > ZERO AND WKS-BUSCA-TEXTO (WKS-J : 1) IS NUMERIC
015690        MOVE WKS-BUSCA-TEXTO (WKS-J : 1) TO WKS-DIA-BUF (WKS-K : 1)
015700        SUBTRACT 1 FROM WKS-J
015710     ELSE
015720        MOVE 'Y'                 TO WKS-DIA-STOP
015730     END-IF.
015740 243-TOMA-UN-DIGITO-E.  EXIT.
015750******************************************************************
015760*     EXTRAE UNA VENTANA EXPLICITA "FROM AAAA-MM-DD TO TODAY":   *
015770*     TOMA LOS 10 CARACTERES QUE SIGUEN A "FROM " Y LOS VALIDA   *
015780*     CON CALL 'TLCQDATE' (MODO 'F'); CON FECHA VALIDA, LA       *
015790*     VENTANA ES LA DIFERENCIA DE JULIANOS CONTRA HOY.           *
015800******************************************************************
015810 244-VENTANA-DESDE-FECHA SECTION.
015820     MOVE WKS-QRY-MAYUS          TO WKS-BUSCA-TEXTO
015830     MOVE 'TODAY'                TO WKS-BUSCA-PALABRA
015840     MOVE 5                      TO WKS-BUSCA-LONG
015850     PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
015860     IF WKS-BUSCA-ENCONTRO
015870        MOVE WKS-QRY-MAYUS       TO WKS-BUSCA-TEXTO
015880        MOVE 'FROM '             TO WKS-BUSCA-PALABRA
015890        MOVE 5                   TO WKS-BUSCA-LONG
015900        PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
015910        IF WKS-BUSCA-ENCONTRO
015920           COMPUTE WKS-BUSCA-POS = WKS-BUSCA-POS-HALLADA + 5
015930           IF WKS-BUSCA-POS < 111
015940              MOVE SPACES           TO LK-DATE-ENTRADA
015950              MOVE WKS-BUSCA-TEXTO (WKS-BUSCA-POS : 10)
015960                   TO LK-DATE-ENTRADA (1:10)
015970              MOVE 'F'              TO WKS-NORM-MODO
015980              MOVE ZERO             TO LK-DATE-SALIDA-BIN
015990              MOVE 'N'              TO LK-DATE-VALIDA
016000              CALL 'TLCQDATE' USING WKS-NORM-MODO, LK-DATE-ENTRADA,
016010                                     LK-DATE-SALIDA-BIN,
016020                                     LK-DATE-VALIDA
016030              IF LK-FECHA-VALIDA
016040                 MOVE LK-DATE-SALIDA-BIN (1:4) TO WKS-JUL-Y
016050                 MOVE LK-DATE-SALIDA-BIN (5:2) TO WKS-JUL-M
016060                 MOVE LK-DATE-SALIDA-BIN (7:2) TO WKS-JUL-D
016070                 PERFORM 050-CALCULA-JULIANO
016080                         THRU 050-CALCULA-JULIANO-E
016090                 IF WKS-HOY-JULIANO > WKS-JUL-NUM
016100                    COMPUTE WKS-QRY-VENTANA-DIAS =
016110                            WKS-HOY-JULIANO - WKS-JUL-NUM
016120                    MOVE 'Y'        TO WKS-QRY-TIENE-VENTANA
016130                 END-IF
016140              END-IF
016150           END-IF
016160        END-IF
016170     END-IF.
016180 244-VENTANA-DESDE-FECHA-E.  EXIT.
016190******************************************************************
016200*     U01 - TICKET REQUESTS: TODOS LOS RENGLONES DE UN TICKET,   *
016210*     CONTEO Y SUMA DE MONTO.                                    *
016220******************************************************************
016230 300-U01-TICKET-REQUESTS SECTION.
016240     PERFORM 220-EXTRAE-TICKET-ID THRU 220-EXTRAE-TICKET-ID-E
016250     STRING 'U01 TICKET REQUESTS - TICKET ' WKS-QRY-TICKET-ID
016260            DELIMITED BY SIZE INTO WKS-LINEA-GRAL
016270     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
016280     IF WKS-QRY-TICKET-ID = SPACES
016290        MOVE WKS-MSG-NO-IDS      TO WKS-LINEA-GRAL (1:60)
016300        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
016310     ELSE
016320        MOVE ZERO                TO WKS-CONTADOR-1 WKS-MONTO-1
016330        IF WKS-MST-COUNT > ZERO
016340           PERFORM 305-ACUMULA-U01 THRU 305-ACUMULA-U01-E
016350                   VARYING MST-IX FROM 1 BY 1
016360                   UNTIL MST-IX > WKS-MST-COUNT
016370        END-IF
016380        IF WKS-CONTADOR-1 = ZERO
016390           MOVE WKS-MSG-NOT-FOUND TO WKS-LINEA-GRAL (1:60)
016400           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
016410        ELSE
016420           MOVE WKS-CONTADOR-1    TO WKS-EDITA-CONTADOR
016430           MOVE WKS-MONTO-1       TO WKS-CHK-MONTO
016440           PERFORM 098-FORMATEA-MONTO THRU 098-FORMATEA-MONTO-E
016450           STRING 'ROWS: ' WKS-EDITA-CONTADOR '  TOTAL: '
016460                  WKS-MONTO-EDITADO-GRAL
016470                  DELIMITED BY SIZE INTO WKS-LINEA-GRAL
016480           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
016490           MOVE ZERO              TO WKS-RENGLONES-IMPRESOS
016500           PERFORM 306-IMPRIME-U01 THRU 306-IMPRIME-U01-E
016510                   VARYING MST-IX FROM 1 BY 1
016520                   UNTIL MST-IX > WKS-MST-COUNT
016530                      OR WKS-RENGLONES-IMPRESOS >= 20
016540           IF WKS-CONTADOR-1 > 20
016550              COMPUTE WKS-K = WKS-CONTADOR-1 - 20
016560              MOVE WKS-K          TO WKS-EDITA-CONTADOR
016570              STRING '...AND ' WKS-EDITA-CONTADOR ' MORE'
016580                     DELIMITED BY SIZE INTO WKS-LINEA-GRAL
016590              PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
016600           END-IF
016610        END-IF
016620     END-IF.
016630 300-U01-TICKET-REQUESTS-E.  EXIT.
016640******************************************************************
016650 305-ACUMULA-U01 SECTION.
016660     IF WKS-MST-TICKET (MST-IX) = WKS-QRY-TICKET-ID
016670        ADD 1 TO WKS-CONTADOR-1
016680        ADD WKS-MST-AMOUNT (MST-IX) TO WKS-MONTO-1
016690     END-IF.
016700 305-ACUMULA-U01-E.  EXIT.
016710******************************************************************
016720 306-IMPRIME-U01 SECTION.
016730     IF WKS-MST-TICKET (MST-IX) = WKS-QRY-TICKET-ID
016740        MOVE WKS-MST-AMOUNT (MST-IX) TO WKS-CHK-MONTO
016750        PERFORM 098-FORMATEA-MONTO THRU 098-FORMATEA-MONTO-E
016760        STRING WKS-MST-DATE-TXT (MST-IX) ' ' WKS-MST-CUSTOMER (MST-IX)
016770               ' ' WKS-MST-ITEM (MST-IX) ' ' WKS-MST-INVOICE (MST-IX)
016780               ' ' WKS-MONTO-EDITADO-GRAL
016790               DELIMITED BY SIZE INTO WKS-LINEA-GRAL
016800        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
016810     END-IF.
016820 306-IMPRIME-U01-E.  EXIT.
016830******************************************************************
016840*     U02 - TICKET STATUS: ENCABEZADO (CLIENTE, PRIMERA FECHA,   *
016850*     TOTAL) MAS HASTA 20 RENGLONES DE DETALLE POR FECHA.        *
016860******************************************************************
016870 400-U02-TICKET-STATUS SECTION.
016880     PERFORM 220-EXTRAE-TICKET-ID THRU 220-EXTRAE-TICKET-ID-E
016890     STRING 'U02 TICKET STATUS - TICKET ' WKS-QRY-TICKET-ID
016900            DELIMITED BY SIZE INTO WKS-LINEA-GRAL
016910     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
016920     MOVE ZERO                   TO WKS-CONTADOR-1 WKS-MONTO-1
016930     MOVE HIGH-VALUES            TO WKS-U02-PRIMERA-FECHA
016940     MOVE SPACES                 TO WKS-U02-PRIMERA-CUSTOMER
016950     IF WKS-MST-COUNT > ZERO
016960        PERFORM 405-BUSCA-PRIMERA-U02 THRU 405-BUSCA-PRIMERA-U02-E
016970                VARYING MST-IX FROM 1 BY 1
016980                UNTIL MST-IX > WKS-MST-COUNT
016990     END-IF
017000     IF WKS-CONTADOR-1 = ZERO
017010        MOVE WKS-MSG-NOT-FOUND    TO WKS-LINEA-GRAL (1:60)
017020        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
017030     ELSE
017040        MOVE WKS-MONTO-1          TO WKS-CHK-MONTO
017050        PERFORM 098-FORMATEA-MONTO THRU 098-FORMATEA-MONTO-E
017060        STRING 'CUSTOMER: ' WKS-U02-PRIMERA-CUSTOMER
017070               '  FIRST DATE: ' WKS-U02-PRIMERA-FECHA
017080               '  TOTAL: ' WKS-MONTO-EDITADO-GRAL
017090               DELIMITED BY SIZE INTO WKS-LINEA-GRAL
017100        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
017110        MOVE ZERO                 TO WKS-RENGLONES-IMPRESOS
017120        PERFORM 406-IMPRIME-U02 THRU 406-IMPRIME-U02-E
017130                VARYING MST-IX FROM 1 BY 1
017140                UNTIL MST-IX > WKS-MST-COUNT
017150                   OR WKS-RENGLONES-IMPRESOS >= 20
017160        IF WKS-CONTADOR-1 > 20
017170           COMPUTE WKS-K = WKS-CONTADOR-1 - 20
017180           MOVE WKS-K             TO WKS-EDITA-CONTADOR
017190           STRING '...AND ' WKS-EDITA-CONTADOR ' MORE'
017200                  DELIMITED BY SIZE INTO WKS-LINEA-GRAL
017210           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
017220        END-IF
017230     END-IF.
017240 400-U02-TICKET-STATUS-E.  EXIT.
017250******************************************************************
017260*     ACUMULA CONTEO/MONTO DEL TICKET Y SE QUEDA CON LA FECHA    *
017270*     MAS ANTIGUA (Y SU CLIENTE) EN WKS-U02-PRIMERA-FECHA/       *
017280*     -CUSTOMER, INICIALIZADOS A HIGH-VALUES/SPACES EN 400.      *
017290******************************************************************
017300 405-BUSCA-PRIMERA-U02 SECTION.
017310     IF WKS-MST-TICKET (MST-IX) = WKS-QRY-TICKET-ID
017320        ADD 1 TO WKS-CONTADOR-1
017330        ADD WKS-MST-AMOUNT (MST-IX) TO WKS-MONTO-1
017340        IF WKS-MST-DATE-TXT (MST-IX) < WKS-U02-PRIMERA-FECHA
017350           MOVE WKS-MST-DATE-TXT (MST-IX) TO WKS-U02-PRIMERA-FECHA
017360           MOVE WKS-MST-CUSTOMER (MST-IX) TO WKS-U02-PRIMERA-CUSTOMER
017370        END-IF
017380     END-IF.
017390 405-BUSCA-PRIMERA-U02-E.  EXIT.
017400******************************************************************
017410 406-IMPRIME-U02 SECTION.
017420     IF WKS-MST-TICKET (MST-IX) = WKS-QRY-TICKET-ID
017430        MOVE WKS-MST-AMOUNT (MST-IX) TO WKS-CHK-MONTO
017440        PERFORM 098-FORMATEA-MONTO THRU 098-FORMATEA-MONTO-E
017450        MOVE WKS-MST-STATUS (MST-IX) (1:60) TO WKS-NORM-SALIDA (1:60)
017460        STRING WKS-MST-DATE-TXT (MST-IX) ' ' WKS-MST-INVOICE (MST-IX)
017470               ' ' WKS-MST-ITEM (MST-IX) ' ' WKS-MONTO-EDITADO-GRAL
017480               ' ' WKS-NORM-SALIDA (1:60)
017490               DELIMITED BY SIZE INTO WKS-LINEA-GRAL
017500        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
017510     END-IF.
017520 406-IMPRIME-U02-E.  EXIT.
017530******************************************************************
017540*     U03 - RECORD LOOKUP: EXISTENCIA DE UN TICKET O FACTURA.    *
017550*     NORMALIZA EL ID (QUITA ESPACIOS, QUITA PREFIJO INV) CON    *
017560*     TLCQNRM ANTES DE COMPARAR.                                 *
017570******************************************************************
017580 500-U03-RECORD-LOOKUP SECTION.
017590     PERFORM 220-EXTRAE-TICKET-ID THRU 220-EXTRAE-TICKET-ID-E
017600     MOVE 'U03 RECORD LOOKUP' TO WKS-LINEA-GRAL
017610     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
017620     IF WKS-QRY-TICKET-ID = SPACES
017630        MOVE WKS-MSG-NO-IDS      TO WKS-LINEA-GRAL (1:60)
017640        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
017650     ELSE
017660        MOVE 'I'                 TO WKS-NORM-MODO
017670        MOVE SPACES              TO WKS-NORM-ENTRADA
017680        MOVE WKS-QRY-TICKET-ID   TO WKS-NORM-ENTRADA (1:10)
017690        CALL 'TLCQNRM' USING WKS-NORM-MODO, WKS-NORM-ENTRADA,
017700                              WKS-NORM-SALIDA
017710        MOVE ZERO                TO WKS-CONTADOR-1 WKS-MONTO-1
017720        IF WKS-MST-COUNT > ZERO
017730           PERFORM 505-ACUMULA-U03 THRU 505-ACUMULA-U03-E
017740                   VARYING MST-IX FROM 1 BY 1
017750                   UNTIL MST-IX > WKS-MST-COUNT
017760        END-IF
017770        IF WKS-CONTADOR-1 = ZERO
017780           MOVE WKS-MSG-NOT-FOUND TO WKS-LINEA-GRAL (1:60)
017790           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
017800        ELSE
017810           MOVE WKS-CONTADOR-1    TO WKS-EDITA-CONTADOR
017820           MOVE WKS-MONTO-1       TO WKS-CHK-MONTO
017830           PERFORM 098-FORMATEA-MONTO THRU 098-FORMATEA-MONTO-E
017840           STRING 'FOUND - MATCHES: ' WKS-EDITA-CONTADOR
017850                  '  TOTAL: ' WKS-MONTO-EDITADO-GRAL
017860                  DELIMITED BY SIZE INTO WKS-LINEA-GRAL
017870           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
017880           MOVE ZERO              TO WKS-RENGLONES-IMPRESOS
017890           PERFORM 506-IMPRIME-U03 THRU 506-IMPRIME-U03-E
017900                   VARYING MST-IX FROM 1 BY 1
017910                   UNTIL MST-IX > WKS-MST-COUNT
017920                      OR WKS-RENGLONES-IMPRESOS >= 3
017930        END-IF
017940     END-IF.
017950 500-U03-RECORD-LOOKUP-E.  EXIT.
017960******************************************************************
017970 505-ACUMULA-U03 SECTION.
017980     MOVE 'I'                    TO WKS-NORM-MODO
017990     MOVE SPACES                 TO WKS-NORM-ENTRADA
018000     MOVE WKS-MST-INVOICE (MST-IX) TO WKS-NORM-ENTRADA (1:12)
018010     CALL 'TLCQNRM' USING WKS-NORM-MODO, WKS-NORM-ENTRADA,
018020          WKS-NORM-SALIDA
018030     IF WKS-MST-TICKET (MST-IX) = WKS-QRY-TICKET-ID
018040           OR WKS-NORM-ENTRADA = WKS-NORM-SALIDA
018050        ADD 1 TO WKS-CONTADOR-1
018060        ADD WKS-MST-AMOUNT (MST-IX) TO WKS-MONTO-1
018070     END-IF.
018080 505-ACUMULA-U03-E.  EXIT.
018090******************************************************************
018100 506-IMPRIME-U03 SECTION.
018110     MOVE 'I'                    TO WKS-NORM-MODO
018120     MOVE SPACES                 TO WKS-NORM-ENTRADA
018130     MOVE WKS-MST-INVOICE (MST-IX) TO WKS-NORM-ENTRADA (1:12)
018140     CALL 'TLCQNRM' USING WKS-NORM-MODO, WKS-NORM-ENTRADA,
018150          WKS-NORM-SALIDA
018160     IF WKS-MST-TICKET (MST-IX) = WKS-QRY-TICKET-ID
018170           OR WKS-NORM-ENTRADA = WKS-NORM-SALIDA
018180        STRING WKS-MST-TICKET (MST-IX) ' ' WKS-MST-INVOICE (MST-IX)
018190               ' ' WKS-MST-DATE-TXT (MST-IX) ' '
018200               WKS-MST-STATUS (MST-IX) (1:60)
018210               DELIMITED BY SIZE INTO WKS-LINEA-GRAL
018220        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
018230     END-IF.
018240 506-IMPRIME-U03-E.  EXIT.
018250******************************************************************
018260*     CALCULA EN WKS-BUSCA-LONG EL LARGO, SIN BLANCOS A LA        *
018270*     DERECHA, DEL TOKEN DE CLIENTE YA EXTRAIDO DE LA CONSULTA.   *
018280******************************************************************
018290 099-LONGITUD-TOKEN SECTION.
018300     MOVE ZERO                   TO WKS-I
018310     INSPECT WKS-QRY-CUSTOMER-TOKEN TALLYING WKS-I FOR TRAILING SPACE
018320     COMPUTE WKS-BUSCA-LONG = 10 - WKS-I
018330     IF WKS-BUSCA-LONG < 1
018340        MOVE 1                   TO WKS-BUSCA-LONG
018350     END-IF.
018360 099-LONGITUD-TOKEN-E.  EXIT.
018370******************************************************************
018380*     U04 - CUSTOMER TICKETS: TODOS LOS TICKETS DE UN CLIENTE     *
018390*     (COINCIDENCIA DE SUBCADENA SOBRE EL NUMERO DE CLIENTE), CON *
018400*     VENTANA OPCIONAL DE DIAS.                                   *
018410******************************************************************
018420 600-U04-CUSTOMER-TICKETS SECTION.
018430     PERFORM 230-EXTRAE-CUSTOMER-TOKEN THRU 230-EXTRAE-CUSTOMER-TOKEN-E
018440     PERFORM 240-EXTRAE-VENTANA-DIAS THRU 240-EXTRAE-VENTANA-DIAS-E
018450     MOVE 'U04 CUSTOMER TICKETS' TO WKS-LINEA-GRAL
018460     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
018470     IF WKS-QRY-CUSTOMER-TOKEN = SPACES
018480        MOVE WKS-MSG-NO-CUSTOMER-TOKEN TO WKS-LINEA-GRAL (1:60)
018490        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
018500     ELSE
018510        PERFORM 099-LONGITUD-TOKEN THRU 099-LONGITUD-TOKEN-E
018520        MOVE ZERO                 TO WKS-GEN-GROUP-COUNT
018530        MOVE ZERO                 TO WKS-CONTADOR-1 WKS-MONTO-1
018540        IF WKS-QRY-SI-TIENE-VENTANA
018550           COMPUTE WKS-QRY-INICIO-JULIANO =
018560                   WKS-HOY-JULIANO - WKS-QRY-VENTANA-DIAS
018570           MOVE WKS-HOY-JULIANO    TO WKS-QRY-FIN-JULIANO
018580        END-IF
018590        IF WKS-MST-COUNT > ZERO
018600           PERFORM 605-ACUMULA-U04 THRU 605-ACUMULA-U04-E
018610                   VARYING MST-IX FROM 1 BY 1
018620                   UNTIL MST-IX > WKS-MST-COUNT
018630        END-IF
018640        IF WKS-CONTADOR-1 = ZERO
018650           MOVE WKS-MSG-NO-CUSTOMER-MATCH TO WKS-LINEA-GRAL (1:60)
018660           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
018670        ELSE
018680           MOVE WKS-GEN-GROUP-COUNT TO WKS-EDITA-CONTADOR
018690           STRING 'DISTINCT CUSTOMERS: ' WKS-EDITA-CONTADOR
018700                  DELIMITED BY SIZE INTO WKS-LINEA-GRAL
018710           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
018720           MOVE WKS-CONTADOR-1      TO WKS-EDITA-CONTADOR
018730           MOVE WKS-MONTO-1         TO WKS-CHK-MONTO
018740           PERFORM 098-FORMATEA-MONTO THRU 098-FORMATEA-MONTO-E
018750           STRING 'TICKETS: ' WKS-EDITA-CONTADOR '  TOTAL: '
018760                  WKS-MONTO-EDITADO-GRAL
018770                  DELIMITED BY SIZE INTO WKS-LINEA-GRAL
018780           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
018790           MOVE ZERO                 TO WKS-RENGLONES-IMPRESOS
018800           PERFORM 606-IMPRIME-U04 THRU 606-IMPRIME-U04-E
018810                   VARYING MST-IX FROM 1 BY 1
018820                   UNTIL MST-IX > WKS-MST-COUNT
018830                      OR WKS-RENGLONES-IMPRESOS >= 15
018840           IF WKS-CONTADOR-1 > 15
018850              COMPUTE WKS-K = WKS-CONTADOR-1 - 15
018860              MOVE WKS-K            TO WKS-EDITA-CONTADOR
018870              STRING '...AND ' WKS-EDITA-CONTADOR ' MORE'
018880                     DELIMITED BY SIZE INTO WKS-LINEA-GRAL
018890              PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
018900           END-IF
018910        END-IF
018920     END-IF.
018930 600-U04-CUSTOMER-TICKETS-E.  EXIT.
018940******************************************************************
018950 605-ACUMULA-U04 SECTION.
018960     MOVE WKS-MST-CUSTOMER (MST-IX) TO WKS-BUSCA-TEXTO (1:10)
018970     MOVE WKS-QRY-CUSTOMER-TOKEN    TO WKS-BUSCA-PALABRA
018980     PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
018990     IF WKS-BUSCA-ENCONTRO
019000        IF (NOT WKS-QRY-SI-TIENE-VENTANA)
019010              OR (WKS-MST-DATE-VALID (MST-IX) = 'Y'
019020                  AND WKS-MST-DAYSOPEN (MST-IX) >= ZERO
019030                  AND WKS-MST-DAYSOPEN (MST-IX)
019040                      <= WKS-QRY-VENTANA-DIAS)
019050           ADD 1 TO WKS-CONTADOR-1
019060           ADD WKS-MST-AMOUNT (MST-IX) TO WKS-MONTO-1
019070           MOVE WKS-MST-CUSTOMER (MST-IX) TO WKS-CHK-CLAVE (1:10)
019080           MOVE ZERO              TO WKS-CHK-MONTO
019090           PERFORM 095-BUSCA-O-AGREGA-GRUPO
019100                   THRU 095-BUSCA-O-AGREGA-GRUPO-E
019110        END-IF
019120     END-IF.
019130 605-ACUMULA-U04-E.  EXIT.
019140******************************************************************
019150 606-IMPRIME-U04 SECTION.
019160     MOVE WKS-MST-CUSTOMER (MST-IX) TO WKS-BUSCA-TEXTO (1:10)
019170     MOVE WKS-QRY-CUSTOMER-TOKEN    TO WKS-BUSCA-PALABRA
019180     PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
019190     IF WKS-BUSCA-ENCONTRO
019200        IF (NOT WKS-QRY-SI-TIENE-VENTANA)
019210              OR (WKS-MST-DATE-VALID (MST-IX) = 'Y'
019220                  AND WKS-MST-DAYSOPEN (MST-IX) >= ZERO
019230                  AND WKS-MST-DAYSOPEN (MST-IX)
019240                      <= WKS-QRY-VENTANA-DIAS)
019250           MOVE WKS-MST-AMOUNT (MST-IX) TO WKS-CHK-MONTO
019260           PERFORM 098-FORMATEA-MONTO THRU 098-FORMATEA-MONTO-E
019270           STRING WKS-MST-DATE-TXT (MST-IX) ' '
019280                  WKS-MST-CUSTOMER (MST-IX) ' '
019290                  WKS-MST-TICKET (MST-IX) ' '
019300                  WKS-MONTO-EDITADO-GRAL
019310                  DELIMITED BY SIZE INTO WKS-LINEA-GRAL
019320           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
019330        END-IF
019340     END-IF.
019350 606-IMPRIME-U04-E.  EXIT.
019360******************************************************************
019370*     U05 - CREDIT ACTIVITY: RENGLONES CUYA FECHA DE ACTUALIZA-  *
019380*     CION CAE DENTRO DE UNA VENTANA DE N DIAS. EL DISPARADOR EN *
019390*     210-PRUEBA-DISPAROS YA VERIFICO QUE HAYA UNA VENTANA RECO- *
019400*     NOCIBLE ANTES DE RECLAMAR ESTA UNIDAD, ASI QUE AQUI SOLO SE*
019410*     VUELVE A EXTRAER PARA TENER WKS-QRY-VENTANA-DIAS A MANO    *
019420*     (BPM-229014 - SE QUITO EL DEFAULT DE 30 DIAS; SIN VENTANA  *
019430*     ESTA UNIDAD YA NO SE EJECUTA).                             *
019440******************************************************************
019450 700-U05-CREDIT-ACTIVITY SECTION.
019460     PERFORM 240-EXTRAE-VENTANA-DIAS THRU 240-EXTRAE-VENTANA-DIAS-E
019470     MOVE 'U05 CREDIT ACTIVITY' TO WKS-LINEA-GRAL
019480     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
019490     MOVE ZERO                   TO WKS-GEN-GROUP-COUNT
019500     MOVE ZERO                   TO WKS-CONTADOR-1 WKS-MONTO-1
019510     IF WKS-MST-COUNT > ZERO
019520        PERFORM 705-ACUMULA-U05 THRU 705-ACUMULA-U05-E
019530                VARYING MST-IX FROM 1 BY 1
019540                UNTIL MST-IX > WKS-MST-COUNT
019550     END-IF
019560     IF WKS-CONTADOR-1 = ZERO
019570        MOVE WKS-MSG-NO-WINDOW    TO WKS-LINEA-GRAL (1:60)
019580        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
019590     ELSE
019600        MOVE WKS-CONTADOR-1       TO WKS-EDITA-CONTADOR
019610        STRING 'RECORDS: ' WKS-EDITA-CONTADOR
019620               DELIMITED BY SIZE INTO WKS-LINEA-GRAL
019630        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
019640        MOVE WKS-GEN-GROUP-COUNT  TO WKS-EDITA-CONTADOR
019650        STRING 'DISTINCT TICKETS: ' WKS-EDITA-CONTADOR
019660               DELIMITED BY SIZE INTO WKS-LINEA-GRAL
019670        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
019680        MOVE WKS-MONTO-1          TO WKS-CHK-MONTO
019690        PERFORM 098-FORMATEA-MONTO THRU 098-FORMATEA-MONTO-E
019700        STRING 'TOTAL: ' WKS-MONTO-EDITADO-GRAL
019710               DELIMITED BY SIZE INTO WKS-LINEA-GRAL
019720        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
019730        MOVE ZERO                 TO WKS-RENGLONES-IMPRESOS
019740        PERFORM 706-IMPRIME-U05 THRU 706-IMPRIME-U05-E
019750                VARYING MST-IX FROM 1 BY 1
019760                UNTIL MST-IX > WKS-MST-COUNT
019770                   OR WKS-RENGLONES-IMPRESOS >= 10
019780        IF WKS-CONTADOR-1 > 10
019790           COMPUTE WKS-K = WKS-CONTADOR-1 - 10
019800           MOVE WKS-K             TO WKS-EDITA-CONTADOR
019810           STRING '...AND ' WKS-EDITA-CONTADOR ' MORE'
019820                  DELIMITED BY SIZE INTO WKS-LINEA-GRAL
019830           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
019840        END-IF
019850     END-IF.
019860 700-U05-CREDIT-ACTIVITY-E.  EXIT.
019870******************************************************************
019880 705-ACUMULA-U05 SECTION.
019890     IF WKS-MST-UPDTS-VALID (MST-IX) = 'Y'
019900           AND WKS-MST-DAYSUPD (MST-IX) >= ZERO
019910           AND WKS-MST-DAYSUPD (MST-IX) <= WKS-QRY-VENTANA-DIAS
019920        ADD 1 TO WKS-CONTADOR-1
019930        ADD WKS-MST-AMOUNT (MST-IX) TO WKS-MONTO-1
019940        MOVE WKS-MST-TICKET (MST-IX) TO WKS-CHK-CLAVE (1:10)
019950        MOVE ZERO                   TO WKS-CHK-MONTO
019960        PERFORM 095-BUSCA-O-AGREGA-GRUPO
019970                THRU 095-BUSCA-O-AGREGA-GRUPO-E
019980     END-IF.
019990 705-ACUMULA-U05-E.  EXIT.
020000******************************************************************
020010 706-IMPRIME-U05 SECTION.
020020     IF WKS-MST-UPDTS-VALID (MST-IX) = 'Y'
020030           AND WKS-MST-DAYSUPD (MST-IX) >= ZERO
020040           AND WKS-MST-DAYSUPD (MST-IX) <= WKS-QRY-VENTANA-DIAS
020050        STRING WKS-MST-UPDTS (MST-IX) ' ' WKS-MST-TICKET (MST-IX)
020060               ' ' WKS-MST-STATUS (MST-IX) (1:50)
020070               DELIMITED BY SIZE INTO WKS-LINEA-GRAL
020080        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
020090     END-IF.
020100 706-IMPRIME-U05-E.  EXIT.
020110******************************************************************
020120*     TRASLADA LOS GRUPOS YA ACUMULADOS EN WKS-GEN-GROUP-ENTRY A  *
020130*     EL AREA DE ENLACE DE TLCQRANK Y LLAMA A LA RUTINA DE        *
020140*     ORDENAMIENTO POR MONTO DESCENDENTE.                        *
020150******************************************************************
020160 099-ARMA-Y-LLAMA-RANKING SECTION.
020170     MOVE WKS-GEN-GROUP-COUNT     TO WKS-RANK-IN-COUNT
020180     IF WKS-RANK-IN-COUNT > 2000
020190        MOVE 2000                 TO WKS-RANK-IN-COUNT
020200     END-IF
020210     IF WKS-RANK-IN-COUNT > ZERO
020220        PERFORM 099A-COPIA-UN-GRUPO THRU 099A-COPIA-UN-GRUPO-E
020230                VARYING GRP-IX FROM 1 BY 1
020240                UNTIL GRP-IX > WKS-RANK-IN-COUNT
020250     END-IF
020260     CALL 'TLCQRANK' USING WKS-RANK-TOPN, WKS-RANK-IN-COUNT,
020270                           WKS-RANK-IN-TABLE, WKS-RANK-OUT-COUNT,
020280                           WKS-RANK-OUT-TABLE.
020290 099-ARMA-Y-LLAMA-RANKING-E.  EXIT.
020300******************************************************************
020310 099A-COPIA-UN-GRUPO SECTION.
020320     MOVE WKS-GEN-GROUP-KEY (GRP-IX) TO WKS-RANK-IN-KEY (GRP-IX)
020330     MOVE WKS-GEN-GROUP-CNT (GRP-IX) TO WKS-RANK-IN-CNT (GRP-IX)
020340     MOVE WKS-GEN-GROUP-AMT (GRP-IX) TO WKS-RANK-IN-AMT (GRP-IX).
020350 099A-COPIA-UN-GRUPO-E.  EXIT.
020360******************************************************************
020370*     U06 - RTN SUMMARY: RENGLONES CON NUMERO DE CREDITO (RTN)   *
020380*     CAPTURADO (REGLA SIMPLE, NA NO SE EXCLUYE).                *
020390******************************************************************
020400 800-U06-RTN-SUMMARY SECTION.
020410     MOVE 'U06 RTN SUMMARY' TO WKS-LINEA-GRAL
020420     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
020430     MOVE ZERO                   TO WKS-CONTADOR-1
020440     IF WKS-MST-COUNT > ZERO
020450        PERFORM 805-CUENTA-U06 THRU 805-CUENTA-U06-E
020460                VARYING MST-IX FROM 1 BY 1
020470                UNTIL MST-IX > WKS-MST-COUNT
020480     END-IF
020490     IF WKS-CONTADOR-1 = ZERO
020500        MOVE WKS-MSG-NO-RTN       TO WKS-LINEA-GRAL (1:60)
020510        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
020520     ELSE
020530        MOVE WKS-CONTADOR-1       TO WKS-EDITA-CONTADOR
020540        STRING 'TOTAL WITH RTN: ' WKS-EDITA-CONTADOR
020550               DELIMITED BY SIZE INTO WKS-LINEA-GRAL
020560        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
020570        MOVE ZERO                 TO WKS-RENGLONES-IMPRESOS
020580        PERFORM 806-IMPRIME-U06 THRU 806-IMPRIME-U06-E
020590                VARYING MST-IX FROM 1 BY 1
020600                UNTIL MST-IX > WKS-MST-COUNT
020610                   OR WKS-RENGLONES-IMPRESOS >= 20
020620        IF WKS-CONTADOR-1 > 20
020630           COMPUTE WKS-K = WKS-CONTADOR-1 - 20
020640           MOVE WKS-K             TO WKS-EDITA-CONTADOR
020650           STRING '...AND ' WKS-EDITA-CONTADOR ' MORE'
020660                  DELIMITED BY SIZE INTO WKS-LINEA-GRAL
020670           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
020680        END-IF
020690     END-IF.
020700 800-U06-RTN-SUMMARY-E.  EXIT.
020710******************************************************************
020720 805-CUENTA-U06 SECTION.
020730     IF WKS-MST-RTNFLAG-A (MST-IX) = 'Y'
020740        ADD 1 TO WKS-CONTADOR-1
020750     END-IF.
020760 805-CUENTA-U06-E.  EXIT.
020770******************************************************************
020780 806-IMPRIME-U06 SECTION.
020790     IF WKS-MST-RTNFLAG-A (MST-IX) = 'Y'
020800        STRING WKS-MST-DATE-TXT (MST-IX) ' '
020810               WKS-MST-CUSTOMER (MST-IX) ' '
020820               WKS-MST-INVOICE (MST-IX) ' '
020830               WKS-MST-TICKET (MST-IX) ' '
020840               WKS-MST-RTN (MST-IX) (1:12)
020850               DELIMITED BY SIZE INTO WKS-LINEA-GRAL
020860        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
020870     END-IF.
020880 806-IMPRIME-U06-E.  EXIT.
020890******************************************************************
020900*     U07 - PRIORITY TICKETS: ABIERTOS (SIN NUMERO DE CREDITO,   *
020910*     REGLA EXTENDIDA) CON FECHA VALIDA DE 15 DIAS O MAS.        *
020920******************************************************************
020930 900-U07-PRIORITY-TICKETS SECTION.
020940     MOVE 'U07 PRIORITY TICKETS' TO WKS-LINEA-GRAL
020950     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
020960     MOVE ZERO                   TO WKS-CONTADOR-1 WKS-CONTADOR-2
020970                                    WKS-CONTADOR-3
020980     IF WKS-MST-COUNT > ZERO
020990        PERFORM 905-CUENTA-U07 THRU 905-CUENTA-U07-E
021000                VARYING MST-IX FROM 1 BY 1
021010                UNTIL MST-IX > WKS-MST-COUNT
021020     END-IF
021030     IF WKS-CONTADOR-1 = ZERO
021040        MOVE WKS-MSG-NO-DATES     TO WKS-LINEA-GRAL (1:60)
021050        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
021060     ELSE
021070        IF WKS-CONTADOR-2 = ZERO
021080           MOVE WKS-MSG-ALL-HAVE-RTN TO WKS-LINEA-GRAL (1:60)
021090           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
021100        ELSE
021110           IF WKS-CONTADOR-3 = ZERO
021120              MOVE WKS-MSG-NONE-OLDER TO WKS-LINEA-GRAL (1:60)
021130              PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
021140           ELSE
021150              MOVE WKS-CONTADOR-3    TO WKS-EDITA-CONTADOR
021160              STRING 'PRIORITY TICKETS: ' WKS-EDITA-CONTADOR
021170                     DELIMITED BY SIZE INTO WKS-LINEA-GRAL
021180              PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
021190              MOVE ZERO              TO WKS-RENGLONES-IMPRESOS
021200              PERFORM 906-IMPRIME-U07 THRU 906-IMPRIME-U07-E
021210                      VARYING MST-IX FROM 1 BY 1
021220                      UNTIL MST-IX > WKS-MST-COUNT
021230                         OR WKS-RENGLONES-IMPRESOS >= 20
021240              IF WKS-CONTADOR-3 > 20
021250                 COMPUTE WKS-K = WKS-CONTADOR-3 - 20
021260                 MOVE WKS-K          TO WKS-EDITA-CONTADOR
021270                 STRING '...AND ' WKS-EDITA-CONTADOR ' MORE'
021280                        DELIMITED BY SIZE INTO WKS-LINEA-GRAL
021290                 PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
021300              END-IF
021310           END-IF
021320        END-IF
021330     END-IF.
021340 900-U07-PRIORITY-TICKETS-E.  EXIT.
021350******************************************************************
021360 905-CUENTA-U07 SECTION.
021370     IF WKS-MST-DATE-VALID (MST-IX) = 'Y'
021380        ADD 1 TO WKS-CONTADOR-1
021390        IF WKS-MST-RTNFLAG-EXT (MST-IX) NOT = 'Y'
021400           ADD 1 TO WKS-CONTADOR-2
021410           IF WKS-MST-DAYSOPEN (MST-IX) >= 15
021420              ADD 1 TO WKS-CONTADOR-3
021430           END-IF
021440        END-IF
021450     END-IF.
021460 905-CUENTA-U07-E.  EXIT.
021470******************************************************************
021480 906-IMPRIME-U07 SECTION.
021490     IF WKS-MST-DATE-VALID (MST-IX) = 'Y'
021500           AND WKS-MST-RTNFLAG-EXT (MST-IX) NOT = 'Y'
021510           AND WKS-MST-DAYSOPEN (MST-IX) >= 15
021520        MOVE WKS-MST-DAYSOPEN (MST-IX) TO WKS-EDITA-DIAS
021530        STRING WKS-MST-DATE-TXT (MST-IX) ' '
021540               WKS-MST-TICKET (MST-IX) ' '
021550               WKS-MST-CUSTOMER (MST-IX) ' '
021560               WKS-EDITA-DIAS ' DAYS OPEN'
021570               DELIMITED BY SIZE INTO WKS-LINEA-GRAL
021580        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
021590     END-IF.
021600 906-IMPRIME-U07-E.  EXIT.
021610******************************************************************
021620*     U08 - CREDIT AGING: CUBETEO DE DIAS ABIERTOS PARA LOS      *
021630*     TICKETS SIN NUMERO DE CREDITO (REGLA SIMPLE INCL. NA).     *
021640******************************************************************
021650 1000-U08-CREDIT-AGING SECTION.
021660     MOVE 240                     TO WKS-QRY-VENTANA-DIAS
021670     PERFORM 240-EXTRAE-VENTANA-DIAS THRU 240-EXTRAE-VENTANA-DIAS-E
021680     IF WKS-QRY-VENTANA-DIAS NOT = 240
021690        MOVE WKS-QRY-VENTANA-DIAS TO WKS-UMBRAL-AGING
021700     END-IF
021710     MOVE 'U08 CREDIT AGING'      TO WKS-LINEA-GRAL
021720     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
021730     MOVE '0-7     ' TO WKS-AGE-DESC (1)
021740     MOVE '8-15    ' TO WKS-AGE-DESC (2)
021750     MOVE '16-30   ' TO WKS-AGE-DESC (3)
021760     MOVE '31-60   ' TO WKS-AGE-DESC (4)
021770     MOVE '61-90   ' TO WKS-AGE-DESC (5)
021780     MOVE '90+     ' TO WKS-AGE-DESC (6)
021790     PERFORM 1005-LIMPIA-BUCKET THRU 1005-LIMPIA-BUCKET-E
021800             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 6
021810     MOVE ZERO                    TO WKS-CONTADOR-1 WKS-MONTO-1
021820     IF WKS-MST-COUNT > ZERO
021830        PERFORM 1010-ACUMULA-U08 THRU 1010-ACUMULA-U08-E
021840                VARYING MST-IX FROM 1 BY 1
021850                UNTIL MST-IX > WKS-MST-COUNT
021860     END-IF
021870     PERFORM 1015-IMPRIME-BUCKET THRU 1015-IMPRIME-BUCKET-E
021880             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 6
021890     MOVE WKS-CONTADOR-1          TO WKS-EDITA-CONTADOR
021900     STRING 'TOTAL OPEN: ' WKS-EDITA-CONTADOR
021910            DELIMITED BY SIZE INTO WKS-LINEA-GRAL
021920     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
021930     MOVE WKS-MONTO-1             TO WKS-CHK-MONTO
021940     PERFORM 098-FORMATEA-MONTO THRU 098-FORMATEA-MONTO-E
021950     STRING 'TOTAL AMOUNT: ' WKS-MONTO-EDITADO-GRAL
021960            DELIMITED BY SIZE INTO WKS-LINEA-GRAL
021970     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
021980     MOVE ZERO                    TO WKS-RENGLONES-IMPRESOS
021990     PERFORM 1020-IMPRIME-U08 THRU 1020-IMPRIME-U08-E
022000             VARYING MST-IX FROM 1 BY 1
022010             UNTIL MST-IX > WKS-MST-COUNT
022020                OR WKS-RENGLONES-IMPRESOS >= 20.
022030 1000-U08-CREDIT-AGING-E.  EXIT.
022040******************************************************************
022050 1005-LIMPIA-BUCKET SECTION.
022060     MOVE ZERO                    TO WKS-AGE-CNT (WKS-I).
022070 1005-LIMPIA-BUCKET-E.  EXIT.
022080******************************************************************
022090 1010-ACUMULA-U08 SECTION.
022100     IF WKS-MST-DATE-VALID (MST-IX) = 'Y'
022110           AND WKS-MST-RTNFLAG-B (MST-IX) NOT = 'Y'
022120           AND WKS-MST-DAYSOPEN (MST-IX) >= ZERO
022130        ADD 1 TO WKS-CONTADOR-1
022140        ADD WKS-MST-AMOUNT (MST-IX) TO WKS-MONTO-1
022150        EVALUATE TRUE
022160           WHEN WKS-MST-DAYSOPEN (MST-IX) <= 7
022170              ADD 1 TO WKS-AGE-CNT (1)
022180           WHEN WKS-MST-DAYSOPEN (MST-IX) <= 15
022190              ADD 1 TO WKS-AGE-CNT (2)
022200           WHEN WKS-MST-DAYSOPEN (MST-IX) <= 30
022210              ADD 1 TO WKS-AGE-CNT (3)
022220           WHEN WKS-MST-DAYSOPEN (MST-IX) <= 60
022230              ADD 1 TO WKS-AGE-CNT (4)
022240           WHEN WKS-MST-DAYSOPEN (MST-IX) <= 90
022250              ADD 1 TO WKS-AGE-CNT (5)
022260           WHEN OTHER
022270              ADD 1 TO WKS-AGE-CNT (6)
022280        END-EVALUATE
022290     END-IF.
022300 1010-ACUMULA-U08-E.  EXIT.
022310******************************************************************
022320 1015-IMPRIME-BUCKET SECTION.
022330     MOVE WKS-AGE-CNT (WKS-I)     TO WKS-EDITA-CONTADOR
022340     STRING WKS-AGE-DESC (WKS-I) ': ' WKS-EDITA-CONTADOR
022350            DELIMITED BY SIZE INTO WKS-LINEA-GRAL
022360     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E.
022370 1015-IMPRIME-BUCKET-E.  EXIT.
022380******************************************************************
022390 1020-IMPRIME-U08 SECTION.
022400     IF WKS-MST-DATE-VALID (MST-IX) = 'Y'
022410           AND WKS-MST-RTNFLAG-B (MST-IX) NOT = 'Y'
022420           AND WKS-MST-DAYSOPEN (MST-IX) >= WKS-UMBRAL-AGING
022430        MOVE WKS-MST-DAYSOPEN (MST-IX) TO WKS-EDITA-DIAS
022440        MOVE WKS-MST-AMOUNT (MST-IX)   TO WKS-CHK-MONTO
022450        PERFORM 098-FORMATEA-MONTO THRU 098-FORMATEA-MONTO-E
022460        STRING WKS-MST-TICKET (MST-IX) ' ' WKS-MST-CUSTOMER (MST-IX)
022470               ' ' WKS-EDITA-DIAS ' DAYS ' WKS-MONTO-EDITADO-GRAL
022480               DELIMITED BY SIZE INTO WKS-LINEA-GRAL
022490        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
022500     END-IF.
022510 1020-IMPRIME-U08-E.  EXIT.
022520******************************************************************
022530*     U09 - STALLED TICKETS: ABIERTOS SIN ACTUALIZACION RECIENTE *
022540*     (REGLA SIMPLE INCL. NA, UMBRAL CONFIGURABLE EN LA          *
022550*     CONSULTA, POR DEFECTO 7 DIAS).                             *
022560******************************************************************
022570 1100-U09-STALLED-TICKETS SECTION.
022580     MOVE 240                     TO WKS-QRY-VENTANA-DIAS
022590     PERFORM 240-EXTRAE-VENTANA-DIAS THRU 240-EXTRAE-VENTANA-DIAS-E
022600     IF WKS-QRY-VENTANA-DIAS NOT = 240
022610        MOVE WKS-QRY-VENTANA-DIAS TO WKS-UMBRAL-STALLED
022620     END-IF
022630     MOVE 'U09 STALLED TICKETS'   TO WKS-LINEA-GRAL
022640     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
022650     MOVE 'STALLED '              TO WKS-STALL-DESC (1)
022660     MOVE '15-30   '              TO WKS-STALL-DESC (2)
022670     MOVE '30+     '              TO WKS-STALL-DESC (3)
022680     PERFORM 1105-LIMPIA-STALL THRU 1105-LIMPIA-STALL-E
022690             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 3
022700     MOVE ZERO                    TO WKS-CONTADOR-1
022710     IF WKS-MST-COUNT > ZERO
022720        PERFORM 1110-ACUMULA-U09 THRU 1110-ACUMULA-U09-E
022730                VARYING MST-IX FROM 1 BY 1
022740                UNTIL MST-IX > WKS-MST-COUNT
022750     END-IF
022760     IF WKS-CONTADOR-1 = ZERO
022770        MOVE WKS-MSG-NO-STALLED   TO WKS-LINEA-GRAL (1:60)
022780        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
022790     ELSE
022800        MOVE WKS-CONTADOR-1       TO WKS-EDITA-CONTADOR
022810        STRING 'STALLED TICKETS: ' WKS-EDITA-CONTADOR
022820               DELIMITED BY SIZE INTO WKS-LINEA-GRAL
022830        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
022840        PERFORM 1115-IMPRIME-STALL THRU 1115-IMPRIME-STALL-E
022850                VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 3
022860        MOVE ZERO                 TO WKS-RENGLONES-IMPRESOS
022870        PERFORM 1120-IMPRIME-U09 THRU 1120-IMPRIME-U09-E
022880                VARYING MST-IX FROM 1 BY 1
022890                UNTIL MST-IX > WKS-MST-COUNT
022900                   OR WKS-RENGLONES-IMPRESOS >= 20
022910        IF WKS-CONTADOR-1 > 20
022920           COMPUTE WKS-K = WKS-CONTADOR-1 - 20
022930           MOVE WKS-K             TO WKS-EDITA-CONTADOR
022940           STRING '...AND ' WKS-EDITA-CONTADOR ' MORE'
022950                  DELIMITED BY SIZE INTO WKS-LINEA-GRAL
022960           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
022970        END-IF
022980     END-IF.
022990 1100-U09-STALLED-TICKETS-E.  EXIT.
023000******************************************************************
023010 1105-LIMPIA-STALL SECTION.
023020     MOVE ZERO                    TO WKS-STALL-CNT (WKS-I).
023030 1105-LIMPIA-STALL-E.  EXIT.
023040******************************************************************
023050 1110-ACUMULA-U09 SECTION.
023060     IF WKS-MST-RTNFLAG-B (MST-IX) NOT = 'Y'
023070           AND WKS-MST-UPDTS-VALID (MST-IX) = 'Y'
023080           AND WKS-MST-DAYSUPD (MST-IX) >= WKS-UMBRAL-STALLED
023090        ADD 1 TO WKS-CONTADOR-1
023100        EVALUATE TRUE
023110           WHEN WKS-MST-DAYSUPD (MST-IX)
023120                <= WKS-UMBRAL-STALLED + 7
023130              ADD 1 TO WKS-STALL-CNT (1)
023140           WHEN WKS-MST-DAYSUPD (MST-IX) <= 30
023150              ADD 1 TO WKS-STALL-CNT (2)
023160           WHEN OTHER
023170              ADD 1 TO WKS-STALL-CNT (3)
023180        END-EVALUATE
023190     END-IF.
023200 1110-ACUMULA-U09-E.  EXIT.
023210******************************************************************
023220 1115-IMPRIME-STALL SECTION.
023230     MOVE WKS-STALL-CNT (WKS-I)   TO WKS-EDITA-CONTADOR
023240     STRING WKS-STALL-DESC (WKS-I) ': ' WKS-EDITA-CONTADOR
023250            DELIMITED BY SIZE INTO WKS-LINEA-GRAL
023260     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E.
023270 1115-IMPRIME-STALL-E.  EXIT.
023280******************************************************************
023290 1120-IMPRIME-U09 SECTION.
023300     IF WKS-MST-RTNFLAG-B (MST-IX) NOT = 'Y'
023310           AND WKS-MST-UPDTS-VALID (MST-IX) = 'Y'
023320           AND WKS-MST-DAYSUPD (MST-IX) >= WKS-UMBRAL-STALLED
023330        MOVE WKS-MST-DAYSUPD (MST-IX) TO WKS-EDITA-DIAS
023340        STRING WKS-MST-TICKET (MST-IX) ' ' WKS-MST-CUSTOMER (MST-IX)
023350               ' ' WKS-EDITA-DIAS ' DAYS SINCE UPDATE'
023360               DELIMITED BY SIZE INTO WKS-LINEA-GRAL
023370        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
023380     END-IF.
023390 1120-IMPRIME-U09-E.  EXIT.
023400******************************************************************
023410*     U10 - OVERALL SUMMARY: UN SOLO BARRIDO QUE ACUMULA EL       *
023420*     TOTAL GENERAL, EL SUBCONJUNTO ABIERTO Y EL SUBCONJUNTO      *
023430*     DEL MES EN CURSO (MTD), MAS EL TOP 5 DE CLIENTES MTD.       *
023440******************************************************************
023450 1200-U10-OVERALL-SUMMARY SECTION.
023460     MOVE 'U10 OVERALL SUMMARY'   TO WKS-LINEA-GRAL
023470     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
023480     COMPUTE WKS-MTD-DIAS = WKS-HOY-JULIANO - WKS-PRIMER-DIA-MES-JULIANO
023490     MOVE ZERO                   TO WKS-CONTADOR-1 WKS-MONTO-1
023500     MOVE ZERO                   TO WKS-CONTADOR-2 WKS-MONTO-2
023510     MOVE ZERO                   TO WKS-CONTADOR-3 WKS-MONTO-3
023520     MOVE ZERO                   TO WKS-GEN-GROUP-COUNT
023530     IF WKS-MST-COUNT > ZERO
023540        PERFORM 1205-ACUMULA-U10 THRU 1205-ACUMULA-U10-E
023550                VARYING MST-IX FROM 1 BY 1
023560                UNTIL MST-IX > WKS-MST-COUNT
023570     END-IF
023580     MOVE WKS-CONTADOR-1         TO WKS-EDITA-CONTADOR
023590     STRING 'TOTAL RECORDS: ' WKS-EDITA-CONTADOR
023600            DELIMITED BY SIZE INTO WKS-LINEA-GRAL
023610     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
023620     MOVE WKS-MONTO-1            TO WKS-CHK-MONTO
023630     PERFORM 098-FORMATEA-MONTO THRU 098-FORMATEA-MONTO-E
023640     STRING 'GRAND TOTAL: ' WKS-MONTO-EDITADO-GRAL
023650            DELIMITED BY SIZE INTO WKS-LINEA-GRAL
023660     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
023670     MOVE WKS-CONTADOR-2         TO WKS-EDITA-CONTADOR
023680     MOVE WKS-MONTO-2            TO WKS-CHK-MONTO
023690     PERFORM 098-FORMATEA-MONTO THRU 098-FORMATEA-MONTO-E
023700     STRING 'OPEN: ' WKS-EDITA-CONTADOR '  OPEN TOTAL: '
023710            WKS-MONTO-EDITADO-GRAL
023720            DELIMITED BY SIZE INTO WKS-LINEA-GRAL
023730     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
023740     MOVE WKS-CONTADOR-3         TO WKS-EDITA-CONTADOR
023750     MOVE WKS-MONTO-3            TO WKS-CHK-MONTO
023760     PERFORM 098-FORMATEA-MONTO THRU 098-FORMATEA-MONTO-E
023770     STRING 'MONTH TO DATE: ' WKS-EDITA-CONTADOR '  MTD TOTAL: '
023780            WKS-MONTO-EDITADO-GRAL
023790            DELIMITED BY SIZE INTO WKS-LINEA-GRAL
023800     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
023810     MOVE 5                      TO WKS-RANK-TOPN
023820     PERFORM 099-ARMA-Y-LLAMA-RANKING THRU 099-ARMA-Y-LLAMA-RANKING-E
023830     MOVE 'TOP 5 CUSTOMERS (MTD):' TO WKS-LINEA-GRAL
023840     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
023850     IF WKS-RANK-OUT-COUNT > ZERO
023860        PERFORM 1210-IMPRIME-TOP5 THRU 1210-IMPRIME-TOP5-E
023870                VARYING WKS-I FROM 1 BY 1
023880                UNTIL WKS-I > WKS-RANK-OUT-COUNT
023890     END-IF
023900     MOVE ZERO                   TO WKS-RENGLONES-IMPRESOS
023910     PERFORM 1220-IMPRIME-MTD-RECIENTE THRU 1220-IMPRIME-MTD-RECIENTE-E
023920             VARYING MST-IX FROM 1 BY 1
023930             UNTIL MST-IX > WKS-MST-COUNT
023940                OR WKS-RENGLONES-IMPRESOS >= 5.
023950 1200-U10-OVERALL-SUMMARY-E.  EXIT.
023960******************************************************************
023970 1205-ACUMULA-U10 SECTION.
023980     ADD 1 TO WKS-CONTADOR-1
023990     ADD WKS-MST-AMOUNT (MST-IX) TO WKS-MONTO-1
024000     IF WKS-MST-RTNFLAG-A (MST-IX) NOT = 'Y'
024010        ADD 1 TO WKS-CONTADOR-2
024020        ADD WKS-MST-AMOUNT (MST-IX) TO WKS-MONTO-2
024030     END-IF
024040     IF WKS-MST-DATE-VALID (MST-IX) = 'Y'
024050           AND WKS-MST-DAYSOPEN (MST-IX) >= ZERO
024060           AND WKS-MST-DAYSOPEN (MST-IX) <= WKS-MTD-DIAS
024070        ADD 1 TO WKS-CONTADOR-3
024080        ADD WKS-MST-AMOUNT (MST-IX) TO WKS-MONTO-3
024090        MOVE WKS-MST-CUSTOMER (MST-IX) TO WKS-CHK-CLAVE (1:10)
024100        MOVE WKS-MST-AMOUNT (MST-IX)   TO WKS-CHK-MONTO
024110        PERFORM 095-BUSCA-O-AGREGA-GRUPO
024120                THRU 095-BUSCA-O-AGREGA-GRUPO-E
024130     END-IF.
024140 1205-ACUMULA-U10-E.  EXIT.
024150******************************************************************
024160 1210-IMPRIME-TOP5 SECTION.
024170     MOVE WKS-RANK-OUT-AMT (WKS-I) TO WKS-CHK-MONTO
024180     PERFORM 098-FORMATEA-MONTO THRU 098-FORMATEA-MONTO-E
024190     STRING WKS-RANK-OUT-KEY (WKS-I) (1:10) ' ' WKS-MONTO-EDITADO-GRAL
024200            DELIMITED BY SIZE INTO WKS-LINEA-GRAL
024210     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E.
024220 1210-IMPRIME-TOP5-E.  EXIT.
024230******************************************************************
024240 1220-IMPRIME-MTD-RECIENTE SECTION.
024250     IF WKS-MST-DATE-VALID (MST-IX) = 'Y'
024260           AND WKS-MST-DAYSOPEN (MST-IX) >= ZERO
024270           AND WKS-MST-DAYSOPEN (MST-IX) <= WKS-MTD-DIAS
024280        MOVE WKS-MST-AMOUNT (MST-IX) TO WKS-CHK-MONTO
024290        PERFORM 098-FORMATEA-MONTO THRU 098-FORMATEA-MONTO-E
024300        STRING WKS-MST-DATE-TXT (MST-IX) ' ' WKS-MST-CUSTOMER (MST-IX)
024310               ' ' WKS-MST-TICKET (MST-IX) ' ' WKS-MONTO-EDITADO-GRAL
024320               DELIMITED BY SIZE INTO WKS-LINEA-GRAL
024330        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
024340     END-IF.
024350 1220-IMPRIME-MTD-RECIENTE-E.  EXIT.
024360******************************************************************
024370*     U11 - TOP ACCOUNTS: CLIENTES CON MAYOR MONTO DE CREDITO,   *
024380*     CONTANDO TICKETS DISTINTOS (TABLA WKS-TICKET-TABLE).       *
024390******************************************************************
024400 1300-U11-TOP-ACCOUNTS SECTION.
024410     PERFORM 1305-PRUEBA-EMITIDOS THRU 1305-PRUEBA-EMITIDOS-E
024420     MOVE 'U11 TOP ACCOUNTS'      TO WKS-LINEA-GRAL
024430     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
024440     MOVE ZERO                   TO WKS-GEN-GROUP-COUNT
024450     IF WKS-TKT-COUNT > ZERO
024460        PERFORM 1310-ACUMULA-U11 THRU 1310-ACUMULA-U11-E
024470                VARYING TKT-IX FROM 1 BY 1
024480                UNTIL TKT-IX > WKS-TKT-COUNT
024490     END-IF
024500     MOVE WKS-GEN-GROUP-COUNT    TO WKS-EDITA-CONTADOR
024510     STRING 'ACCOUNTS: ' WKS-EDITA-CONTADOR
024520            DELIMITED BY SIZE INTO WKS-LINEA-GRAL
024530     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
024540     MOVE 10                     TO WKS-RANK-TOPN
024550     PERFORM 099-ARMA-Y-LLAMA-RANKING THRU 099-ARMA-Y-LLAMA-RANKING-E
024560     PERFORM 1315-IMPRIME-U11 THRU 1315-IMPRIME-U11-E
024570             VARYING WKS-I FROM 1 BY 1
024580             UNTIL WKS-I > WKS-RANK-OUT-COUNT
024590     IF WKS-GEN-GROUP-COUNT > 10
024600        COMPUTE WKS-K = WKS-GEN-GROUP-COUNT - 10
024610        MOVE WKS-K               TO WKS-EDITA-CONTADOR
024620        STRING '...AND ' WKS-EDITA-CONTADOR ' MORE BELOW'
024630               DELIMITED BY SIZE INTO WKS-LINEA-GRAL
024640        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
024650     END-IF.
024660 1300-U11-TOP-ACCOUNTS-E.  EXIT.
024670******************************************************************
024680*     DETECTA SI LA CONSULTA PIDE SOLO CUENTAS "ISSUED" (CON      *
024690*     NUMERO DE CREDITO), COMUN A U11 Y U12.                      *
024700******************************************************************
024710 1305-PRUEBA-EMITIDOS SECTION.
024720     MOVE SPACES                 TO WKS-BUSCA-TEXTO
024730     MOVE WKS-QRY-MAYUS          TO WKS-BUSCA-TEXTO
024740     MOVE 'ISSUED'               TO WKS-BUSCA-PALABRA
024750     MOVE 6                      TO WKS-BUSCA-LONG
024760     PERFORM 090-BUSCA-PALABRA THRU 090-BUSCA-PALABRA-E
024770     IF WKS-BUSCA-ENCONTRO
024780        MOVE 'Y'                 TO WKS-QRY-SOLO-EMITIDOS
024790     ELSE
024800        MOVE 'N'                 TO WKS-QRY-SOLO-EMITIDOS
024810     END-IF.
024820 1305-PRUEBA-EMITIDOS-E.  EXIT.
024830******************************************************************
024840 1310-ACUMULA-U11 SECTION.
024850     IF WKS-TKT-AMOUNT (TKT-IX) NOT = ZERO
024860           AND (WKS-QRY-SOLO-EMITIDOS-NO
024870                OR WKS-TKT-HAS-RTN-A (TKT-IX) = 'Y')
024880        MOVE WKS-TKT-CUSTOMER (TKT-IX) TO WKS-CHK-CLAVE (1:10)
024890        MOVE WKS-TKT-AMOUNT (TKT-IX)   TO WKS-CHK-MONTO
024900        PERFORM 095-BUSCA-O-AGREGA-GRUPO
024910                THRU 095-BUSCA-O-AGREGA-GRUPO-E
024920     END-IF.
024930 1310-ACUMULA-U11-E.  EXIT.
024940******************************************************************
024950 1315-IMPRIME-U11 SECTION.
024960     MOVE WKS-RANK-OUT-CNT (WKS-I) TO WKS-EDITA-CONTADOR
024970     MOVE WKS-RANK-OUT-AMT (WKS-I) TO WKS-CHK-MONTO
024980     PERFORM 098-FORMATEA-MONTO THRU 098-FORMATEA-MONTO-E
024990     STRING WKS-RANK-OUT-KEY (WKS-I) (1:10) ' TICKETS: '
025000            WKS-EDITA-CONTADOR ' TOTAL: ' WKS-MONTO-EDITADO-GRAL
025010            DELIMITED BY SIZE INTO WKS-LINEA-GRAL
025020     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E.
025030 1315-IMPRIME-U11-E.  EXIT.
025040******************************************************************
025050*     U12 - TOP ITEMS: IGUAL QUE U11 PERO AGRUPANDO POR ITEM.    *
025060******************************************************************
025070 1400-U12-TOP-ITEMS SECTION.
025080     PERFORM 1305-PRUEBA-EMITIDOS THRU 1305-PRUEBA-EMITIDOS-E
025090     MOVE 'U12 TOP ITEMS'        TO WKS-LINEA-GRAL
025100     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
025110     MOVE ZERO                   TO WKS-GEN-GROUP-COUNT
025120     IF WKS-TKT-COUNT > ZERO
025130        PERFORM 1410-ACUMULA-U12 THRU 1410-ACUMULA-U12-E
025140                VARYING TKT-IX FROM 1 BY 1
025150                UNTIL TKT-IX > WKS-TKT-COUNT
025160     END-IF
025170     MOVE WKS-GEN-GROUP-COUNT    TO WKS-EDITA-CONTADOR
025180     STRING 'ITEMS: ' WKS-EDITA-CONTADOR
025190            DELIMITED BY SIZE INTO WKS-LINEA-GRAL
025200     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
025210     MOVE 10                     TO WKS-RANK-TOPN
025220     PERFORM 099-ARMA-Y-LLAMA-RANKING THRU 099-ARMA-Y-LLAMA-RANKING-E
025230     PERFORM 1315-IMPRIME-U11 THRU 1315-IMPRIME-U11-E
025240             VARYING WKS-I FROM 1 BY 1
025250             UNTIL WKS-I > WKS-RANK-OUT-COUNT
025260     IF WKS-GEN-GROUP-COUNT > 10
025270        COMPUTE WKS-K = WKS-GEN-GROUP-COUNT - 10
025280        MOVE WKS-K               TO WKS-EDITA-CONTADOR
025290        STRING '...AND ' WKS-EDITA-CONTADOR ' MORE BELOW'
025300               DELIMITED BY SIZE INTO WKS-LINEA-GRAL
025310        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
025320     END-IF.
025330 1400-U12-TOP-ITEMS-E.  EXIT.
025340******************************************************************
025350 1410-ACUMULA-U12 SECTION.
025360     IF WKS-TKT-AMOUNT (TKT-IX) NOT = ZERO
025370           AND (WKS-QRY-SOLO-EMITIDOS-NO
025380                OR WKS-TKT-HAS-RTN-A (TKT-IX) = 'Y')
025390        MOVE WKS-TKT-ITEM (TKT-IX)   TO WKS-CHK-CLAVE (1:12)
025400        MOVE WKS-TKT-AMOUNT (TKT-IX) TO WKS-CHK-MONTO
025410        PERFORM 095-BUSCA-O-AGREGA-GRUPO
025420                THRU 095-BUSCA-O-AGREGA-GRUPO-E
025430     END-IF.
025440 1410-ACUMULA-U12-E.  EXIT.
025450******************************************************************
025460*     U13 - CREDIT TRENDS: COMPARA LOS ULTIMOS 30 DIAS CONTRA     *
025470*     LOS 30 DIAS ANTERIORES, ANCLADO EN LA FECHA MAS RECIENTE    *
025480*     DEL MAESTRO (WKS-MAX-FECHA-JULIANO), NO EN LA FECHA DE HOY. *
025490******************************************************************
025500 1500-U13-CREDIT-TRENDS SECTION.
025510     MOVE 'U13 CREDIT TRENDS'     TO WKS-LINEA-GRAL
025520     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
025530     IF WKS-MAX-FECHA-JULIANO = ZERO
025540        MOVE WKS-MSG-INSUFF-DATA TO WKS-LINEA-GRAL (1:60)
025550        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
025560     ELSE
025570        COMPUTE WKS-VENT-A-INICIO = WKS-MAX-FECHA-JULIANO - 30
025580        MOVE WKS-MAX-FECHA-JULIANO TO WKS-VENT-A-FIN
025590        COMPUTE WKS-VENT-B-INICIO = WKS-MAX-FECHA-JULIANO - 60
025600        COMPUTE WKS-VENT-B-FIN    = WKS-MAX-FECHA-JULIANO - 31
025610        MOVE ZERO                 TO WKS-CONTADOR-1 WKS-MONTO-1
025620        MOVE ZERO                 TO WKS-CONTADOR-2 WKS-MONTO-2
025630        IF WKS-MST-COUNT > ZERO
025640           PERFORM 1505-ACUMULA-U13 THRU 1505-ACUMULA-U13-E
025650                   VARYING MST-IX FROM 1 BY 1
025660                   UNTIL MST-IX > WKS-MST-COUNT
025670        END-IF
025680        IF WKS-CONTADOR-1 = ZERO OR WKS-CONTADOR-2 = ZERO
025690           MOVE WKS-MSG-INSUFF-DATA TO WKS-LINEA-GRAL (1:60)
025700           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
025710        ELSE
025720           MOVE WKS-CONTADOR-1    TO WKS-EDITA-CONTADOR
025730           STRING 'LAST 30 DAYS: ' WKS-EDITA-CONTADOR ' RECORDS'
025740                  DELIMITED BY SIZE INTO WKS-LINEA-GRAL
025750           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
025760           MOVE WKS-CONTADOR-2    TO WKS-EDITA-CONTADOR
025770           STRING 'PREVIOUS 30 DAYS: ' WKS-EDITA-CONTADOR ' RECORDS'
025780                  DELIMITED BY SIZE INTO WKS-LINEA-GRAL
025790           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
025800           COMPUTE WKS-EDITA-PORCENTAJE ROUNDED =
025810                   ((WKS-CONTADOR-1 - WKS-CONTADOR-2) * 100)
025820                   / WKS-CONTADOR-2
025830           STRING 'VOLUME CHANGE: ' WKS-EDITA-PORCENTAJE '%'
025840                  DELIMITED BY SIZE INTO WKS-LINEA-GRAL
025850           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
025860           MOVE WKS-MONTO-1       TO WKS-CHK-MONTO
025870           PERFORM 098-FORMATEA-MONTO THRU 098-FORMATEA-MONTO-E
025880           STRING 'LAST 30 DAYS TOTAL: ' WKS-MONTO-EDITADO-GRAL
025890                  DELIMITED BY SIZE INTO WKS-LINEA-GRAL
025900           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
025910           MOVE WKS-MONTO-2       TO WKS-CHK-MONTO
025920           PERFORM 098-FORMATEA-MONTO THRU 098-FORMATEA-MONTO-E
025930           STRING 'PREVIOUS 30 DAYS TOTAL: ' WKS-MONTO-EDITADO-GRAL
025940                  DELIMITED BY SIZE INTO WKS-LINEA-GRAL
025950           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
025960           MOVE WKS-MONTO-2       TO WKS-DEN-PORCENTAJE
025970           IF WKS-DEN-PORCENTAJE < 1
025980              MOVE 1              TO WKS-DEN-PORCENTAJE
025990           END-IF
026000           COMPUTE WKS-EDITA-PORCENTAJE ROUNDED =
026010                   ((WKS-MONTO-1 - WKS-MONTO-2) * 100)
026020                   / WKS-DEN-PORCENTAJE
026030           STRING 'DOLLAR CHANGE: ' WKS-EDITA-PORCENTAJE '%'
026040                  DELIMITED BY SIZE INTO WKS-LINEA-GRAL
026050           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
026060           MOVE 5                 TO WKS-RANK-TOPN
026070           MOVE ZERO              TO WKS-GEN-GROUP-COUNT
026080           PERFORM 1510-ACUMULA-GRUPO-A THRU 1510-ACUMULA-GRUPO-A-E
026090                   VARYING MST-IX FROM 1 BY 1
026100                   UNTIL MST-IX > WKS-MST-COUNT
026110           PERFORM 099-ARMA-Y-LLAMA-RANKING
026120                   THRU 099-ARMA-Y-LLAMA-RANKING-E
026130           MOVE 'TOP 5 CUSTOMERS:' TO WKS-LINEA-GRAL
026140           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
026150           PERFORM 1210-IMPRIME-TOP5 THRU 1210-IMPRIME-TOP5-E
026160                   VARYING WKS-I FROM 1 BY 1
026170                   UNTIL WKS-I > WKS-RANK-OUT-COUNT
026180           MOVE ZERO              TO WKS-GEN-GROUP-COUNT
026190           PERFORM 1511-ACUMULA-GRUPO-I THRU 1511-ACUMULA-GRUPO-I-E
026200                   VARYING MST-IX FROM 1 BY 1
026210                   UNTIL MST-IX > WKS-MST-COUNT
026220           PERFORM 099-ARMA-Y-LLAMA-RANKING
026230                   THRU 099-ARMA-Y-LLAMA-RANKING-E
026240           MOVE 'TOP 5 ITEMS:'    TO WKS-LINEA-GRAL
026250           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
026260           PERFORM 1210-IMPRIME-TOP5 THRU 1210-IMPRIME-TOP5-E
026270                   VARYING WKS-I FROM 1 BY 1
026280                   UNTIL WKS-I > WKS-RANK-OUT-COUNT
026290           MOVE ZERO              TO WKS-GEN-GROUP-COUNT
026300           PERFORM 1512-ACUMULA-GRUPO-R THRU 1512-ACUMULA-GRUPO-R-E
026310                   VARYING MST-IX FROM 1 BY 1
026320                   UNTIL MST-IX > WKS-MST-COUNT
026330           PERFORM 099-ARMA-Y-LLAMA-RANKING
026340                   THRU 099-ARMA-Y-LLAMA-RANKING-E
026350           MOVE 'TOP 5 SALES REPS:' TO WKS-LINEA-GRAL
026360           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
026370           PERFORM 1210-IMPRIME-TOP5 THRU 1210-IMPRIME-TOP5-E
026380                   VARYING WKS-I FROM 1 BY 1
026390                   UNTIL WKS-I > WKS-RANK-OUT-COUNT
026400           MOVE 'END OF TREND REPORT' TO WKS-LINEA-GRAL
026410           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
026420        END-IF
026430     END-IF.
026440 1500-U13-CREDIT-TRENDS-E.  EXIT.
026450******************************************************************
026460 1505-ACUMULA-U13 SECTION.
026470     IF WKS-MST-DATE-VALID (MST-IX) = 'Y'
026480           AND WKS-MST-DATE-JULIANO (MST-IX) >= WKS-VENT-A-INICIO
026490           AND WKS-MST-DATE-JULIANO (MST-IX) <= WKS-VENT-A-FIN
026500        ADD 1 TO WKS-CONTADOR-1
026510        ADD WKS-MST-AMOUNT (MST-IX) TO WKS-MONTO-1
026520     END-IF
026530     IF WKS-MST-DATE-VALID (MST-IX) = 'Y'
026540           AND WKS-MST-DATE-JULIANO (MST-IX) >= WKS-VENT-B-INICIO
026550           AND WKS-MST-DATE-JULIANO (MST-IX) <= WKS-VENT-B-FIN
026560        ADD 1 TO WKS-CONTADOR-2
026570        ADD WKS-MST-AMOUNT (MST-IX) TO WKS-MONTO-2
026580     END-IF.
026590 1505-ACUMULA-U13-E.  EXIT.
026600******************************************************************
026610 1510-ACUMULA-GRUPO-A SECTION.
026620     IF WKS-MST-DATE-VALID (MST-IX) = 'Y'
026630           AND WKS-MST-DATE-JULIANO (MST-IX) >= WKS-VENT-A-INICIO
026640           AND WKS-MST-DATE-JULIANO (MST-IX) <= WKS-VENT-A-FIN
026650        MOVE WKS-MST-CUSTOMER (MST-IX) TO WKS-CHK-CLAVE (1:10)
026660        MOVE WKS-MST-AMOUNT (MST-IX)   TO WKS-CHK-MONTO
026670        PERFORM 095-BUSCA-O-AGREGA-GRUPO
026680                THRU 095-BUSCA-O-AGREGA-GRUPO-E
026690     END-IF.
026700 1510-ACUMULA-GRUPO-A-E.  EXIT.
026710******************************************************************
026720 1511-ACUMULA-GRUPO-I SECTION.
026730     IF WKS-MST-DATE-VALID (MST-IX) = 'Y'
026740           AND WKS-MST-DATE-JULIANO (MST-IX) >= WKS-VENT-A-INICIO
026750           AND WKS-MST-DATE-JULIANO (MST-IX) <= WKS-VENT-A-FIN
026760        MOVE WKS-MST-ITEM (MST-IX)   TO WKS-CHK-CLAVE (1:12)
026770        MOVE WKS-MST-AMOUNT (MST-IX) TO WKS-CHK-MONTO
026780        PERFORM 095-BUSCA-O-AGREGA-GRUPO
026790                THRU 095-BUSCA-O-AGREGA-GRUPO-E
026800     END-IF.
026810 1511-ACUMULA-GRUPO-I-E.  EXIT.
026820******************************************************************
026830 1512-ACUMULA-GRUPO-R SECTION.
026840     IF WKS-MST-DATE-VALID (MST-IX) = 'Y'
026850           AND WKS-MST-DATE-JULIANO (MST-IX) >= WKS-VENT-A-INICIO
026860           AND WKS-MST-DATE-JULIANO (MST-IX) <= WKS-VENT-A-FIN
026870        MOVE WKS-MST-REP (MST-IX)    TO WKS-CHK-CLAVE (1:20)
026880        MOVE WKS-MST-AMOUNT (MST-IX) TO WKS-CHK-MONTO
026890        PERFORM 095-BUSCA-O-AGREGA-GRUPO
026900                THRU 095-BUSCA-O-AGREGA-GRUPO-E
026910     END-IF.
026920 1512-ACUMULA-GRUPO-R-E.  EXIT.
026930******************************************************************
026940*     RAIZ CUADRADA POR EL METODO DE NEWTON (30 ITERACIONES),    *
026950*     USADA POR U14 PARA OBTENER LA DESVIACION ESTANDAR A PARTIR *
026960*     DE LA VARIANZA. NO SE USA FUNCTION SQRT.                   *
026970******************************************************************
026980 1601-RAIZ-CUADRADA SECTION.
026990     IF WKS-VARIANZA-MONTO <= ZERO
027000        MOVE ZERO                TO WKS-DESVIACION-MONTO
027010     ELSE
027020        MOVE WKS-VARIANZA-MONTO  TO WKS-DESVIACION-MONTO
027030        PERFORM 1602-ITERA-RAIZ THRU 1602-ITERA-RAIZ-E
027040                VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 30
027050     END-IF.
027060 1601-RAIZ-CUADRADA-E.  EXIT.
027070******************************************************************
027080 1602-ITERA-RAIZ SECTION.
027090     COMPUTE WKS-DESVIACION-MONTO ROUNDED =
027100             (WKS-DESVIACION-MONTO
027110              + (WKS-VARIANZA-MONTO / WKS-DESVIACION-MONTO)) / 2.
027120 1602-ITERA-RAIZ-E.  EXIT.
027130******************************************************************
027140*     U14 - CREDIT ANOMALIES: SOLICITUDES DE LOS ULTIMOS 90 DIAS  *
027150*     (ANCLADAS EN LA FECHA MAS RECIENTE) CUYO MONTO SE ALEJA DE  *
027160*     LA MEDIA EN 3 O MAS DESVIACIONES ESTANDAR Y PASA DE $500.   *
027170******************************************************************
027180 1600-U14-CREDIT-ANOMALIES SECTION.
027190     MOVE 'U14 CREDIT ANOMALIES'  TO WKS-LINEA-GRAL
027200     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
027210     IF WKS-MAX-FECHA-JULIANO = ZERO
027220        MOVE WKS-MSG-INSUFF-DATA TO WKS-LINEA-GRAL (1:60)
027230        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
027240     ELSE
027250        COMPUTE WKS-VENT-A-INICIO = WKS-MAX-FECHA-JULIANO - 90
027260        MOVE WKS-MAX-FECHA-JULIANO TO WKS-VENT-A-FIN
027270        MOVE ZERO                 TO WKS-CONTADOR-1 WKS-MONTO-1
027280        IF WKS-MST-COUNT > ZERO
027290           PERFORM 1605-ACUMULA-SUMA-U14 THRU 1605-ACUMULA-SUMA-U14-E
027300                   VARYING MST-IX FROM 1 BY 1
027310                   UNTIL MST-IX > WKS-MST-COUNT
027320        END-IF
027330        IF WKS-CONTADOR-1 = ZERO
027340           MOVE WKS-MSG-INSUFF-DATA TO WKS-LINEA-GRAL (1:60)
027350           PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
027360        ELSE
027370           COMPUTE WKS-MEDIA-MONTO = WKS-MONTO-1 / WKS-CONTADOR-1
027380           MOVE ZERO              TO WKS-SUMA-CUADRADOS
027390           PERFORM 1606-ACUMULA-CUADRADOS THRU 1606-ACUMULA-CUADRADOS-E
027400                   VARYING MST-IX FROM 1 BY 1
027410                   UNTIL MST-IX > WKS-MST-COUNT
027420           IF WKS-CONTADOR-1 > 1
027430              COMPUTE WKS-VARIANZA-MONTO =
027440                      WKS-SUMA-CUADRADOS / (WKS-CONTADOR-1 - 1)
027450           ELSE
027460              MOVE ZERO           TO WKS-VARIANZA-MONTO
027470           END-IF
027480           PERFORM 1601-RAIZ-CUADRADA THRU 1601-RAIZ-CUADRADA-E
027490           IF WKS-DESVIACION-MONTO = ZERO
027500              MOVE WKS-MSG-NO-SIGMA TO WKS-LINEA-GRAL (1:60)
027510              PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
027520           ELSE
027530              MOVE ZERO           TO WKS-CONTADOR-2 WKS-MONTO-2
027540              MOVE ZERO           TO WKS-GEN-GROUP-COUNT
027550              PERFORM 1610-MARCA-ANOMALIA THRU 1610-MARCA-ANOMALIA-E
027560                      VARYING MST-IX FROM 1 BY 1
027570                      UNTIL MST-IX > WKS-MST-COUNT
027580              IF WKS-CONTADOR-2 = ZERO
027590                 MOVE WKS-MSG-NO-ANOMALIES TO WKS-LINEA-GRAL (1:60)
027600                 PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
027610              ELSE
027620                 MOVE WKS-CONTADOR-2 TO WKS-EDITA-CONTADOR
027630                 STRING 'ANOMALIES: ' WKS-EDITA-CONTADOR
027640                        DELIMITED BY SIZE INTO WKS-LINEA-GRAL
027650                 PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
027660                 MOVE WKS-MONTO-2 TO WKS-CHK-MONTO
027670                 PERFORM 098-FORMATEA-MONTO THRU 098-FORMATEA-MONTO-E
027680                 STRING 'ANOMALY TOTAL: ' WKS-MONTO-EDITADO-GRAL
027690                        ' (RULE: ABS AMT >= $500 AND ABS Z >= 3.0)'
027700                        DELIMITED BY SIZE INTO WKS-LINEA-GRAL
027710                 PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
027720                 MOVE 5            TO WKS-RANK-TOPN
027730                 PERFORM 099-ARMA-Y-LLAMA-RANKING
027740                         THRU 099-ARMA-Y-LLAMA-RANKING-E
027750                 MOVE 'TOP 5 CUSTOMERS (ANOMALOUS $):'
027760                                   TO WKS-LINEA-GRAL
027770                 PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
027780                 PERFORM 1210-IMPRIME-TOP5 THRU 1210-IMPRIME-TOP5-E
027790                         VARYING WKS-I FROM 1 BY 1
027800                         UNTIL WKS-I > WKS-RANK-OUT-COUNT
027810                 MOVE ZERO         TO WKS-RENGLONES-IMPRESOS
027820                 PERFORM 1620-IMPRIME-U14 THRU 1620-IMPRIME-U14-E
027830                         VARYING MST-IX FROM 1 BY 1
027840                         UNTIL MST-IX > WKS-MST-COUNT
027850                            OR WKS-RENGLONES-IMPRESOS >= 15
027860              END-IF
027870           END-IF
027880        END-IF
027890     END-IF.
027900 1600-U14-CREDIT-ANOMALIES-E.  EXIT.
027910******************************************************************
027920 1605-ACUMULA-SUMA-U14 SECTION.
027930     IF WKS-MST-DATE-VALID (MST-IX) = 'Y'
027940           AND WKS-MST-DATE-JULIANO (MST-IX) >= WKS-VENT-A-INICIO
027950           AND WKS-MST-DATE-JULIANO (MST-IX) <= WKS-VENT-A-FIN
027960        ADD 1 TO WKS-CONTADOR-1
027970        ADD WKS-MST-AMOUNT (MST-IX) TO WKS-MONTO-1
027980     END-IF.
027990 1605-ACUMULA-SUMA-U14-E.  EXIT.
028000******************************************************************
028010 1606-ACUMULA-CUADRADOS SECTION.
028020     IF WKS-MST-DATE-VALID (MST-IX) = 'Y'
028030           AND WKS-MST-DATE-JULIANO (MST-IX) >= WKS-VENT-A-INICIO
028040           AND WKS-MST-DATE-JULIANO (MST-IX) <= WKS-VENT-A-FIN
028050        COMPUTE WKS-DIFERENCIA-MONTO =
028060                WKS-MST-AMOUNT (MST-IX) - WKS-MEDIA-MONTO
028070        COMPUTE WKS-SUMA-CUADRADOS =
028080                WKS-SUMA-CUADRADOS + (WKS-DIFERENCIA-MONTO ** 2)
028090     END-IF.
028100 1606-ACUMULA-CUADRADOS-E.  EXIT.
028110******************************************************************
028120*     CALCULA EL Z-SCORE DEL RENGLON Y, SI REBASA EL UMBRAL,      *
028130*     LO MARCA COMO ANOMALIA (CONTADOR, MONTO Y GRUPOS TOP-5).    *
028140******************************************************************
028150 1610-MARCA-ANOMALIA SECTION.
028160     MOVE ZERO                    TO WKS-MST-ZSCORE (MST-IX)
028170     IF WKS-MST-DATE-VALID (MST-IX) = 'Y'
028180           AND WKS-MST-DATE-JULIANO (MST-IX) >= WKS-VENT-A-INICIO
028190           AND WKS-MST-DATE-JULIANO (MST-IX) <= WKS-VENT-A-FIN
028200        COMPUTE WKS-DIFERENCIA-MONTO =
028210                WKS-MST-AMOUNT (MST-IX) - WKS-MEDIA-MONTO
028220        COMPUTE WKS-ZSCORE-ABS ROUNDED =
028230                WKS-DIFERENCIA-MONTO / WKS-DESVIACION-MONTO
028240        MOVE WKS-ZSCORE-ABS       TO WKS-MST-ZSCORE (MST-IX)
028250        IF WKS-ZSCORE-ABS < ZERO
028260           MULTIPLY -1 BY WKS-ZSCORE-ABS
028270        END-IF
028280        MOVE WKS-MST-AMOUNT (MST-IX) TO WKS-MONTO-3
028290        IF WKS-MONTO-3 < ZERO
028300           MULTIPLY -1 BY WKS-MONTO-3
028310        END-IF
028320        IF WKS-MONTO-3 >= 500
028330              AND WKS-ZSCORE-ABS >= 3
028340           ADD 1 TO WKS-CONTADOR-2
028350           ADD WKS-MST-AMOUNT (MST-IX) TO WKS-MONTO-2
028360           MOVE WKS-MST-CUSTOMER (MST-IX) TO WKS-CHK-CLAVE (1:10)
028370           MOVE WKS-MST-AMOUNT (MST-IX)   TO WKS-CHK-MONTO
028380           PERFORM 095-BUSCA-O-AGREGA-GRUPO
028390                   THRU 095-BUSCA-O-AGREGA-GRUPO-E
028400        END-IF
028410     END-IF.
028420 1610-MARCA-ANOMALIA-E.  EXIT.
028430******************************************************************
028440 1620-IMPRIME-U14 SECTION.
028450     MOVE WKS-MST-ZSCORE (MST-IX) TO WKS-ZSCORE-ABS
028460     IF WKS-ZSCORE-ABS < ZERO
028470        MULTIPLY -1 BY WKS-ZSCORE-ABS
028480     END-IF
028490     MOVE WKS-MST-AMOUNT (MST-IX) TO WKS-MONTO-3
028500     IF WKS-MONTO-3 < ZERO
028510        MULTIPLY -1 BY WKS-MONTO-3
028520     END-IF
028530     IF WKS-MST-DATE-VALID (MST-IX) = 'Y'
028540           AND WKS-MST-DATE-JULIANO (MST-IX) >= WKS-VENT-A-INICIO
028550           AND WKS-MST-DATE-JULIANO (MST-IX) <= WKS-VENT-A-FIN
028560           AND WKS-MONTO-3 >= 500
028570           AND WKS-ZSCORE-ABS >= 3
028580        MOVE WKS-MST-AMOUNT (MST-IX) TO WKS-CHK-MONTO
028590        PERFORM 098-FORMATEA-MONTO THRU 098-FORMATEA-MONTO-E
028600        MOVE WKS-MST-ZSCORE (MST-IX) TO WKS-EDITA-ZSCORE
028610        STRING WKS-MST-DATE-TXT (MST-IX) ' ' WKS-MST-TICKET (MST-IX)
028620               ' ' WKS-MST-CUSTOMER (MST-IX) ' '
028630               WKS-MST-ITEM (MST-IX) (1:12) ' '
028640               WKS-MST-REP (MST-IX) (1:10) ' '
028650               WKS-MONTO-EDITADO-GRAL ' Z=' WKS-EDITA-ZSCORE
028660               DELIMITED BY SIZE INTO WKS-LINEA-GRAL
028670        PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
028680     END-IF.
028690 1620-IMPRIME-U14-E.  EXIT.
028700******************************************************************
028710*     REPORTE DE AYUDA: NINGUNA DE LAS 14 UNIDADES RECLAMO LA     *
028720*     TARJETA DE CONSULTA (NO SE ENCONTRARON PALABRAS DISPARADORA)*
028730******************************************************************
028740 1700-HELP-REPORT SECTION.
028750     MOVE 'QUERY NOT RECOGNIZED. AVAILABLE ANALYSES:'
028760                                  TO WKS-LINEA-GRAL
028770     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E
028780     PERFORM 1705-IMPRIME-AYUDA THRU 1705-IMPRIME-AYUDA-E
028790             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 14.
028800 1700-HELP-REPORT-E.  EXIT.
028810******************************************************************
028820 1705-IMPRIME-AYUDA SECTION.
028830     MOVE WKS-HELP-LINE (WKS-I)   TO WKS-LINEA-GRAL
028840     PERFORM 097-ESCRIBE-LINEA THRU 097-ESCRIBE-LINEA-E.
028850 1705-IMPRIME-AYUDA-E.  EXIT.
028860******************************************************************
028870*     CIERRA LOS TRES ARCHIVOS AL TERMINAR DE PROCESAR LA ULTIMA  *
028880*     TARJETA DE CONSULTA.                                        *
028890******************************************************************
028900 1800-CIERRA-ARCHIVOS SECTION.
028910     CLOSE CREDIT-MASTER
028920     IF FS-CRMASTER NOT = '00'
028930        CALL 'DEBD1R00' USING 'TLCQ1RPT', 'CREDIT-MASTER',
028940             'CLOSE', SPACES, FS-CRMASTER, FSE-CRMASTER
028950     END-IF
028960     CLOSE QUERY-CARDS
028970     IF FS-QRYCARDS NOT = '00'
028980        CALL 'DEBD1R00' USING 'TLCQ1RPT', 'QUERY-CARDS',
028990             'CLOSE', SPACES, FS-QRYCARDS, FSE-QRYCARDS
029000     END-IF
029010     CLOSE REPORT
029020     IF FS-REPORT NOT = '00'
029030        CALL 'DEBD1R00' USING 'TLCQ1RPT', 'REPORT',
029040             'CLOSE', SPACES, FS-REPORT, FSE-REPORT
029050     END-IF.
029060 1800-CIERRA-ARCHIVOS-E.  EXIT.
029070
