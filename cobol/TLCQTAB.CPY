000100******************************************************************
000110*               T L C Q T A B   -   C O P Y B O O K             *
000120******************************************************************
000130* APLICACION  : TARJETA CREDITO - SOLICITUDES DE CREDITO         *
000140* MIEMBRO     : TLCQTAB                                          *
000150* DESCRIPCION : TABLA DE MEMORIA DONDE SE CARGA UNA SOLA VEZ EL  *
000160*             : MAESTRO COMPLETO (CREDIT-MASTER) PARA QUE CADA   *
000170*             : TARJETA DE CONSULTA LO BARRA DE NUEVO SIN VOLVER *
000180*             : A LEER DISCO. INCLUYE LOS CAMPOS DERIVADOS QUE   *
000190*             : SE CALCULAN UNA SOLA VEZ POR RENGLON AL CARGAR.  *
000200* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000210* FECHA       : 14/01/2024                                       *
000220******************************************************************
000230*     --------  HISTORIAL DE CAMBIOS  --------
000240* 14/01/2024 PEDR BPM-228901 CREACION DE LA TABLA INICIAL.
000250* 20/01/2024 PEDR BPM-228933 SE AGREGAN BANDERAS RTN-A/B/EXT
000260*                            PARA LAS TRES REGLAS DE "TIENE RTN".
000270* 03/02/2024 PEDR BPM-228957 SE AGREGA WKS-MST-ZSCORE PARA U14.
000280* 09/02/2024 PEDR BPM-228961 SE AGREGA WKS-TICKET-TABLE: UN
000290*                            RENGLON POR TICKET DISTINTO, PUES
000300*                            UN TICKET PUEDE TENER VARIOS
000310*                            RENGLONES DE ESTADO EN EL MAESTRO.
000320* 11/02/2024 PEDR BPM-228966 SE AGREGA WKS-MST-DATE-JULIANO: EL
000330*                            DIA JULIANO DE LA SOLICITUD, PUES
000340*                            U13/U14 ANCLAN SUS VENTANAS EN LA
000350*                            FECHA MAS RECIENTE DEL MAESTRO Y NO
000360*                            EN LA FECHA DE HOY.
000370******************************************************************
000380 01  WKS-MASTER-TABLE.
000390     05  WKS-MST-COUNT            PIC 9(05) COMP VALUE ZERO.
000400     05  WKS-MST-ENTRY OCCURS 1 TO 5000 TIMES
000410                 DEPENDING ON WKS-MST-COUNT
000420                 INDEXED BY MST-IX.
000430         10  WKS-MST-RECID        PIC X(12).
000440         10  WKS-MST-TICKET       PIC X(10).
000450         10  WKS-MST-REQBY        PIC X(20).
000460         10  WKS-MST-REP          PIC X(20).
000470         10  WKS-MST-ISSUE        PIC X(20).
000480         10  WKS-MST-DATE-TXT     PIC X(10).
000490         10  WKS-MST-DATE-VALID   PIC X VALUE 'N'.
000500             88  MST-DATE-OK                  VALUE 'Y'.
000510         10  WKS-MST-DATE-BIN     PIC 9(08) VALUE ZERO.
000520*--> REDEFINE DE LA FECHA EN AAAA/MM/DD PARA COMPARAR POR CAMPO
000530         10  WKS-MST-DATE-R REDEFINES WKS-MST-DATE-BIN.
000540             15  WKS-MST-DATE-YYYY PIC 9(04).
000550             15  WKS-MST-DATE-MM   PIC 9(02).
000560             15  WKS-MST-DATE-DD   PIC 9(02).
000570         10  WKS-MST-STATUS       PIC X(120).
000580         10  WKS-MST-RTN          PIC X(12).
000590         10  WKS-MST-CUSTOMER     PIC X(10).
000600         10  WKS-MST-ITEM         PIC X(12).
000610         10  WKS-MST-INVOICE      PIC X(12).
000620         10  WKS-MST-REASON       PIC X(80).
000630         10  WKS-MST-AMOUNT       PIC S9(7)V99 VALUE ZERO.
000640         10  WKS-MST-AMOUNT-VALID PIC X VALUE 'N'.
000650             88  MST-AMOUNT-OK                VALUE 'Y'.
000660         10  WKS-MST-UPDTS        PIC X(19) VALUE SPACES.
000670         10  WKS-MST-UPDTS-VALID  PIC X VALUE 'N'.
000680             88  MST-UPDTS-OK                 VALUE 'Y'.
000690         10  WKS-MST-UPDTS-BIN    PIC 9(14) VALUE ZERO.
000700*--> REDEFINE DE LA FECHA-HORA DE ACTUALIZACION AAAAMMDDHHMMSS
000710         10  WKS-MST-UPDTS-R REDEFINES WKS-MST-UPDTS-BIN.
000720             15  WKS-MST-UPD-YYYY  PIC 9(04).
000730             15  WKS-MST-UPD-MM    PIC 9(02).
000740             15  WKS-MST-UPD-DD    PIC 9(02).
000750             15  WKS-MST-UPD-HH    PIC 9(02).
000760             15  WKS-MST-UPD-MN    PIC 9(02).
000770             15  WKS-MST-UPD-SS    PIC 9(02).
000780         10  WKS-MST-RTNFLAG-A    PIC X VALUE 'N'.
000790             88  MST-RTN-A-YES                VALUE 'Y'.
000800         10  WKS-MST-RTNFLAG-B    PIC X VALUE 'N'.
000810             88  MST-RTN-B-YES                VALUE 'Y'.
000820         10  WKS-MST-RTNFLAG-EXT  PIC X VALUE 'N'.
000830             88  MST-RTN-EXT-YES              VALUE 'Y'.
000840         10  WKS-MST-DAYSOPEN     PIC S9(05) COMP-3 VALUE ZERO.
000850         10  WKS-MST-DAYSUPD      PIC S9(05) COMP-3 VALUE ZERO.
000860         10  WKS-MST-ZSCORE       PIC S9(03)V99 VALUE ZERO.
000870         10  WKS-MST-DATE-JULIANO PIC 9(08) COMP VALUE ZERO.
000880         10  FILLER               PIC X(04).
000890******************************************************************
000900*        TABLA DE GRUPOS DE USO GENERAL (CLIENTE/ITEM/VENDEDOR)  *
000910*        REUTILIZADA POR U10, U11, U12, U13 Y U14 ANTES DE CADA  *
000920*        LLAMADA A LA RUTINA DE RANKING TLCQRANK.                *
000930******************************************************************
000940 01  WKS-GEN-GROUP-TABLE.
000950     05  WKS-GEN-GROUP-COUNT      PIC 9(05) COMP VALUE ZERO.
000960     05  WKS-GEN-GROUP-ENTRY OCCURS 1 TO 2000 TIMES
000970                 DEPENDING ON WKS-GEN-GROUP-COUNT
000980                 INDEXED BY GRP-IX.
000990         10  WKS-GEN-GROUP-KEY    PIC X(20).
001000         10  WKS-GEN-GROUP-CNT    PIC 9(07) COMP.
001010         10  WKS-GEN-GROUP-AMT    PIC S9(09)V99.
001020         10  FILLER               PIC X(04).
001030******************************************************************
001040*        TABLA DE TICKETS DISTINTOS (UN RENGLON POR TICKET)      *
001050*        SE CONSTRUYE UNA SOLA VEZ DESPUES DE CARGAR EL MAESTRO  *
001060*        Y SE USA PARA CONTAR/AGRUPAR POR TICKET EN U04, U05,    *
001070*        U10, U11, U12, U13 Y U14 (EL MAESTRO TRAE UN RENGLON    *
001080*        POR CADA CAMBIO DE ESTADO, NO POR TICKET).              *
001090******************************************************************
001100 01  WKS-TICKET-TABLE.
001110     05  WKS-TKT-COUNT            PIC 9(05) COMP VALUE ZERO.
001120     05  WKS-TKT-ENTRY OCCURS 1 TO 5000 TIMES
001130                 DEPENDING ON WKS-TKT-COUNT
001140                 INDEXED BY TKT-IX.
001150         10  WKS-TKT-NUMBER       PIC X(10).
001160         10  WKS-TKT-CUSTOMER     PIC X(10).
001170         10  WKS-TKT-ITEM         PIC X(12).
001180         10  WKS-TKT-REP          PIC X(20).
001190         10  WKS-TKT-LAST-ROW     PIC 9(05) COMP.
001200*--> WKS-TKT-LAST-ROW APUNTA AL RENGLON MAS RECIENTE DE ESE
001210*    TICKET DENTRO DE WKS-MASTER-TABLE (EL DE MAYOR FECHA).
001220         10  WKS-TKT-AMOUNT       PIC S9(7)V99 VALUE ZERO.
001230         10  WKS-TKT-HAS-RTN-A    PIC X VALUE 'N'.
001240             88  TKT-RTN-A-YES                VALUE 'Y'.
001250         10  WKS-TKT-HAS-RTN-B    PIC X VALUE 'N'.
001260             88  TKT-RTN-B-YES                VALUE 'Y'.
001270         10  FILLER               PIC X(03).
001280******************************************************************
001290*        INDICE DE RENGLONES SELECCIONADOS POR UNA CONSULTA      *
001300******************************************************************
001310 01  WKS-SELECT-TABLE.
001320     05  WKS-SEL-COUNT            PIC 9(05) COMP VALUE ZERO.
001330     05  WKS-SEL-ENTRY OCCURS 1 TO 5000 TIMES
001340                 DEPENDING ON WKS-SEL-COUNT
001350                 INDEXED BY SEL-IX.
001360         10  WKS-SEL-PTR          PIC 9(05) COMP.
001370         10  FILLER               PIC X(03).
