000100******************************************************************
000110* FECHA       : 03/02/2024                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000130* APLICACION  : TARJETA CREDITO - SOLICITUDES DE CREDITO         *
000140* PROGRAMA    : TLCQRANK                                         *
000150* TIPO        : SUBRUTINA (CALL)                                 *
000160* DESCRIPCION : RECIBE UNA TABLA DE GRUPOS (CLIENTE, ITEM O      *
000170*             : VENDEDOR) YA ACUMULADA POR EL PROGRAMA PRINCIPAL *
000180*             : Y REGRESA LAS PRIMERAS "N" POSICIONES ORDENADAS  *
000190*             : DE MAYOR A MENOR MONTO, USANDO SORT INTERNO CON  *
000200*             : PROCEDIMIENTO DE ENTRADA Y DE SALIDA.            *
000210* ARCHIVOS    : WORK-RANK (ARCHIVO DE TRABAJO DEL SORT)          *
000220* PROGRAMA(S) : NINGUNO (RUTINA HOJA)                            *
000230* INSTALADO   : 03/02/2024                                       *
000240* BPM/RATIONAL: 228901                                           *
000250* NOMBRE      : MOTOR DE CONSULTAS DE OPERACIONES DE CREDITO     *
000260******************************************************************
000270*     --------  HISTORIAL DE CAMBIOS  --------
000280* 03/02/2024 PEDR BPM-228901 CREACION DE LA RUTINA (RANKING).
000290* 07/02/2024 PEDR BPM-228962 SE LIMITA LA SALIDA A 10 RENGLONES
000300*                            PARA QUE COINCIDA CON EL TOPE DE
000310*                            LOS REPORTES DE U11 Y U12.
000320* 22/03/2024 JMLO BPM-229014 WKS-IX Y WKS-SALIDA-IX PASAN A
000330*                            NIVEL 77, FUERA DEL GRUPO DE TRABAJO.
000340* 09/08/2026 JMLO BPM-229187 EL SORT AGREGA WR-CANTIDAD COMO
000350*                            SEGUNDA LLAVE (DESEMPATE DE MONTOS
000360*                            IGUALES) PARA U11 Y U12.
000370******************************************************************
000380 IDENTIFICATION DIVISION.
000390 PROGRAM-ID.    TLCQRANK.
000400 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000410 INSTALLATION.  TARJETA CREDITO - SISTEMAS.
000420 DATE-WRITTEN.  03/02/2024.
000430 DATE-COMPILED.
000440 SECURITY.      NON-CONFIDENCIAL.
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-390.
000480 OBJECT-COMPUTER. IBM-390.
000490 SPECIAL-NAMES.
000500     C01 IS TOPE-DE-FORMA.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT WORK-RANK ASSIGN TO WORKRANK.
000540 DATA DIVISION.
000550 FILE SECTION.
000560 SD  WORK-RANK.
000570 01  REG-WORK-RANK.
000580     05  WR-MONTO                 PIC S9(09)V99.
000590     05  WR-CANTIDAD              PIC 9(07).
000600     05  WR-LLAVE                 PIC X(20).
000610     05  FILLER                   PIC X(04).
000620******************************************************************
000630*               R E C U R S O S   D E   T R A B A J O            *
000640******************************************************************
000650 WORKING-STORAGE SECTION.
000660*--> INDICES SUELTOS DE BARRIDO DE LA TABLA DE ENTRADA/SALIDA.
000670 77  WKS-IX                       PIC 9(05) COMP VALUE ZERO.
000680 77  WKS-SALIDA-IX                PIC 9(03) COMP VALUE ZERO.
000690 01  WKS-AREAS-DE-TRABAJO.
000700     05  WKS-TOPE-EFECTIVO        PIC 9(03) COMP VALUE ZERO.
000710 01  WKS-FIN-RETURN               PIC X(01) VALUE 'N'.
000720     88  WKS-SI-FIN-RETURN                   VALUE 'Y'.
000730 01  WKS-LLAVE-VACIA              PIC X(20) VALUE SPACES.
000740 01  WKS-LLAVE-VACIA-R REDEFINES WKS-LLAVE-VACIA.
000750     05  WKS-LLAVE-VACIA-POS OCCURS 20 TIMES PIC X(01).
000760 01  WKS-MONTO-CERO               PIC S9(09)V99 VALUE ZERO.
000770 01  WKS-MONTO-CERO-R REDEFINES WKS-MONTO-CERO.
000780     05  WKS-MONTO-CERO-DIGITOS   PIC X(12).
000790 LINKAGE SECTION.
000800 01  LK-RANK-TOPN                 PIC 9(03).
000810 01  LK-RANK-IN-COUNT             PIC 9(05).
000820 01  LK-RANK-IN-TABLE.
000830     05  LK-RANK-IN-ENTRY OCCURS 1 TO 2000 TIMES
000840                 DEPENDING ON LK-RANK-IN-COUNT.
000850         10  LK-RANK-IN-KEY       PIC X(20).
000860         10  LK-RANK-IN-CNT       PIC 9(07).
000870         10  LK-RANK-IN-AMT       PIC S9(09)V99.
000880 01  LK-RANK-IN-TABLE-R REDEFINES LK-RANK-IN-TABLE.
000890     05  FILLER PIC X(36) OCCURS 1 TO 2000 TIMES
000900                 DEPENDING ON LK-RANK-IN-COUNT.
000910 01  LK-RANK-OUT-COUNT            PIC 9(03).
000920 01  LK-RANK-OUT-TABLE.
000930     05  LK-RANK-OUT-ENTRY OCCURS 10 TIMES.
000940         10  LK-RANK-OUT-KEY      PIC X(20).
000950         10  LK-RANK-OUT-CNT      PIC 9(07).
000960         10  LK-RANK-OUT-AMT      PIC S9(09)V99.
000970 PROCEDURE DIVISION USING LK-RANK-TOPN, LK-RANK-IN-COUNT,
000980                           LK-RANK-IN-TABLE, LK-RANK-OUT-COUNT,
000990                           LK-RANK-OUT-TABLE.
001000******************************************************************
001010*                    S E C C I O N   P R I N C I P A L           *
001020******************************************************************
001030 000-MAIN SECTION.
001040     MOVE ZERO                TO LK-RANK-OUT-COUNT
001050     PERFORM 010-LIMPIA-SALIDA THRU 010-LIMPIA-SALIDA-E
001060             VARYING WKS-IX FROM 1 BY 1 UNTIL WKS-IX > 10
001070     MOVE LK-RANK-TOPN         TO WKS-TOPE-EFECTIVO
001080     IF WKS-TOPE-EFECTIVO > 10
001090        MOVE 10                TO WKS-TOPE-EFECTIVO
001100     END-IF
001110     IF LK-RANK-IN-COUNT > ZERO
001120        SORT WORK-RANK
001130             ON DESCENDING KEY WR-MONTO
001140             ON DESCENDING KEY WR-CANTIDAD
001150             INPUT PROCEDURE  IS 100-CARGA-WORKFILE
001160             OUTPUT PROCEDURE IS 200-DESCARGA-WORKFILE
001170     END-IF.
001180 000-MAIN-E.  EXIT.
001190     GOBACK.
001200******************************************************************
001210 010-LIMPIA-SALIDA SECTION.
001220     MOVE SPACES               TO LK-RANK-OUT-KEY (WKS-IX)
001230     MOVE ZERO                 TO LK-RANK-OUT-CNT (WKS-IX)
001240     MOVE ZERO                 TO LK-RANK-OUT-AMT (WKS-IX).
001250 010-LIMPIA-SALIDA-E.  EXIT.
001260******************************************************************
001270*     PROCEDIMIENTO DE ENTRADA DEL SORT: RELEASE DE CADA GRUPO   *
001280******************************************************************
001290 100-CARGA-WORKFILE SECTION.
001300     PERFORM 110-RELEASE-UN-GRUPO THRU 110-RELEASE-UN-GRUPO-E
001310             VARYING WKS-IX FROM 1 BY 1
001320             UNTIL WKS-IX > LK-RANK-IN-COUNT.
001330 100-CARGA-WORKFILE-E.  EXIT.
001340******************************************************************
001350 110-RELEASE-UN-GRUPO SECTION.
001360     MOVE LK-RANK-IN-AMT (WKS-IX) TO WR-MONTO
001370     MOVE LK-RANK-IN-CNT (WKS-IX) TO WR-CANTIDAD
001380     MOVE LK-RANK-IN-KEY (WKS-IX) TO WR-LLAVE
001390     RELEASE REG-WORK-RANK.
001400 110-RELEASE-UN-GRUPO-E.  EXIT.
001410******************************************************************
001420*     PROCEDIMIENTO DE SALIDA DEL SORT: RETURN DE LOS PRIMEROS   *
001430*     "N" RENGLONES YA ORDENADOS DESCENDENTE POR MONTO           *
001440******************************************************************
001450 200-DESCARGA-WORKFILE SECTION.
001460     MOVE ZERO                TO WKS-SALIDA-IX
001470     MOVE 'N'                 TO WKS-FIN-RETURN
001480     PERFORM 210-DEVUELVE-UN-RENGLON THRU 210-DEVUELVE-UN-RENGLON-E
001490             UNTIL WKS-SI-FIN-RETURN
001500                OR WKS-SALIDA-IX >= WKS-TOPE-EFECTIVO.
001510 200-DESCARGA-WORKFILE-E.  EXIT.
001520******************************************************************
001530 210-DEVUELVE-UN-RENGLON SECTION.
001540     RETURN WORK-RANK
001550         AT END
001560            MOVE 'Y'            TO WKS-FIN-RETURN
001570            GO TO 210-DEVUELVE-UN-RENGLON-E
001580     END-RETURN
001590     ADD 1                     TO WKS-SALIDA-IX
001600     MOVE WR-LLAVE             TO LK-RANK-OUT-KEY (WKS-SALIDA-IX)
001610     MOVE WR-CANTIDAD          TO LK-RANK-OUT-CNT (WKS-SALIDA-IX)
001620     MOVE WR-MONTO             TO LK-RANK-OUT-AMT (WKS-SALIDA-IX)
001630     MOVE WKS-SALIDA-IX        TO LK-RANK-OUT-COUNT.
001640 210-DEVUELVE-UN-RENGLON-E.  EXIT.
